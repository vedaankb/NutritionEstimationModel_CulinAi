000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NUTMAIN.                         
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.             
000500 INSTALLATION.                           FOURSYS - PROJETO                
000600     CULINAI.                                                             
000700 DATE-WRITTEN.                           14/02/1994.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               USO INTERNO - SOMENTE            
001000     PESSOAL DA EQUIPE CULINAI AUTORIZADO.                                
001100*=================================================================        
001200* PROGRAMA   : NUTMAIN                                                    
001300* PROGRAMADOR: MATHEUS H. MEDEIROS                                        
001400* ANALISTA   : MATHEUS H. MEDEIROS                                        
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 14/02/1994                                                 
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: DRIVER PRINCIPAL DO LOTE DE ESTIMATIVA NUTRICIONAL         
001900*              (PROJETO CULINAI). CARREGA EM MEMORIA OS MESTRES DE        
002000*              INGREDIENTE, SINONIMO, CONVERSAO, NUTRIENTE E              
002100*              RETENCAO (BOOK U1/U2), TREINA O MODELO DE                  
002200*              CALIBRACAO A PARTIR DO ARQUIVO DE VERDADE DE CAMPO         
002300*              (BOOK U5) E CARREGA OS EMBEDDINGS DE INGREDIENTE E         
002400*              DE PRATO E AS ESTATISTICAS DE DELTA (BOOK U7/U8).          
002500*              EM SEGUIDA LE OS PEDIDOS DE ESTIMATIVA UM A UM E,          
002600*              PARA CADA UM, CHAMA NUTBASE (CAMADA 1), NUTCALB EM         
002700*              MODO APLICAR (CAMADA 2) E NUTSIM (CAMADA 3),               
002800*              AGREGA A CONFIANCA FINAL (BOOK U10) E GRAVA O              
002900*              REGISTRO DE ESTIMATIVA E AS LINHAS DE RELATORIO            
003000*              (TRILHA DE CONTRIBUICAO E RESUMO POR ITEM). AO             
003100*              FINAL, IMPRIME O BLOCO DE TOTAIS DE CONTROLE DO            
003200*              LOTE.                                                      
003300*-----------------------------------------------------------------        
003400*    ARQUIVOS                I/O                  INCLUDE/BOOK            
003500*    INGMAST                 INPUT                 #INGMAST               
003600*    SINMEST                 INPUT                 #SINMEST               
003700*    CNVUNID                 INPUT                 #CNVUNID               
003800*    NUTRALI                 INPUT                 #NUTRALI               
003900*    FATORET                 INPUT                 #FATORET               
004000*    VERDCAL                 INPUT                 #VERDCAL               
004100*    EMBING                  INPUT                 #EMBING                
004200*    EMBPRAT                 INPUT                 #EMBPRAT               
004300*    ESTDELT                 INPUT                 #ESTDELT               
004400*    PEDIDO                  INPUT                 #PEDIDO                
004500*    ESTIMAT                 OUTPUT                #ESTIMAT               
004600*    RELATOR                 OUTPUT                (RELATORIO DE          
004700*                                                    CONTRIBUICAO         
004800*                                                    E RESUMO)            
004900*-----------------------------------------------------------------        
005000* MODULOS....: NUTBASE (CAMADA 1), NUTCALB (CAMADA 2),                    
005100*              NUTSIM (CAMADA 3)                                          
005200*-----------------------------------------------------------------        
005300*                          ALTERACOES                                     
005400*-----------------------------------------------------------------        
005500ALT1 * PROGRAMADOR: IVAN J. SANCHES                                       
005600.    * DATA.......: 19/06/1999                                            
005700.    * OBJETIVO...: Y2K - WS-DATA-EXEC PASSOU A SER MONTADA A             
005800ALT1 *              PARTIR DE ACCEPT FROM DATE (ANO COM 2 DIGITOS,        
005900.    *              SEM IMPACTO POIS O CAMPO E SOMENTE EXIBIDO NO         
006000.    *              CABECALHO DO RELATORIO).                              
006100*-----------------------------------------------------------------        
006200ALT2 * PROGRAMADOR: R.NAKASHIMA                                           
006300.    * DATA.......: 22/07/2006                                            
006400.    * OBJETIVO...: CHAMADO 0064 - INCLUSAO DA CHAMADA AO MODULO          
006500ALT2 *              NUTSIM (CAMADA 3 - REFINO POR SIMILARIDADE).          
006600*-----------------------------------------------------------------        
006700ALT3 * PROGRAMADOR: IVAN J. SANCHES                                       
006800.    * DATA.......: 12/03/2010                                            
006900.    * OBJETIVO...: CHAMADO 0085 - CONTADORES DE FALHA DE CHECAGEM        
007000ALT3 *              DE CALORIA/MASSA INCLUIDOS NO TOTAL FINAL.            
007100*-----------------------------------------------------------------        
007200ALT4 * PROGRAMADOR: R.NAKASHIMA                                           
007300.    * DATA.......: 08/11/2011                                            
007400.    * OBJETIVO...: CHAMADO 0071 - RECEBE DE NUTBASE A NOVA TABELA        
007500.    *              DE AVISOS (#TABAVI) E IMPRIME CADA AVISO LOGO         
007600ALT4 *              APOS A TRILHA DE AUDITORIA NO RELATORIO.              
007700.    *              WS-IDX-MACRO-REL PASSA A 2 DIGITOS (ESTOURAVA         
007800.    *              C/ +9 AVISOS/LINHAS).                                 
007900*-----------------------------------------------------------------        
008000ALT5 * PROGRAMADOR: R.NAKASHIMA                                           
008100.    * DATA.......: 15/03/2012                                            
008200.    * OBJETIVO...: CHAMADO 0093 - ABERTURA/CARGA/TREINO/CABECALHO        
008300.    *              PASSAM A UMA SO FAIXA (PERFORM...THRU); CARGA         
008400ALT5 *              DE MESTRE/SINONIMO/CONVERSAO GANHA DESVIO             
008500.    *              (GO TO) PARA TABELA CHEIA SEM PARAR A LEITURA         
008600.    *              DO ARQUIVO.                                           
008700*=================================================================        
008800                                                                          
008900                                                                          
009000*=================================================================        
009100 ENVIRONMENT                             DIVISION.                        
009200*=================================================================        
009300 CONFIGURATION                           SECTION.                         
009400*-----------------------------------------------------------------        
009500 SPECIAL-NAMES.                                                           
009600     C01 IS TOP-OF-FORM                                                   
009700     CLASS CLASSE-DIGITO   IS "0" THRU "9"                                
009800     CLASS CLASSE-MAIUSCLA IS "A" THRU "Z".                               
009900*-----------------------------------------------------------------        
010000 INPUT-OUTPUT                            SECTION.                         
010100*-----------------------------------------------------------------        
010200 FILE-CONTROL.                                                            
010300     SELECT INGMAST ASSIGN TO INGMAST                                     
010400         FILE STATUS IS FS-INGMAST.                                       
010500     SELECT SINMEST ASSIGN TO SINMEST                                     
010600         FILE STATUS IS FS-SINMEST.                                       
010700     SELECT CNVUNID ASSIGN TO CNVUNID                                     
010800         FILE STATUS IS FS-CNVUNID.                                       
010900     SELECT NUTRALI ASSIGN TO NUTRALI                                     
011000         FILE STATUS IS FS-NUTRALI.                                       
011100     SELECT FATORET ASSIGN TO FATORET                                     
011200         FILE STATUS IS FS-FATORET.                                       
011300     SELECT VERDCAL ASSIGN TO VERDCAL                                     
011400         FILE STATUS IS FS-VERDCAL.                                       
011500     SELECT EMBING  ASSIGN TO EMBING                                      
011600         FILE STATUS IS FS-EMBING.                                        
011700     SELECT EMBPRAT ASSIGN TO EMBPRAT                                     
011800         FILE STATUS IS FS-EMBPRAT.                                       
011900     SELECT ESTDELT ASSIGN TO ESTDELT                                     
012000         FILE STATUS IS FS-ESTDELT.                                       
012100     SELECT PEDIDO  ASSIGN TO PEDIDO                                      
012200         FILE STATUS IS FS-PEDIDO.                                        
012300     SELECT ESTIMAT ASSIGN TO ESTIMAT                                     
012400         FILE STATUS IS FS-ESTIMAT.                                       
012500     SELECT RELATOR ASSIGN TO RELATOR                                     
012600         FILE STATUS IS FS-RELATOR.                                       
012700                                                                          
012800*=================================================================        
012900 DATA                                    DIVISION.                        
013000*=================================================================        
013100 FILE                                    SECTION.                         
013200*-----------------------------------------------------------------        
013300* INPUT - MESTRE DE INGREDIENTES (#INGMAST)          LRECL = 042          
013400*-----------------------------------------------------------------        
013500 FD  INGMAST.                                                             
013600 COPY "#INGMAST".                                                         
013700*-----------------------------------------------------------------        
013800* INPUT - SINONIMOS DE INGREDIENTE (#SINMEST)        LRECL = 041          
013900*-----------------------------------------------------------------        
014000 FD  SINMEST.                                                             
014100 COPY "#SINMEST".                                                         
014200*-----------------------------------------------------------------        
014300* INPUT - CONVERSAO DE UNIDADE (#CNVUNID)            LRECL = 024          
014400*-----------------------------------------------------------------        
014500 FD  CNVUNID.                                                             
014600 COPY "#CNVUNID".                                                         
014700*-----------------------------------------------------------------        
014800* INPUT - NUTRIENTES POR INGREDIENTE (#NUTRALI)      LRECL = 025          
014900*-----------------------------------------------------------------        
015000 FD  NUTRALI.                                                             
015100 COPY "#NUTRALI".                                                         
015200*-----------------------------------------------------------------        
015300* INPUT - FATORES DE RETENCAO (#FATORET)             LRECL = 034          
015400*-----------------------------------------------------------------        
015500 FD  FATORET.                                                             
015600 COPY "#FATORET".                                                         
015700*-----------------------------------------------------------------        
015800* INPUT - VERDADE DE CAMPO PARA CALIBRACAO (#VERDCAL) LRECL=125           
015900*-----------------------------------------------------------------        
016000 FD  VERDCAL.                                                             
016100 COPY "#VERDCAL".                                                         
016200*-----------------------------------------------------------------        
016300* INPUT - EMBEDDING DE INGREDIENTE (#EMBING)         LRECL = 108          
016400*-----------------------------------------------------------------        
016500 FD  EMBING.                                                              
016600 COPY "#EMBING".                                                          
016700*-----------------------------------------------------------------        
016800* INPUT - EMBEDDING DE PRATO CONHECIDO (#EMBPRAT)    LRECL = 206          
016900*-----------------------------------------------------------------        
017000 FD  EMBPRAT.                                                             
017100 COPY "#EMBPRAT".                                                         
017200*-----------------------------------------------------------------        
017300* INPUT - ESTATISTICAS DE DELTA POR MACRO (#ESTDELT) LRECL = 016          
017400*-----------------------------------------------------------------        
017500 FD  ESTDELT.                                                             
017600 COPY "#ESTDELT".                                                         
017700*-----------------------------------------------------------------        
017800* INPUT - PEDIDO DE ESTIMATIVA (#PEDIDO)             LRECL = 456          
017900*-----------------------------------------------------------------        
018000 FD  PEDIDO.                                                              
018100 COPY "#PEDIDO".                                                          
018200*-----------------------------------------------------------------        
018300* OUTPUT - ESTIMATIVA FINAL DO ITEM (#ESTIMAT)       LRECL = 076          
018400*-----------------------------------------------------------------        
018500 FD  ESTIMAT.                                                             
018600 COPY "#ESTIMAT".                                                         
018700*-----------------------------------------------------------------        
018800* OUTPUT - RELATORIO DE CONTRIBUICAO E RESUMO        LRECL = 132          
018900*-----------------------------------------------------------------        
019000 FD  RELATOR.                                                             
019100 01  REG-RELATOR                 PIC X(132).                              
019200                                                                          
019300*=================================================================        
019400 WORKING-STORAGE                         SECTION.                         
019500                                                                          
019600*-----------------------------------------------------------------        
019700 01  FILLER                      PIC X(050)          VALUE                
019800     "* INICIO DA WORKING - NUTMAIN *".                                   
019900*-----------------------------------------------------------------        
020000                                                                          
020100*-----------------------------------------------------------------        
020200 01  FILLER                      PIC X(050)          VALUE                
020300     "========== VARIAVEIS DE STATUS ==========".                         
020400*-----------------------------------------------------------------        
020500 77  FS-INGMAST                  PIC X(002)         VALUE SPACES.         
020600 77  FS-SINMEST                  PIC X(002)         VALUE SPACES.         
020700 77  FS-CNVUNID                  PIC X(002)         VALUE SPACES.         
020800 77  FS-NUTRALI                  PIC X(002)         VALUE SPACES.         
020900 77  FS-FATORET                  PIC X(002)         VALUE SPACES.         
021000 77  FS-VERDCAL                  PIC X(002)         VALUE SPACES.         
021100 77  FS-EMBING                   PIC X(002)         VALUE SPACES.         
021200 77  FS-EMBPRAT                  PIC X(002)         VALUE SPACES.         
021300 77  FS-ESTDELT                  PIC X(002)         VALUE SPACES.         
021400 77  FS-PEDIDO                   PIC X(002)         VALUE SPACES.         
021500     88  PEDIDO-OK                              VALUE '00'.               
021600     88  PEDIDO-FIM                             VALUE '10'.               
021700 77  FS-ESTIMAT                  PIC X(002)         VALUE SPACES.         
021800 77  FS-RELATOR                  PIC X(002)         VALUE SPACES.         
021900                                                                          
022000*-----------------------------------------------------------------        
022100* TABELAS EM MEMORIA (CARREGADAS UMA VEZ NO INICIO DO LOTE)               
022200*-----------------------------------------------------------------        
022300 COPY "#TABING".                                                          
022400 COPY "#TABSIN".                                                          
022500 COPY "#TABCNV".                                                          
022600 COPY "#TABNUT".                                                          
022700 COPY "#TABRET".                                                          
022800 COPY "#TABCALT".                                                         
022900 COPY "#TABEMBI".                                                         
023000 COPY "#TABEMBP".                                                         
023100 COPY "#TABDELT".                                                         
023200 COPY "#TABAUD".                                                          
023300 COPY "#TABAVI".                                                          
023400                                                                          
023500*-----------------------------------------------------------------        
023600 01  FILLER                      PIC X(050)          VALUE                
023700     "========== AREA DE DATA DE EXECUCAO ==========".                    
023800*-----------------------------------------------------------------        
023900 01  WS-DATA-EXEC                PIC 9(006)          VALUE ZEROS.         
024000 01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.                               
024100     05 WS-DATA-ANO              PIC 9(002).                              
024200     05 WS-DATA-MES              PIC 9(002).                              
024300     05 WS-DATA-DIA              PIC 9(002).                              
024400                                                                          
024500*-----------------------------------------------------------------        
024600 01  FILLER                      PIC X(050)          VALUE                
024700     "========== AREAS DE CHAMADA (CALL) ==========".                     
024800*-----------------------------------------------------------------        
024900 01  WS-FUNCAO-CALB               PIC X(001).                             
025000*-----------------------------------------------------------------        
025100* RESULTADO DA CAMADA 1 (NUTBASE) - MESMO LAYOUT DA LK-RESULTADO          
025200* -BASE DO MODULO NUTBASE.                                                
025300*-----------------------------------------------------------------        
025400 01  WS-RESULTADO-BASE.                                                   
025500     05 WS-BASE-MACRO.                                                    
025600        10 WS-BASE-CAL            PIC 9(005)V9(002).                      
025700        10 WS-BASE-GOR            PIC 9(005)V9(002).                      
025800        10 WS-BASE-CAR            PIC 9(005)V9(002).                      
025900        10 WS-BASE-PRO            PIC 9(005)V9(002).                      
026000        10 WS-BASE-SOD            PIC 9(005)V9(002).                      
026100     05 WS-BASE-MACRO-TAB REDEFINES WS-BASE-MACRO.                        
026200        10 WS-BASE-VAL            PIC 9(005)V9(002)                       
026300                                  OCCURS 5 TIMES.                         
026400     05 WS-BASE-CONF              PIC 9V9(003).                           
026500     05 WS-BASE-CAL-CHECK         PIC X(004).                             
026600     05 WS-BASE-MASS-CHECK        PIC X(004).                             
026700     05 FILLER                    PIC X(003).                             
026800*-----------------------------------------------------------------        
026900* AREA PASSADA A NUTCALB COMO MACRO-BASE E DEVOLVIDA POR ELE COMO         
027000* MACRO-CALB - MESMO LAYOUT DE LK-MACRO-BASE/LK-MACRO-CALB.               
027100*-----------------------------------------------------------------        
027200 01  WS-MACRO-BASE-CALL.                                                  
027300     05 WS-MBC-CAL                PIC 9(005)V9(002).                      
027400     05 WS-MBC-GOR                PIC 9(005)V9(002).                      
027500     05 WS-MBC-CAR                PIC 9(005)V9(002).                      
027600     05 WS-MBC-PRO                PIC 9(005)V9(002).                      
027700     05 WS-MBC-SOD                PIC 9(005)V9(002).                      
027800     05 FILLER                    PIC X(003).                             
027900 01  WS-MACRO-CALB-CALL.                                                  
028000     05 WS-MCC-CAL                PIC 9(005)V9(002).                      
028100     05 WS-MCC-GOR                PIC 9(005)V9(002).                      
028200     05 WS-MCC-CAR                PIC 9(005)V9(002).                      
028300     05 WS-MCC-PRO                PIC 9(005)V9(002).                      
028400     05 WS-MCC-SOD                PIC 9(005)V9(002).                      
028500     05 FILLER                    PIC X(003).                             
028600 01  WS-MACRO-CALB-CALL-TAB REDEFINES WS-MACRO-CALB-CALL.                 
028700     05 WS-MCC-VAL                PIC 9(005)V9(002)                       
028800                                  OCCURS 5 TIMES.                         
028900     05 FILLER                    PIC X(003).                             
029000 01  WS-CALB-CONF                 PIC 9V9(003).                           
029100*-----------------------------------------------------------------        
029200* AREA DEVOLVIDA POR NUTSIM (CAMADA 3 - REFINO).                          
029300*-----------------------------------------------------------------        
029400 01  WS-MACRO-REFIN-CALL.                                                 
029500     05 WS-MRC-CAL                PIC 9(005)V9(002).                      
029600     05 WS-MRC-GOR                PIC 9(005)V9(002).                      
029700     05 WS-MRC-CAR                PIC 9(005)V9(002).                      
029800     05 WS-MRC-PRO                PIC 9(005)V9(002).                      
029900     05 WS-MRC-SOD                PIC 9(005)V9(002).                      
030000     05 FILLER                    PIC X(003).                             
030100 01  WS-MACRO-REFIN-CALL-TAB REDEFINES WS-MACRO-REFIN-CALL.               
030200     05 WS-MRC-VAL                PIC 9(005)V9(002)                       
030300                                  OCCURS 5 TIMES.                         
030400     05 FILLER                    PIC X(003).                             
030500 01  WS-SIM-CONF                  PIC 9V9(003).                           
030600*-----------------------------------------------------------------        
030700 01  WS-CONF-FINAL                PIC 9V9(003).                           
030800 01  WS-IDX-MACRO-REL             PIC 9(002) COMP.                        
030900 01  WS-IDX-COMP                  PIC 9(002) COMP.                        
031000                                                                          
031100*-----------------------------------------------------------------        
031200 01  FILLER                      PIC X(050)          VALUE                
031300     "========== VARIAVEIS ACUMULADORAS (U10) ==========".                
031400*-----------------------------------------------------------------        
031500 01  ACU-LIDOS                    PIC 9(007) COMP-3   VALUE ZEROS.        
031600 01  ACU-ESTIMADOS                PIC 9(007) COMP-3   VALUE ZEROS.        
031700 01  ACU-FALHA-CALORIA            PIC 9(007) COMP-3   VALUE ZEROS.        
031800 01  ACU-FALHA-MASSA              PIC 9(007) COMP-3   VALUE ZEROS.        
031900 01  ACU-CALORIAS-TOTAL           PIC 9(009)V9(002)                       
032000                                  COMP-3              VALUE ZEROS.        
032100                                                                          
032200*-----------------------------------------------------------------        
032300 01  FILLER                      PIC X(050)          VALUE                
032400     "========== VARIAVEIS DE APOIO (ERRO) ==========".                   
032500*-----------------------------------------------------------------        
032600 COPY "#ERROBLK".                                                         
032700                                                                          
032800*-----------------------------------------------------------------        
032900 01  FILLER                      PIC X(050)          VALUE                
033000     "========== LINHAS DE IMPRESSAO (RELATORIO) ==========".             
033100*-----------------------------------------------------------------        
033200 01  WRK-QT-LINHAS                PIC 9(003) COMP-3   VALUE ZEROS.        
033300 01  WRK-PAGINA                   PIC 9(003) COMP-3   VALUE ZEROS.        
033400*-----------------------------------------------------------------        
033500 01  WRK-CABEC1.                                                          
033600     05 FILLER                    PIC X(002)         VALUE SPACES.        
033700     05 FILLER                    PIC X(050)          VALUE               
033800        "CULINAI - RELATORIO DE ESTIMATIVA NUTRICIONAL".                  
033900     05 FILLER                    PIC X(010)          VALUE               
034000        "DATA .....".                                                     
034100     05 WRK-C1-DIA                PIC 99.                                 
034200     05 FILLER                    PIC X(001)          VALUE "/".          
034300     05 WRK-C1-MES                PIC 99.                                 
034400     05 FILLER                    PIC X(001)          VALUE "/".          
034500     05 WRK-C1-ANO                PIC 99.                                 
034600     05 FILLER                    PIC X(006)          VALUE               
034700        " PAG. ".                                                         
034800     05 WRK-C1-PAGINA             PIC ZZ9.                                
034900     05 FILLER                    PIC X(047)         VALUE SPACES.        
035000*-----------------------------------------------------------------        
035100 01  WRK-CABEC2.                                                          
035200     05 FILLER                    PIC X(002)         VALUE SPACES.        
035300     05 FILLER                    PIC X(030)          VALUE               
035400        "ITEM".                                                           
035500     05 FILLER                    PIC X(009)          VALUE               
035600        "  CALORIA".                                                      
035700     05 FILLER                    PIC X(009)          VALUE               
035800        "  GORDURA".                                                      
035900     05 FILLER                    PIC X(009)          VALUE               
036000        "   CARBO ".                                                      
036100     05 FILLER                    PIC X(009)          VALUE               
036200        " PROTEINA".                                                      
036300     05 FILLER                    PIC X(009)          VALUE               
036400        "   SODIO ".                                                      
036500     05 FILLER                    PIC X(008)          VALUE               
036600        "  CONF  ".                                                       
036700     05 FILLER                    PIC X(006)          VALUE               
036800        "CALOR.".                                                         
036900     05 FILLER                    PIC X(006)          VALUE               
037000        "MASSA ".                                                         
037100     05 FILLER                    PIC X(039)         VALUE SPACES.        
037200*-----------------------------------------------------------------        
037300 01  WRK-CABEC3                  PIC X(132)         VALUE ALL "-".        
037400*-----------------------------------------------------------------        
037500 01  WRK-LINHA-ITEM.                                                      
037600     05 FILLER                    PIC X(002)         VALUE SPACES.        
037700     05 WRK-LI-ITEM                PIC X(030).                            
037800     05 FILLER                    PIC X(002)         VALUE SPACES.        
037900     05 WRK-LI-CAL                PIC ZZZZ9,99.                           
038000     05 FILLER                    PIC X(001)         VALUE SPACES.        
038100     05 WRK-LI-GOR                PIC ZZZZ9,99.                           
038200     05 FILLER                    PIC X(001)         VALUE SPACES.        
038300     05 WRK-LI-CAR                PIC ZZZZ9,99.                           
038400     05 FILLER                    PIC X(001)         VALUE SPACES.        
038500     05 WRK-LI-PRO                PIC ZZZZ9,99.                           
038600     05 FILLER                    PIC X(001)         VALUE SPACES.        
038700     05 WRK-LI-SOD                PIC ZZZZ9,99.                           
038800     05 FILLER                    PIC X(002)         VALUE SPACES.        
038900     05 WRK-LI-CONF               PIC 9,999.                              
039000     05 FILLER                    PIC X(002)         VALUE SPACES.        
039100     05 WRK-LI-CALCHK             PIC X(004).                             
039200     05 FILLER                    PIC X(002)         VALUE SPACES.        
039300     05 WRK-LI-MASSCHK            PIC X(004).                             
039400     05 FILLER                    PIC X(035)         VALUE SPACES.        
039500*-----------------------------------------------------------------        
039600 01  WRK-LINHA-AUD.                                                       
039700     05 FILLER                    PIC X(004)         VALUE SPACES.        
039800     05 WRK-LA-ING                PIC X(030).                             
039900     05 FILLER                    PIC X(002)         VALUE SPACES.        
040000     05 WRK-LA-NUTRIENTE          PIC X(012).                             
040100     05 FILLER                    PIC X(002)         VALUE SPACES.        
040200     05 WRK-LA-BRUTO              PIC ZZZZ9,999.                          
040300     05 FILLER                    PIC X(002)         VALUE SPACES.        
040400     05 WRK-LA-RETENCAO           PIC 9,999.                              
040500     05 FILLER                    PIC X(002)         VALUE SPACES.        
040600     05 WRK-LA-FINAL              PIC ZZZZ9,99.                           
040700     05 FILLER                    PIC X(056)         VALUE SPACES.        
040800*-----------------------------------------------------------------        
040900*    CHAMADO 0071 - LINHA DE AVISO (BAIXA CONFIANCA, QTD/UNIDADE          
041000*    NAO RECONHECIDA, INGREDIENTE NAO CASADO, NUTRIENTE AUSENTE).         
041100 01  WRK-LINHA-AVISO.                                                     
041200     05 FILLER                    PIC X(004)         VALUE SPACES.        
041300     05 WRK-AV-ING                PIC X(030).                             
041400     05 FILLER                    PIC X(002)         VALUE SPACES.        
041500     05 WRK-AV-TEXTO              PIC X(040).                             
041600     05 FILLER                    PIC X(056)         VALUE SPACES.        
041700*-----------------------------------------------------------------        
041800 01  WRK-LINHA-TOTAL.                                                     
041900     05 FILLER                    PIC X(004)         VALUE SPACES.        
042000     05 WRK-LT-ROTULO             PIC X(040).                             
042100     05 WRK-LT-VALOR              PIC ZZZZZZZZ9,99.                       
042200     05 FILLER                    PIC X(076)         VALUE SPACES.        
042300*-----------------------------------------------------------------        
042400 01  WRK-ROTULO-LIDOS             PIC X(040)          VALUE               
042500     "TOTAL DE REGISTROS LIDOS..............".                            
042600 01  WRK-ROTULO-ESTIMADOS         PIC X(040)          VALUE               
042700     "TOTAL DE REGISTROS ESTIMADOS..........".                            
042800 01  WRK-ROTULO-FALHA-CAL         PIC X(040)          VALUE               
042900     "TOTAL DE FALHAS DE CHECAGEM DE CALORIA.".                           
043000 01  WRK-ROTULO-FALHA-MASSA       PIC X(040)          VALUE               
043100     "TOTAL DE FALHAS DE CHECAGEM DE MASSA...".                           
043200 01  WRK-ROTULO-CALORIAS          PIC X(040)          VALUE               
043300     "TOTAL GERAL DE CALORIAS ESTIMADAS.....".                            
043400                                                                          
043500*-----------------------------------------------------------------        
043600 01  FILLER                      PIC X(050)          VALUE                
043700     "* FIM DA WORKING - NUTMAIN *".                                      
043800*-----------------------------------------------------------------        
043900                                                                          
044000*=================================================================        
044100 PROCEDURE                               DIVISION.                        
044200*=================================================================        
044300 0000-PRINCIPAL                          SECTION.                         
044400                                                                          
044500         PERFORM 0100-INICIAR THRU                                        
044600             0107-CARREGAR-E-PREPARAR-FIM.                                
044700         PERFORM 0110-TESTAR-VAZIO.                                       
044800         PERFORM 0200-PROCESSAR                                           
044900             UNTIL FS-PEDIDO NOT EQUAL '00'.                              
045000         PERFORM 0900-FINALIZAR.                                          
045100         STOP RUN.                                                        
045200                                                                          
045300 0000-PRINCIPAL-FIM.                     EXIT.                            
045400*-----------------------------------------------------------------        
045500 0100-INICIAR                            SECTION.                         
045600*    ABRE TODOS OS ARQUIVOS DO LOTE, CARREGA AS TABELAS EM                
045700*    MEMORIA, TREINA O MODELO DE CALIBRACAO E IMPRIME O                   
045800*    CABECALHO DO RELATORIO. CHAMADO 0093 - FAIXA UNICA                   
045900*    0100-INICIAR THRU 0107, ABERTURA-CARGA-TREINO-CABECALHO              
046000*    EM SEQUENCIA, PARA NAO PROSSEGUIR SE A ABERTURA FALHOU.              
046100         ACCEPT WS-DATA-EXEC FROM DATE.                                   
046200         OPEN INPUT  INGMAST SINMEST CNVUNID NUTRALI FATORET              
046300                     VERDCAL EMBING  EMBPRAT ESTDELT PEDIDO               
046400              OUTPUT ESTIMAT RELATOR.                                     
046500                                                                          
046600 0100-INICIAR-FIM.                       EXIT.                            
046700*-----------------------------------------------------------------        
046800 0105-TESTAR-STATUS-ABERTURA             SECTION.                         
046900         IF FS-INGMAST NOT EQUAL '00' OR FS-SINMEST NOT EQUAL '00'        
047000             OR FS-CNVUNID NOT EQUAL '00'                                 
047100             OR FS-NUTRALI NOT EQUAL '00'                                 
047200             OR FS-FATORET NOT EQUAL '00'                                 
047300             OR FS-VERDCAL NOT EQUAL '00'                                 
047400             OR FS-EMBING  NOT EQUAL '00'                                 
047500             OR FS-EMBPRAT NOT EQUAL '00'                                 
047600             OR FS-ESTDELT NOT EQUAL '00'                                 
047700             OR FS-PEDIDO  NOT EQUAL '00'                                 
047800             OR FS-ESTIMAT NOT EQUAL '00'                                 
047900             OR FS-RELATOR NOT EQUAL '00'                                 
048000             MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO              
048100             MOVE '0105-ABERTURA'      TO WRK-AREA-ERRO                   
048200             PERFORM 9999-TRATA-ERRO                                      
048300         END-IF.                                                          
048400                                                                          
048500 0105-TESTAR-STATUS-ABERTURA-FIM.        EXIT.                            
048600*-----------------------------------------------------------------        
048700 0107-CARREGAR-E-PREPARAR                SECTION.                         
048800         PERFORM 1000-CARREGAR-TABELAS.                                   
048900         PERFORM 2000-TREINAR-CALIBRACAO.                                 
049000         PERFORM 0210-IMPRIMIR-CABECALHO.                                 
049100                                                                          
049200 0107-CARREGAR-E-PREPARAR-FIM.           EXIT.                            
049300*-----------------------------------------------------------------        
049400 0110-TESTAR-VAZIO                       SECTION.                         
049500         PERFORM 0120-LER-PEDIDO.                                         
049600         IF FS-PEDIDO NOT EQUAL '00' AND FS-PEDIDO NOT EQUAL '10'         
049700             MOVE WRK-ERRO-LEITURA     TO WRK-DESCRICAO-ERRO              
049800             MOVE FS-PEDIDO            TO WRK-STATUS-ERRO                 
049900             MOVE '0110-TESTAR-VAZIO'  TO WRK-AREA-ERRO                   
050000             PERFORM 9999-TRATA-ERRO                                      
050100         END-IF.                                                          
050200                                                                          
050300 0110-TESTAR-VAZIO-FIM.                  EXIT.                            
050400*-----------------------------------------------------------------        
050500 0120-LER-PEDIDO                         SECTION.                         
050600         READ PEDIDO.                                                     
050700                                                                          
050800 0120-LER-PEDIDO-FIM.                    EXIT.                            
050900*-----------------------------------------------------------------        
051000 0200-PROCESSAR                          SECTION.                         
051100*    PROCESSA UM PEDIDO: CAMADA 1 (NUTBASE), CAMADA 2 (NUTCALB            
051200*    MODO APLICAR) E CAMADA 3 (NUTSIM), AGREGA A CONFIANCA E              
051300*    GRAVA O REGISTRO DE ESTIMATIVA E AS LINHAS DE RELATORIO.             
051400         ADD 1 TO ACU-LIDOS.                                              
051500         PERFORM 3000-CALCULAR-CAMADA-1.                                  
051600         PERFORM 4000-CALCULAR-CAMADA-2.                                  
051700         PERFORM 5000-CALCULAR-CAMADA-3.                                  
051800         PERFORM 6000-AGREGAR-CONFIANCA.                                  
051900         PERFORM 7000-GRAVAR-ESTIMATIVA.                                  
052000         PERFORM 7100-IMPRIMIR-AUDITORIA.                                 
052100         PERFORM 7150-IMPRIMIR-AVISOS.                                    
052200         PERFORM 7200-IMPRIMIR-ITEM.                                      
052300         ADD 1 TO ACU-ESTIMADOS.                                          
052400         PERFORM 0120-LER-PEDIDO.                                         
052500                                                                          
052600 0200-PROCESSAR-FIM.                     EXIT.                            
052700*-----------------------------------------------------------------        
052800 1000-CARREGAR-TABELAS                   SECTION.                         
052900         PERFORM 1010-CARREGAR-INGREDIENTES.                              
053000         PERFORM 1020-CARREGAR-SINONIMOS.                                 
053100         PERFORM 1030-CARREGAR-CONVERSOES.                                
053200         PERFORM 1040-CARREGAR-NUTRIENTES.                                
053300         PERFORM 1050-CARREGAR-FATORES.                                   
053400         PERFORM 1060-CARREGAR-VERDADES.                                  
053500         PERFORM 1070-CARREGAR-EMB-INGRED.                                
053600         PERFORM 1080-CARREGAR-EMB-PRATOS.                                
053700         PERFORM 1090-CARREGAR-DELTAS.                                    
053800                                                                          
053900 1000-CARREGAR-TABELAS-FIM.              EXIT.                            
054000*-----------------------------------------------------------------        
054100 1010-CARREGAR-INGREDIENTES              SECTION.                         
054200         MOVE ZEROS TO WS-QTD-ING-MESTRE.                                 
054300         READ INGMAST.                                                    
054400         PERFORM 1011-CARREGAR-1-INGREDIENTE                              
054500             THRU 1011-CARREGAR-1-INGREDIENTE-FIM                         
054600             UNTIL FS-INGMAST NOT EQUAL '00'.                             
054700                                                                          
054800 1010-CARREGAR-INGREDIENTES-FIM.         EXIT.                            
054900*-----------------------------------------------------------------        
055000 1011-CARREGAR-1-INGREDIENTE             SECTION.                         
055100*    CHAMADO 0093 - #TABING (LIMITE 600) CHEIA: NAO ACRESCENTA            
055200*    A LINHA, MAS CONTINUA LENDO O MESTRE ATE O FIM DO ARQUIVO.           
055300         IF WS-QTD-ING-MESTRE NOT LESS 600                                
055400             GO TO 1011-LER-PROXIMO                                       
055500         END-IF.                                                          
055600         ADD 1 TO WS-QTD-ING-MESTRE.                                      
055700         MOVE ING-ID                TO TI-ID(WS-QTD-ING-MESTRE).          
055800         MOVE ING-NOME              TO TI-NOME(WS-QTD-ING-MESTRE).        
055900         MOVE ING-DENSIDADE         TO                                    
056000             TI-DENSIDADE(WS-QTD-ING-MESTRE).                             
056100                                                                          
056200 1011-LER-PROXIMO.                                                        
056300         READ INGMAST.                                                    
056400                                                                          
056500 1011-CARREGAR-1-INGREDIENTE-FIM.        EXIT.                            
056600*-----------------------------------------------------------------        
056700 1020-CARREGAR-SINONIMOS                 SECTION.                         
056800         MOVE ZEROS TO WS-QTD-SINONIMOS.                                  
056900         READ SINMEST.                                                    
057000         PERFORM 1021-CARREGAR-1-SINONIMO                                 
057100             THRU 1021-CARREGAR-1-SINONIMO-FIM                            
057200             UNTIL FS-SINMEST NOT EQUAL '00'.                             
057300                                                                          
057400 1020-CARREGAR-SINONIMOS-FIM.            EXIT.                            
057500*-----------------------------------------------------------------        
057600 1021-CARREGAR-1-SINONIMO                SECTION.                         
057700*    CHAMADO 0093 - #TABSIN (LIMITE 800) CHEIA: NAO ACRESCENTA            
057800*    A LINHA, MAS CONTINUA LENDO OS SINONIMOS ATE O FIM.                  
057900         IF WS-QTD-SINONIMOS NOT LESS 800                                 
058000             GO TO 1021-LER-PROXIMO                                       
058100         END-IF.                                                          
058200         ADD 1 TO WS-QTD-SINONIMOS.                                       
058300         MOVE SIN-TEXTO   TO TS-TEXTO(WS-QTD-SINONIMOS).                  
058400         MOVE SIN-ING-ID  TO TS-ING-ID(WS-QTD-SINONIMOS).                 
058500         MOVE SIN-CONFIANCA TO                                            
058600             TS-CONFIANCA(WS-QTD-SINONIMOS).                              
058700                                                                          
058800 1021-LER-PROXIMO.                                                        
058900         READ SINMEST.                                                    
059000                                                                          
059100 1021-CARREGAR-1-SINONIMO-FIM.           EXIT.                            
059200*-----------------------------------------------------------------        
059300 1030-CARREGAR-CONVERSOES                SECTION.                         
059400         MOVE ZEROS TO WS-QTD-CONVERSOES.                                 
059500         READ CNVUNID.                                                    
059600         PERFORM 1031-CARREGAR-1-CONVERSAO                                
059700             THRU 1031-CARREGAR-1-CONVERSAO-FIM                           
059800             UNTIL FS-CNVUNID NOT EQUAL '00'.                             
059900                                                                          
060000 1030-CARREGAR-CONVERSOES-FIM.           EXIT.                            
060100*-----------------------------------------------------------------        
060200 1031-CARREGAR-1-CONVERSAO               SECTION.                         
060300*    CHAMADO 0093 - #TABCNV (LIMITE 300) CHEIA: NAO ACRESCENTA            
060400*    A LINHA, MAS CONTINUA LENDO AS CONVERSOES ATE O FIM.                 
060500         IF WS-QTD-CONVERSOES NOT LESS 300                                
060600             GO TO 1031-LER-PROXIMO                                       
060700         END-IF.                                                          
060800         ADD 1 TO WS-QTD-CONVERSOES.                                      
060900         MOVE UC-ING-ID   TO TC-ING-ID(WS-QTD-CONVERSOES).                
061000         MOVE UC-UNIDADE  TO TC-UNIDADE(WS-QTD-CONVERSOES).               
061100         MOVE UC-GRAMAS   TO TC-GRAMAS(WS-QTD-CONVERSOES).                
061200                                                                          
061300 1031-LER-PROXIMO.                                                        
061400         READ CNVUNID.                                                    
061500                                                                          
061600 1031-CARREGAR-1-CONVERSAO-FIM.          EXIT.                            
061700*-----------------------------------------------------------------        
061800 1040-CARREGAR-NUTRIENTES                SECTION.                         
061900         MOVE ZEROS TO WS-QTD-NUTRIENTES.                                 
062000         READ NUTRALI.                                                    
062100         PERFORM 1041-CARREGAR-1-NUTRIENTE                                
062200             UNTIL FS-NUTRALI NOT EQUAL '00'.                             
062300                                                                          
062400 1040-CARREGAR-NUTRIENTES-FIM.           EXIT.                            
062500*-----------------------------------------------------------------        
062600 1041-CARREGAR-1-NUTRIENTE               SECTION.                         
062700         ADD 1 TO WS-QTD-NUTRIENTES.                                      
062800         MOVE FN-ING-ID     TO TN-ING-ID(WS-QTD-NUTRIENTES).              
062900         MOVE FN-NUTRIENTE  TO TN-NUTRIENTE(WS-QTD-NUTRIENTES).           
063000         MOVE FN-QTD-100G   TO TN-QTD-100G(WS-QTD-NUTRIENTES).            
063100         READ NUTRALI.                                                    
063200                                                                          
063300 1041-CARREGAR-1-NUTRIENTE-FIM.          EXIT.                            
063400*-----------------------------------------------------------------        
063500 1050-CARREGAR-FATORES                   SECTION.                         
063600         MOVE ZEROS TO WS-QTD-FATORES.                                    
063700         READ FATORET.                                                    
063800         PERFORM 1051-CARREGAR-1-FATOR                                    
063900             UNTIL FS-FATORET NOT EQUAL '00'.                             
064000                                                                          
064100 1050-CARREGAR-FATORES-FIM.              EXIT.                            
064200*-----------------------------------------------------------------        
064300 1051-CARREGAR-1-FATOR                   SECTION.                         
064400         ADD 1 TO WS-QTD-FATORES.                                         
064500         MOVE RF-NUTRIENTE  TO TF-NUTRIENTE(WS-QTD-FATORES).              
064600         MOVE RF-METODO     TO TF-METODO(WS-QTD-FATORES).                 
064700         MOVE RF-FATOR      TO TF-FATOR(WS-QTD-FATORES).                  
064800         READ FATORET.                                                    
064900                                                                          
065000 1051-CARREGAR-1-FATOR-FIM.              EXIT.                            
065100*-----------------------------------------------------------------        
065200 1060-CARREGAR-VERDADES                  SECTION.                         
065300         MOVE ZEROS TO WS-QTD-VERDADES.                                   
065400         READ VERDCAL.                                                    
065500         PERFORM 1061-CARREGAR-1-VERDADE                                  
065600             UNTIL FS-VERDCAL NOT EQUAL '00'.                             
065700                                                                          
065800 1060-CARREGAR-VERDADES-FIM.             EXIT.                            
065900*-----------------------------------------------------------------        
066000 1061-CARREGAR-1-VERDADE                 SECTION.                         
066100         ADD 1 TO WS-QTD-VERDADES.                                        
066200         MOVE CT-REDE        TO TV-REDE(WS-QTD-VERDADES).                 
066300         MOVE CT-ITEM        TO TV-ITEM(WS-QTD-VERDADES).                 
066400         MOVE CT-MACRO-VERD  TO TV-MACRO-VERD(WS-QTD-VERDADES).           
066500         MOVE CT-MACRO-BASE  TO TV-MACRO-BASE(WS-QTD-VERDADES).           
066600         READ VERDCAL.                                                    
066700                                                                          
066800 1061-CARREGAR-1-VERDADE-FIM.            EXIT.                            
066900*-----------------------------------------------------------------        
067000 1070-CARREGAR-EMB-INGRED                SECTION.                         
067100         MOVE ZEROS TO WS-QTD-EMB-INGRED.                                 
067200         READ EMBING.                                                     
067300         PERFORM 1071-CARREGAR-1-EMB-INGRED                               
067400             UNTIL FS-EMBING NOT EQUAL '00'.                              
067500                                                                          
067600 1070-CARREGAR-EMB-INGRED-FIM.           EXIT.                            
067700*-----------------------------------------------------------------        
067800 1071-CARREGAR-1-EMB-INGRED              SECTION.                         
067900*    O VETOR VEM DO ARQUIVO EM DISPLAY (SINAL SEPARADO, POIS E            
068000*    ARQUIVO TEXTO) E E CONVERTIDO COMPONENTE A COMPONENTE PARA A         
068100*    REPRESENTACAO COMP-3 DA TABELA EM MEMORIA (BOOK U7).                 
068200         ADD 1 TO WS-QTD-EMB-INGRED.                                      
068300         MOVE IE-NOME  TO EI-NOME(WS-QTD-EMB-INGRED).                     
068400         PERFORM 1072-CARREGAR-1-COMP-INGRED                              
068500             VARYING WS-IDX-COMP FROM 1 BY 1                              
068600             UNTIL WS-IDX-COMP > 13.                                      
068700         READ EMBING.                                                     
068800                                                                          
068900 1071-CARREGAR-1-EMB-INGRED-FIM.         EXIT.                            
069000*-----------------------------------------------------------------        
069100 1072-CARREGAR-1-COMP-INGRED             SECTION.                         
069200         MOVE IE-VET-COMP(WS-IDX-COMP) TO                                 
069300             EI-COMP(WS-QTD-EMB-INGRED WS-IDX-COMP).                      
069400                                                                          
069500 1072-CARREGAR-1-COMP-INGRED-FIM.        EXIT.                            
069600*-----------------------------------------------------------------        
069700 1080-CARREGAR-EMB-PRATOS                SECTION.                         
069800         MOVE ZEROS TO WS-QTD-EMB-PRATOS.                                 
069900         READ EMBPRAT.                                                    
070000         PERFORM 1081-CARREGAR-1-EMB-PRATO                                
070100             UNTIL FS-EMBPRAT NOT EQUAL '00'.                             
070200                                                                          
070300 1080-CARREGAR-EMB-PRATOS-FIM.           EXIT.                            
070400*-----------------------------------------------------------------        
070500 1081-CARREGAR-1-EMB-PRATO               SECTION.                         
070600*    O VETOR VEM DO ARQUIVO EM DISPLAY (SINAL SEPARADO, POIS E            
070700*    ARQUIVO TEXTO) E E CONVERTIDO COMPONENTE A COMPONENTE PARA A         
070800*    REPRESENTACAO COMP-3 DA TABELA EM MEMORIA (BOOK U7).                 
070900         ADD 1 TO WS-QTD-EMB-PRATOS.                                      
071000         MOVE DE-PRATO-ID TO EP-PRATO-ID(WS-QTD-EMB-PRATOS).              
071100         PERFORM 1082-CARREGAR-1-COMP-PRATO                               
071200             VARYING WS-IDX-COMP FROM 1 BY 1                              
071300             UNTIL WS-IDX-COMP > 26.                                      
071400         MOVE DE-CAL      TO EP-CAL(WS-QTD-EMB-PRATOS).                   
071500         MOVE DE-GOR      TO EP-GOR(WS-QTD-EMB-PRATOS).                   
071600         MOVE DE-CAR      TO EP-CAR(WS-QTD-EMB-PRATOS).                   
071700         MOVE DE-PRO      TO EP-PRO(WS-QTD-EMB-PRATOS).                   
071800         MOVE DE-SOD      TO EP-SOD(WS-QTD-EMB-PRATOS).                   
071900         READ EMBPRAT.                                                    
072000                                                                          
072100 1081-CARREGAR-1-EMB-PRATO-FIM.          EXIT.                            
072200*-----------------------------------------------------------------        
072300 1082-CARREGAR-1-COMP-PRATO              SECTION.                         
072400         MOVE DE-VET-COMP(WS-IDX-COMP) TO                                 
072500             EP-COMP(WS-QTD-EMB-PRATOS WS-IDX-COMP).                      
072600                                                                          
072700 1082-CARREGAR-1-COMP-PRATO-FIM.         EXIT.                            
072800*-----------------------------------------------------------------        
072900 1090-CARREGAR-DELTAS                    SECTION.                         
073000         MOVE ZEROS TO WS-QTD-DELTAS.                                     
073100         READ ESTDELT.                                                    
073200         PERFORM 1091-CARREGAR-1-DELTA                                    
073300             UNTIL FS-ESTDELT NOT EQUAL '00'.                             
073400                                                                          
073500 1090-CARREGAR-DELTAS-FIM.               EXIT.                            
073600*-----------------------------------------------------------------        
073700 1091-CARREGAR-1-DELTA                   SECTION.                         
073800         ADD 1 TO WS-QTD-DELTAS.                                          
073900         MOVE MD-MACRO    TO TD-MACRO(WS-QTD-DELTAS).                     
074000         MOVE MD-P10      TO TD-P10(WS-QTD-DELTAS).                       
074100         MOVE MD-P90      TO TD-P90(WS-QTD-DELTAS).                       
074200         MOVE MD-MEDIANA  TO TD-MEDIANA(WS-QTD-DELTAS).                   
074300         READ ESTDELT.                                                    
074400                                                                          
074500 1091-CARREGAR-1-DELTA-FIM.              EXIT.                            
074600*-----------------------------------------------------------------        
074700 2000-TREINAR-CALIBRACAO                 SECTION.                         
074800*    UMA UNICA CHAMADA A NUTCALB EM MODO 'T' (TREINAR) - O                
074900*    PROPRIO MODULO PERCORRE TODA A TABELA DE VERDADES E MONTA AS         
075000*    RAZOES POR NIVEL DE FALLBACK (BOOK U5).                              
075100         MOVE 'T' TO WS-FUNCAO-CALB.                                      
075200         CALL "NUTCALB" USING WS-FUNCAO-CALB WS-QTD-VERDADES              
075300             TB-VERDADES-CALIB REG-PEDIDO-ITEM WS-MACRO-BASE-CALL         
075400             WS-MACRO-CALB-CALL WS-CALB-CONF.                             
075500                                                                          
075600 2000-TREINAR-CALIBRACAO-FIM.            EXIT.                            
075700*-----------------------------------------------------------------        
075800 3000-CALCULAR-CAMADA-1                  SECTION.                         
075900         CALL "NUTBASE" USING REG-PEDIDO-ITEM WS-QTD-ING-MESTRE           
076000             TB-INGREDIENTES WS-QTD-SINONIMOS TB-SINONIMOS                
076100             WS-QTD-CONVERSOES TB-CONVERSOES WS-QTD-NUTRIENTES            
076200             TB-NUTRIENTES WS-QTD-FATORES TB-FATORES-RETEN                
076300             WS-RESULTADO-BASE WS-QTD-LINHAS-AUD TB-AUDITORIA             
076400             WS-QTD-AVISOS TB-AVISOS.                                     
076500                                                                          
076600 3000-CALCULAR-CAMADA-1-FIM.             EXIT.                            
076700*-----------------------------------------------------------------        
076800 4000-CALCULAR-CAMADA-2                  SECTION.                         
076900         MOVE 'A'            TO WS-FUNCAO-CALB.                           
077000         MOVE WS-BASE-MACRO  TO WS-MACRO-BASE-CALL.                       
077100         CALL "NUTCALB" USING WS-FUNCAO-CALB WS-QTD-VERDADES              
077200             TB-VERDADES-CALIB REG-PEDIDO-ITEM WS-MACRO-BASE-CALL         
077300             WS-MACRO-CALB-CALL WS-CALB-CONF.                             
077400                                                                          
077500 4000-CALCULAR-CAMADA-2-FIM.             EXIT.                            
077600*-----------------------------------------------------------------        
077700 5000-CALCULAR-CAMADA-3                  SECTION.                         
077800         CALL "NUTSIM" USING WS-QTD-EMB-INGRED TB-EMB-INGRED              
077900             WS-QTD-EMB-PRATOS TB-EMB-PRATOS WS-QTD-DELTAS                
078000             TB-STATS-DELTA REG-PEDIDO-ITEM WS-MACRO-CALB-CALL            
078100             WS-MACRO-REFIN-CALL WS-SIM-CONF.                             
078200                                                                          
078300 5000-CALCULAR-CAMADA-3-FIM.             EXIT.                            
078400*-----------------------------------------------------------------        
078500 6000-AGREGAR-CONFIANCA                  SECTION.                         
078600*    CONFIANCA GERAL = 0,5 X L1 + 0,3 X L2 + 0,2 X L3 (BOOK U10).         
078700         COMPUTE WS-CONF-FINAL ROUNDED =                                  
078800             (0.5 * WS-BASE-CONF) + (0.3 * WS-CALB-CONF)                  
078900                 + (0.2 * WS-SIM-CONF).                                   
079000         IF WS-BASE-CAL-CHECK EQUAL "FAIL"                                
079100             ADD 1 TO ACU-FALHA-CALORIA                                   
079200         END-IF.                                                          
079300         IF WS-BASE-MASS-CHECK EQUAL "FAIL"                               
079400             ADD 1 TO ACU-FALHA-MASSA                                     
079500         END-IF.                                                          
079600         ADD WS-MRC-CAL TO ACU-CALORIAS-TOTAL.                            
079700                                                                          
079800 6000-AGREGAR-CONFIANCA-FIM.             EXIT.                            
079900*-----------------------------------------------------------------        
080000 7000-GRAVAR-ESTIMATIVA                  SECTION.                         
080100         MOVE RQ-ITEM-NOME       TO ES-ITEM-NOME.                         
080200         MOVE WS-MRC-CAL         TO ES-CALORIAS.                          
080300         MOVE WS-MRC-GOR         TO ES-GORDURA.                           
080400         MOVE WS-MRC-CAR         TO ES-CARBOIDR.                          
080500         MOVE WS-MRC-PRO         TO ES-PROTEINA.                          
080600         MOVE WS-MRC-SOD         TO ES-SODIO.                             
080700         MOVE WS-CONF-FINAL      TO ES-CONFIANCA.                         
080800         MOVE WS-BASE-CONF       TO ES-L1-CONF.                           
080900         MOVE WS-CALB-CONF       TO ES-L2-CONF.                           
081000         MOVE WS-SIM-CONF        TO ES-L3-CONF.                           
081100         MOVE WS-BASE-CAL-CHECK  TO ES-CAL-CHECK.                         
081200         MOVE WS-BASE-MASS-CHECK TO ES-MASS-CHECK.                        
081300         WRITE REG-ESTIMATIVA.                                            
081400         IF FS-ESTIMAT NOT EQUAL '00'                                     
081500             MOVE WRK-ERRO-GRAVACAO   TO WRK-DESCRICAO-ERRO               
081600             MOVE FS-ESTIMAT          TO WRK-STATUS-ERRO                  
081700             MOVE '7000-GRAVAR-ESTIM' TO WRK-AREA-ERRO                    
081800             PERFORM 9999-TRATA-ERRO                                      
081900         END-IF.                                                          
082000                                                                          
082100 7000-GRAVAR-ESTIMATIVA-FIM.             EXIT.                            
082200*-----------------------------------------------------------------        
082300 7100-IMPRIMIR-AUDITORIA                 SECTION.                         
082400*    IMPRIME UMA LINHA POR PAR INGREDIENTE X NUTRIENTE                    
082500*    CONTRIBUINTE DEVOLVIDO POR NUTBASE (BOOK U2).                        
082600         IF WS-QTD-LINHAS-AUD > ZEROS                                     
082700             PERFORM 7110-IMPRIMIR-1-LINHA-AUD                            
082800                 VARYING WS-IDX-MACRO-REL FROM 1 BY 1                     
082900                 UNTIL WS-IDX-MACRO-REL > WS-QTD-LINHAS-AUD               
083000                    OR WS-IDX-MACRO-REL > 60                              
083100         END-IF.                                                          
083200                                                                          
083300 7100-IMPRIMIR-AUDITORIA-FIM.            EXIT.                            
083400*-----------------------------------------------------------------        
083500 7110-IMPRIMIR-1-LINHA-AUD               SECTION.                         
083600         MOVE TA-INGREDIENTE(WS-IDX-MACRO-REL) TO WRK-LA-ING.             
083700         MOVE TA-NUTRIENTE(WS-IDX-MACRO-REL)   TO                         
083800             WRK-LA-NUTRIENTE.                                            
083900         MOVE TA-BRUTO(WS-IDX-MACRO-REL)       TO WRK-LA-BRUTO.           
084000         MOVE TA-RETENCAO(WS-IDX-MACRO-REL)    TO                         
084100             WRK-LA-RETENCAO.                                             
084200         MOVE TA-FINAL(WS-IDX-MACRO-REL)       TO WRK-LA-FINAL.           
084300         PERFORM 7900-TESTAR-QUEBRA-PAGINA.                               
084400         MOVE WRK-LINHA-AUD TO REG-RELATOR.                               
084500         WRITE REG-RELATOR AFTER 1 LINE.                                  
084600         ADD 1 TO WRK-QT-LINHAS.                                          
084700                                                                          
084800 7110-IMPRIMIR-1-LINHA-AUD-FIM.          EXIT.                            
084900*-----------------------------------------------------------------        
085000 7150-IMPRIMIR-AVISOS                    SECTION.                         
085100*    IMPRIME OS AVISOS DE BAIXA CONFIANCA, QUANTIDADE/UNIDADE NAO         
085200*    RECONHECIDA, INGREDIENTE NAO CASADO E NUTRIENTE AUSENTE              
085300*    DEVOLVIDOS POR NUTBASE (BOOK U1/U3 - CHAMADO 0071).                  
085400         IF WS-QTD-AVISOS > ZEROS                                         
085500             PERFORM 7160-IMPRIMIR-1-LINHA-AVISO                          
085600                 VARYING WS-IDX-MACRO-REL FROM 1 BY 1                     
085700                 UNTIL WS-IDX-MACRO-REL > WS-QTD-AVISOS                   
085800                    OR WS-IDX-MACRO-REL > 20                              
085900         END-IF.                                                          
086000                                                                          
086100 7150-IMPRIMIR-AVISOS-FIM.               EXIT.                            
086200*-----------------------------------------------------------------        
086300 7160-IMPRIMIR-1-LINHA-AVISO             SECTION.                         
086400         MOVE TA-AVISO-INGR(WS-IDX-MACRO-REL)  TO WRK-AV-ING.             
086500         MOVE TA-AVISO-TEXTO(WS-IDX-MACRO-REL) TO WRK-AV-TEXTO.           
086600         PERFORM 7900-TESTAR-QUEBRA-PAGINA.                               
086700         MOVE WRK-LINHA-AVISO TO REG-RELATOR.                             
086800         WRITE REG-RELATOR AFTER 1 LINE.                                  
086900         ADD 1 TO WRK-QT-LINHAS.                                          
087000                                                                          
087100 7160-IMPRIMIR-1-LINHA-AVISO-FIM.        EXIT.                            
087200*-----------------------------------------------------------------        
087300 7200-IMPRIMIR-ITEM                      SECTION.                         
087400*    IMPRIME A LINHA RESUMO DO ITEM (MACROS FINAIS, CONFIANCA E           
087500*    OS DOIS SINALIZADORES PASS/FAIL) (BOOK U10 - REPORTS).               
087600         MOVE RQ-ITEM-NOME        TO WRK-LI-ITEM.                         
087700         MOVE WS-MRC-CAL          TO WRK-LI-CAL.                          
087800         MOVE WS-MRC-GOR          TO WRK-LI-GOR.                          
087900         MOVE WS-MRC-CAR          TO WRK-LI-CAR.                          
088000         MOVE WS-MRC-PRO          TO WRK-LI-PRO.                          
088100         MOVE WS-MRC-SOD          TO WRK-LI-SOD.                          
088200         MOVE WS-CONF-FINAL       TO WRK-LI-CONF.                         
088300         MOVE WS-BASE-CAL-CHECK   TO WRK-LI-CALCHK.                       
088400         MOVE WS-BASE-MASS-CHECK  TO WRK-LI-MASSCHK.                      
088500         PERFORM 7900-TESTAR-QUEBRA-PAGINA.                               
088600         MOVE WRK-LINHA-ITEM TO REG-RELATOR.                              
088700         WRITE REG-RELATOR AFTER 1 LINE.                                  
088800         ADD 1 TO WRK-QT-LINHAS.                                          
088900                                                                          
089000 7200-IMPRIMIR-ITEM-FIM.                 EXIT.                            
089100*-----------------------------------------------------------------        
089200 7900-TESTAR-QUEBRA-PAGINA               SECTION.                         
089300         IF WRK-QT-LINHAS > 50                                            
089400             PERFORM 0210-IMPRIMIR-CABECALHO                              
089500         END-IF.                                                          
089600                                                                          
089700 7900-TESTAR-QUEBRA-PAGINA-FIM.          EXIT.                            
089800*-----------------------------------------------------------------        
089900 0210-IMPRIMIR-CABECALHO                 SECTION.                         
090000         ADD 1 TO WRK-PAGINA.                                             
090100         MOVE WS-DATA-DIA  TO WRK-C1-DIA.                                 
090200         MOVE WS-DATA-MES  TO WRK-C1-MES.                                 
090300         MOVE WS-DATA-ANO  TO WRK-C1-ANO.                                 
090400         MOVE WRK-PAGINA   TO WRK-C1-PAGINA.                              
090500         IF WRK-PAGINA EQUAL 1                                            
090600             MOVE WRK-CABEC1 TO REG-RELATOR                               
090700             WRITE REG-RELATOR AFTER 1 LINE                               
090800         ELSE                                                             
090900             MOVE WRK-CABEC1 TO REG-RELATOR                               
091000             WRITE REG-RELATOR AFTER PAGE                                 
091100         END-IF.                                                          
091200         MOVE WRK-CABEC3 TO REG-RELATOR.                                  
091300         WRITE REG-RELATOR AFTER 1 LINE.                                  
091400         MOVE WRK-CABEC2 TO REG-RELATOR.                                  
091500         WRITE REG-RELATOR AFTER 1 LINE.                                  
091600         MOVE WRK-CABEC3 TO REG-RELATOR.                                  
091700         WRITE REG-RELATOR AFTER 1 LINE.                                  
091800         MOVE 4 TO WRK-QT-LINHAS.                                         
091900                                                                          
092000 0210-IMPRIMIR-CABECALHO-FIM.            EXIT.                            
092100*-----------------------------------------------------------------        
092200 0900-FINALIZAR                          SECTION.                         
092300         PERFORM 7910-IMPRIMIR-TOTAIS.                                    
092400         CLOSE INGMAST SINMEST CNVUNID NUTRALI FATORET VERDCAL            
092500               EMBING  EMBPRAT ESTDELT PEDIDO  ESTIMAT RELATOR.           
092600                                                                          
092700 0900-FINALIZAR-FIM.                     EXIT.                            
092800*-----------------------------------------------------------------        
092900 7910-IMPRIMIR-TOTAIS                    SECTION.                         
093000         MOVE WRK-CABEC3 TO REG-RELATOR.                                  
093100         WRITE REG-RELATOR AFTER 1 LINE.                                  
093200         MOVE WRK-ROTULO-LIDOS TO WRK-LT-ROTULO.                          
093300         MOVE ACU-LIDOS        TO WRK-LT-VALOR.                           
093400         MOVE WRK-LINHA-TOTAL  TO REG-RELATOR.                            
093500         WRITE REG-RELATOR AFTER 1 LINE.                                  
093600         MOVE WRK-ROTULO-ESTIMADOS TO WRK-LT-ROTULO.                      
093700         MOVE ACU-ESTIMADOS        TO WRK-LT-VALOR.                       
093800         MOVE WRK-LINHA-TOTAL      TO REG-RELATOR.                        
093900         WRITE REG-RELATOR AFTER 1 LINE.                                  
094000         MOVE WRK-ROTULO-FALHA-CAL TO WRK-LT-ROTULO.                      
094100         MOVE ACU-FALHA-CALORIA    TO WRK-LT-VALOR.                       
094200         MOVE WRK-LINHA-TOTAL      TO REG-RELATOR.                        
094300         WRITE REG-RELATOR AFTER 1 LINE.                                  
094400         MOVE WRK-ROTULO-FALHA-MASSA TO WRK-LT-ROTULO.                    
094500         MOVE ACU-FALHA-MASSA        TO WRK-LT-VALOR.                     
094600         MOVE WRK-LINHA-TOTAL        TO REG-RELATOR.                      
094700         WRITE REG-RELATOR AFTER 1 LINE.                                  
094800         MOVE WRK-ROTULO-CALORIAS TO WRK-LT-ROTULO.                       
094900         MOVE ACU-CALORIAS-TOTAL  TO WRK-LT-VALOR.                        
095000         MOVE WRK-LINHA-TOTAL     TO REG-RELATOR.                         
095100         WRITE REG-RELATOR AFTER 1 LINE.                                  
095200                                                                          
095300 7910-IMPRIMIR-TOTAIS-FIM.               EXIT.                            
095400*-----------------------------------------------------------------        
095500 9999-TRATA-ERRO                         SECTION.                         
095600         DISPLAY "===== ERRO NO PROGRAMA NUTMAIN =====".                  
095700         DISPLAY "MENSAGEM.....:" WRK-DESCRICAO-ERRO.                     
095800         DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.                        
095900         DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.                          
096000         STOP RUN.                                                        
096100                                                                          
096200 9999-TRATA-ERRO-FIM.                    EXIT.                            
096300*-----------------------------------------------------------------        
