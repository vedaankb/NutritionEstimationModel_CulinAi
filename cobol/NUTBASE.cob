000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NUTBASE.                         
000400 AUTHOR.                                 MATHEUS H. MEDEIROS.             
000500 INSTALLATION.                           FOURSYS - PROJETO                
000600     CULINAI.                                                             
000700 DATE-WRITTEN.                           05/03/1988.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               USO INTERNO - SOMENTE            
001000     PESSOAL DA EQUIPE CULINAI AUTORIZADO.                                
001100*=================================================================        
001200* PROGRAMA   : NUTBASE                                                    
001300* PROGRAMADOR: MATHEUS H. MEDEIROS                                        
001400* ANALISTA   : IVAN SANCHES                                               
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 05/03/1988                                                 
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: MODULO CHAMADO (CALL) PELO NUTMAIN PARA CALCULAR A         
001900*              ESTIMATIVA BASE (CAMADA 1) DE UM ITEM DE CARDAPIO -        
002000*              INTERPRETA AS LINHAS DE INGREDIENTE EM TEXTO LIVRE,        
002100*              CASA CADA UMA COM O MESTRE, CONVERTE PARA GRAMAS,          
002200*              ACUMULA NUTRIENTES COM RETENCAO DE COCCAO E VALIDA         
002300*              A CONSISTENCIA FISICA DO TOTAL.                            
002400*-----------------------------------------------------------------        
002500* PARAMETROS (LINKAGE, NESTA ORDEM):                                      
002600*   REG-PEDIDO-ITEM (#PEDIDO)         - ITEM E LINHAS DE INGRED.          
002700*   WS-QTD-ING-MESTRE/TB-INGREDIENTES (#TABING) - MESTRE (ENTRADA)        
002800*   WS-QTD-SINONIMOS/TB-SINONIMOS     (#TABSIN) - SINONIMOS  (ENT)        
002900*   WS-QTD-CONVERSOES/TB-CONVERSOES   (#TABCNV) - CONVERSAO  (ENT)        
003000*   WS-QTD-NUTRIENTES/TB-NUTRIENTES   (#TABNUT) - NUTRIENTES (ENT)        
003100*   WS-QTD-FATORES/TB-FATORES-RETEN   (#TABRET) - RETENCAO   (ENT)        
003200*   LK-RESULTADO-BASE                     - MACROS/CONF   (SAI)           
003300*   WS-QTD-LINHAS-AUD/TB-AUDITORIA (#TABAUD) - TRILHA AUD. (SAI)          
003400*   WS-QTD-AVISOS/TB-AVISOS           (#TABAVI) - AVISOS     (SAI)        
003500*-----------------------------------------------------------------        
003600*                          ALTERACOES                                     
003700*-----------------------------------------------------------------        
003800ALT1 * PROGRAMADOR: IVAN SANCHES                                          
003900.    * DATA.......: 14/09/2003                                            
004000.    * OBJETIVO...: INCLUSAO DO CASAMENTO POR SINONIMO E POR              
004100ALT1 *              DISTANCIA APROXIMADA (LEVENSHTEIN).                   
004200*-----------------------------------------------------------------        
004300ALT2 * PROGRAMADOR: IVAN SANCHES                                          
004400.    * DATA.......: 19/06/1999                                            
004500.    * OBJETIVO...: Y2K - REVISAO GERAL DE CAMPOS DE DATA (N/A -          
004600ALT2 *              MODULO NAO POSSUI CAMPO DE DATA).                     
004700*-----------------------------------------------------------------        
004800ALT3 * PROGRAMADOR: R.NAKASHIMA                                           
004900.    * DATA.......: 12/01/2007                                            
005000.    * OBJETIVO...: CHAMADO 0058 - REPARO 4-4-9 DE CALORIAS E             
005100ALT3 *              VALIDACAO DE CONSISTENCIA FISICA (BOOK U3).           
005200*-----------------------------------------------------------------        
005300ALT4 * PROGRAMADOR: R.NAKASHIMA                                           
005400.    * DATA.......: 08/11/2011                                            
005500.    * OBJETIVO...: CHAMADO 0071 - QUANTIDADE PASSA A COBRIR              
005600.    *              FRACAO, NUMERO MISTO, EXTENSO E "PINCH";              
005700.    *              UNIDADE DE 2 PALAVRAS ("FL OZ") E SINONIMOS           
005800.    *              DE CONTAGEM (WHOLE/ITEM/LARGE/MEDIUM/SMALL)           
005900ALT4 *              NA TABELA; NOVA TABELA #TABAVI DEVOLVE                
006000.    *              AVISOS DE BAIXA CONFIANCA, QTD/UNIDADE NAO            
006100.    *              RECONHECIDA, INGRED. NAO CASADO E NUTRIENTE           
006200.    *              AUSENTE PARA O RELATORIO.                             
006300*-----------------------------------------------------------------        
006400ALT5 * PROGRAMADOR: R.NAKASHIMA                                           
006500.    * DATA.......: 15/03/2012                                            
006600.    * OBJETIVO...: CHAMADO 0093 - PADRONIZACAO DE ESTILO: ROTINAS        
006700.    *              DE DESPACHO (EXTRACAO DE QUANTIDADE, CASAMENTO        
006800.    *              DE INGREDIENTE, VALIDACAO DE TOTAIS) PASSAM A         
006900ALT5 *              USAR FAIXA DE PARAGRAFOS (PERFORM...THRU) E           
007000.    *              DESVIO (GO TO) EM VEZ DE SO PARAGRAFO UNICO.          
007100*=================================================================        
007200                                                                          
007300                                                                          
007400*=================================================================        
007500 ENVIRONMENT                             DIVISION.                        
007600*=================================================================        
007700 CONFIGURATION                           SECTION.                         
007800*-----------------------------------------------------------------        
007900 SPECIAL-NAMES.                                                           
008000     C01 IS TOP-OF-FORM                                                   
008100     CLASS CLASSE-DIGITO   IS "0" THRU "9"                                
008200     CLASS CLASSE-MAIUSCLA IS "A" THRU "Z".                               
008300                                                                          
008400*=================================================================        
008500 DATA                                    DIVISION.                        
008600*=================================================================        
008700 WORKING-STORAGE                         SECTION.                         
008800                                                                          
008900*-----------------------------------------------------------------        
009000 01  FILLER                      PIC X(050)          VALUE                
009100     "* INICIO DA WORKING - NUTBASE *".                                   
009200*-----------------------------------------------------------------        
009300                                                                          
009400*-----------------------------------------------------------------        
009500 01  FILLER                      PIC X(050)          VALUE                
009600     "===== TABELA ESTATICA DE UNIDADES (BOOK U1) =====".                 
009700*-----------------------------------------------------------------        
009800*    CADA LINHA: NOME(10) + TIPO(1: P=PESO,V=VOLUME,C=CONTAGEM)           
009900*                + FATOR(4V3) PARA GRAMAS OU MILILITROS.                  
010000 01  WRK-TAB-UNI-DADOS.                                                   
010100     05 FILLER   PIC X(018) VALUE "GRAM      P0001000".                   
010200     05 FILLER   PIC X(018) VALUE "G         P0001000".                   
010300     05 FILLER   PIC X(018) VALUE "KG        P1000000".                   
010400     05 FILLER   PIC X(018) VALUE "OUNCE     P0028350".                   
010500     05 FILLER   PIC X(018) VALUE "OZ        P0028350".                   
010600     05 FILLER   PIC X(018) VALUE "POUND     P0453590".                   
010700     05 FILLER   PIC X(018) VALUE "LB        P0453590".                   
010800     05 FILLER   PIC X(018) VALUE "LBS       P0453590".                   
010900     05 FILLER   PIC X(018) VALUE "MG        P0000001".                   
011000     05 FILLER   PIC X(018) VALUE "CUP       V0237000".                   
011100     05 FILLER   PIC X(018) VALUE "TBSP      V0015000".                   
011200     05 FILLER   PIC X(018) VALUE "TSP       V0005000".                   
011300     05 FILLER   PIC X(018) VALUE "PINT      V0473000".                   
011400     05 FILLER   PIC X(018) VALUE "QUART     V0946000".                   
011500     05 FILLER   PIC X(018) VALUE "GALLON    V3785000".                   
011600     05 FILLER   PIC X(018) VALUE "LITER     V1000000".                   
011700     05 FILLER   PIC X(018) VALUE "ML        V0001000".                   
011800     05 FILLER   PIC X(018) VALUE "PIECE     C0000000".                   
011900     05 FILLER   PIC X(018) VALUE "CLOVE     C0000000".                   
012000     05 FILLER   PIC X(018) VALUE "SLICE     C0000000".                   
012100*    CHAMADO 0071 - FL OZ (DUAS PALAVRAS) E SINONIMOS DE CONTAGEM.        
012200     05 FILLER   PIC X(018) VALUE "FL OZ     V0030000".                   
012300     05 FILLER   PIC X(018) VALUE "WHOLE     C0000000".                   
012400     05 FILLER   PIC X(018) VALUE "ITEM      C0000000".                   
012500     05 FILLER   PIC X(018) VALUE "LARGE     C0000000".                   
012600     05 FILLER   PIC X(018) VALUE "MEDIUM    C0000000".                   
012700     05 FILLER   PIC X(018) VALUE "SMALL     C0000000".                   
012800 01  WRK-TAB-UNIDADES REDEFINES WRK-TAB-UNI-DADOS.                        
012900     05 WRK-UNI-ENTRADA          OCCURS 26 TIMES.                         
013000        10 WRK-UNI-TEXTO         PIC X(010).                              
013100        10 WRK-UNI-TIPO          PIC X(001).                              
013200        10 WRK-UNI-FATOR         PIC 9(004)V9(003).                       
013300 01  WRK-QTD-UNIDADES            PIC 9(002) COMP VALUE 26.                
013400                                                                          
013500*-----------------------------------------------------------------        
013600 01  FILLER                      PIC X(050)          VALUE                
013700     "===== TABELA DE NUMEROS POR EXTENSO (CHAM. 0071) =====".            
013800*-----------------------------------------------------------------        
013900*    CADA LINHA: PALAVRA(10) + VALOR(2V3) - ONE..TEN, A/AN, HALF,         
014000*                QUARTER, THIRD E PINCH = 0.5 (BOOK U1).                  
014100 01  WRK-TAB-NUMPAL-DADOS.                                                
014200     05 FILLER   PIC X(015) VALUE "ONE       01000".                      
014300     05 FILLER   PIC X(015) VALUE "TWO       02000".                      
014400     05 FILLER   PIC X(015) VALUE "THREE     03000".                      
014500     05 FILLER   PIC X(015) VALUE "FOUR      04000".                      
014600     05 FILLER   PIC X(015) VALUE "FIVE      05000".                      
014700     05 FILLER   PIC X(015) VALUE "SIX       06000".                      
014800     05 FILLER   PIC X(015) VALUE "SEVEN     07000".                      
014900     05 FILLER   PIC X(015) VALUE "EIGHT     08000".                      
015000     05 FILLER   PIC X(015) VALUE "NINE      09000".                      
015100     05 FILLER   PIC X(015) VALUE "TEN       10000".                      
015200     05 FILLER   PIC X(015) VALUE "A         01000".                      
015300     05 FILLER   PIC X(015) VALUE "AN        01000".                      
015400     05 FILLER   PIC X(015) VALUE "HALF      00500".                      
015500     05 FILLER   PIC X(015) VALUE "QUARTER   00250".                      
015600     05 FILLER   PIC X(015) VALUE "THIRD     00333".                      
015700     05 FILLER   PIC X(015) VALUE "PINCH     00500".                      
015800 01  WRK-TAB-NUMPALAVRA REDEFINES WRK-TAB-NUMPAL-DADOS.                   
015900     05 WRK-NP-ENTRADA           OCCURS 16 TIMES.                         
016000        10 WRK-NP-PALAVRA        PIC X(010).                              
016100        10 WRK-NP-VALOR          PIC 9(002)V9(003).                       
016200 01  WRK-QTD-NUMPALAVRAS         PIC 9(002) COMP VALUE 16.                
016300                                                                          
016400*-----------------------------------------------------------------        
016500 01  FILLER                      PIC X(050)          VALUE                
016600     "===== TABELA DE DESCRITORES A REMOVER (U1) =====".                  
016700*-----------------------------------------------------------------        
016800 01  WRK-TAB-DESCR-DADOS.                                                 
016900     05 FILLER   PIC X(008) VALUE "FRESH   ".                             
017000     05 FILLER   PIC X(008) VALUE "DRIED   ".                             
017100     05 FILLER   PIC X(008) VALUE "FROZEN  ".                             
017200     05 FILLER   PIC X(008) VALUE "CANNED  ".                             
017300     05 FILLER   PIC X(008) VALUE "RAW     ".                             
017400     05 FILLER   PIC X(008) VALUE "COOKED  ".                             
017500     05 FILLER   PIC X(008) VALUE "CHOPPED ".                             
017600     05 FILLER   PIC X(008) VALUE "DICED   ".                             
017700     05 FILLER   PIC X(008) VALUE "SLICED  ".                             
017800     05 FILLER   PIC X(008) VALUE "MINCED  ".                             
017900     05 FILLER   PIC X(008) VALUE "GROUND  ".                             
018000     05 FILLER   PIC X(008) VALUE "SHREDDED".                             
018100     05 FILLER   PIC X(008) VALUE "PEELED  ".                             
018200     05 FILLER   PIC X(008) VALUE "SEEDED  ".                             
018300     05 FILLER   PIC X(008) VALUE "WASHED  ".                             
018400     05 FILLER   PIC X(008) VALUE "TRIMMED ".                             
018500 01  WRK-TAB-DESCRITORES REDEFINES WRK-TAB-DESCR-DADOS.                   
018600     05 WRK-DESCR-PALAVRA        PIC X(008) OCCURS 16 TIMES.              
018700                                                                          
018800*-----------------------------------------------------------------        
018900 01  FILLER                      PIC X(050)          VALUE                
019000     "========== VARIAVEIS DE APOIO (PARSE) ==========".                  
019100*-----------------------------------------------------------------        
019200 01  WRK-TEXTO-INGR              PIC X(040)     VALUE SPACES.             
019300 01  WRK-POS-ESPACO              PIC 9(002) COMP VALUE ZEROS.             
019400 01  WRK-QTD-EXTRAIDA            PIC 9(003)V9(003) COMP-3 VALUE 1.        
019500 01  WRK-QTD-INT                 PIC 9(006) COMP VALUE ZEROS.             
019600 01  WRK-QTD-DIVISOR             PIC 9(004) COMP VALUE 1.                 
019700 01  WRK-1-DIGITO                PIC 9(001)     VALUE ZEROS.              
019800 01  WRK-UNIDADE                 PIC X(010)     VALUE SPACES.             
019900 01  WRK-TIPO-UNIDADE            PIC X(001)     VALUE SPACES.             
020000 01  WRK-FATOR-UNIDADE           PIC 9(004)V9(003) COMP-3.                
020100 01  WRK-RESTO-TEXTO             PIC X(040)     VALUE SPACES.             
020200 01  WRK-NOME-LIMPO               PIC X(030)     VALUE SPACES.            
020300 01  WRK-NOME-AUX                PIC X(022)     VALUE SPACES.             
020400 01  WRK-PALAVRA                 PIC X(020)     VALUE SPACES.             
020500 01  WRK-IDX-CH                  PIC 9(002) COMP.                         
020600 01  WRK-IDX-CH2                 PIC 9(002) COMP.                         
020700 01  WRK-IDX-LINHA               PIC 9(002) COMP.                         
020800 01  WRK-IDX-TAB                 PIC 9(002) COMP.                         
020900 77  WRK-ACHOU-PONTO             PIC X(001)     VALUE 'N'.                
021000     88  PONTO-ACHADO                            VALUE 'S'.               
021100     88  PONTO-NAO-ACHADO                        VALUE 'N'.               
021200 01  WRK-CASA-DECIMAL            PIC 9(002) COMP VALUE ZEROS.             
021300*    CHAMADO 0071 - APOIO A FRACAO/NUMERO MISTO/EXTENSO/PINCH E A         
021400*    UNIDADE COLADA E DE DUAS PALAVRAS.                                   
021500 77  WRK-ACHOU-DIGITO            PIC X(001)     VALUE 'N'.                
021600     88  DIGITO-ACHADO                            VALUE 'S'.              
021700     88  DIGITO-NAO-ACHADO                        VALUE 'N'.              
021800 01  WRK-POS-FIM-DIGITOS         PIC 9(002) COMP VALUE ZEROS.             
021900 77  WRK-QTD-COLADA              PIC X(001)     VALUE 'N'.                
022000     88  QTD-COLADA                               VALUE 'S'.              
022100     88  QTD-NAO-COLADA                           VALUE 'N'.              
022200 01  WRK-UNIDADE-COLADA          PIC X(010)     VALUE SPACES.             
022300 01  WRK-QTD-NUMER               PIC 9(003) COMP VALUE ZEROS.             
022400 01  WRK-QTD-DENOM               PIC 9(003) COMP VALUE ZEROS.             
022500 01  WRK-QTD-MISTO-INT           PIC 9(003)V9(003) COMP-3                 
022600                                 VALUE ZEROS.                             
022700 77  WRK-ACHOU-BARRA             PIC X(001)     VALUE 'N'.                
022800     88  BARRA-ACHADA                             VALUE 'S'.              
022900     88  BARRA-NAO-ACHADA                         VALUE 'N'.              
023000 01  WRK-IDX-CH3                 PIC 9(002) COMP.                         
023100 01  WRK-TOK1                    PIC X(010)     VALUE SPACES.             
023200 01  WRK-TOK1-FIM                PIC 9(002) COMP VALUE ZEROS.             
023300 01  WRK-TOK2                    PIC X(010)     VALUE SPACES.             
023400 77  WRK-QTD-ACHADA              PIC X(001)     VALUE 'N'.                
023500     88  QTD-ACHADA                               VALUE 'S'.              
023600     88  QTD-NAO-ACHADA                           VALUE 'N'.              
023700 77  WRK-UNI-ACHADA              PIC X(001)     VALUE 'N'.                
023800     88  UNI-ACHADA                               VALUE 'S'.              
023900     88  UNI-NAO-ACHADA                           VALUE 'N'.              
024000 01  WRK-PALAVRA-SALVA           PIC X(020)     VALUE SPACES.             
024100 01  WRK-POS-SALVA               PIC 9(002) COMP VALUE ZEROS.             
024200 01  WRK-AVISO-INGR              PIC X(030)     VALUE SPACES.             
024300 01  WRK-AVISO-TEXTO             PIC X(040)     VALUE SPACES.             
024400                                                                          
024500*-----------------------------------------------------------------        
024600 01  FILLER                      PIC X(050)          VALUE                
024700     "========== VARIAVEIS DE CASAMENTO (U1) ==========".                 
024800*-----------------------------------------------------------------        
024900 77  WRK-ING-CASADO               PIC X(001)     VALUE 'N'.               
025000     88  ING-CASADO                              VALUE 'S'.               
025100     88  ING-NAO-CASADO                          VALUE 'N'.               
025200 01  WRK-ING-ID-CASADO           PIC 9(005) COMP VALUE ZEROS.             
025300 01  WRK-DENS-CASADA              PIC 9(002)V9(003) COMP-3.               
025400 01  WRK-CONFIANCA-CASAM          PIC 9V9(003)   VALUE ZEROS.             
025500 01  WRK-MELHOR-SIMILAR           PIC 9V9(003)   VALUE ZEROS.             
025600 01  WRK-MELHOR-ID                PIC 9(005) COMP VALUE ZEROS.            
025700 01  WRK-SIMILARIDADE             PIC 9V9(003)   VALUE ZEROS.             
025800 01  WRK-CANDIDATO-NOME           PIC X(030)     VALUE SPACES.            
025900                                                                          
026000*-----------------------------------------------------------------        
026100* CALCULO APROXIMADO DE DISTANCIA DE EDICAO (LEVENSHTEIN) -               
026200* DUAS LINHAS DE UMA MATRIZ DE PROGRAMACAO DINAMICA (BOOK U1).            
026300*-----------------------------------------------------------------        
026400 01  WRK-LEV-LINHA-A              COMP SYNC.                              
026500     05 WRK-LEV-A                PIC S9(004) OCCURS 31 TIMES.             
026600 01  WRK-LEV-LINHA-B              COMP SYNC.                              
026700     05 WRK-LEV-B                PIC S9(004) OCCURS 31 TIMES.             
026800 01  WRK-LEV-LEN1                PIC 9(002) COMP.                         
026900 01  WRK-LEV-LEN2                PIC 9(002) COMP.                         
027000 01  WRK-LEV-I                   PIC 9(002) COMP.                         
027100 01  WRK-LEV-J                   PIC 9(002) COMP.                         
027200 01  WRK-LEV-CUSTO               PIC 9(001) COMP.                         
027300 01  WRK-LEV-DIST                PIC S9(004) COMP.                        
027400 01  WRK-LEV-MAIOR                PIC 9(002) COMP.                        
027500 01  WRK-LEV-TMP                 PIC S9(004) COMP.                        
027600                                                                          
027700*-----------------------------------------------------------------        
027800 01  FILLER                      PIC X(050)          VALUE                
027900     "========== VARIAVEIS DE CONTRIBUICAO (U2) ==========".              
028000*-----------------------------------------------------------------        
028100 01  WRK-GRAMAS                  PIC 9(005)V9(003) COMP-3 VALUE 0.        
028200 01  WRK-IDX-NUT                 PIC 9(004) COMP.                         
028300 01  WRK-RETENCAO                 PIC 9V9(003)   VALUE ZEROS.             
028400 01  WRK-BRUTO                   PIC 9(005)V9(003) COMP-3.                
028500 01  WRK-CONTRIB                 PIC 9(005)V9(003) COMP-3.                
028600 77  WRK-ACHOU-RETEN              PIC X(001)     VALUE 'N'.               
028700     88  RETEN-ACHADA                            VALUE 'S'.               
028800     88  RETEN-NAO-ACHADA                        VALUE 'N'.               
028900                                                                          
029000*-----------------------------------------------------------------        
029100 01  FILLER                      PIC X(050)          VALUE                
029200     "========== ACUMULADORES DA RECEITA (U2/U3) ==========".             
029300*-----------------------------------------------------------------        
029400 01  ACU-CALORIAS                 PIC 9(005)V9(003) COMP-3                
029500                                 VALUE 0.                                 
029600 01  ACU-GORDURA                  PIC 9(005)V9(003) COMP-3                
029700                                 VALUE 0.                                 
029800 01  ACU-CARBOIDR                 PIC 9(005)V9(003) COMP-3                
029900                                 VALUE 0.                                 
030000 01  ACU-PROTEINA                 PIC 9(005)V9(003) COMP-3                
030100                                 VALUE 0.                                 
030200 01  ACU-SODIO                    PIC 9(005)V9(003) COMP-3                
030300                                 VALUE 0.                                 
030400 01  ACU-FIBRA                    PIC 9(005)V9(003) COMP-3                
030500                                 VALUE 0.                                 
030600 01  ACU-MASSA-TOTAL              PIC 9(007)V9(003) COMP-3                
030700                                 VALUE 0.                                 
030800 01  ACU-SOMA-CONF                PIC 9(005)V9(003) COMP-3                
030900                                 VALUE 0.                                 
031000 77  ACU-QTD-ING-PROC             PIC 9(002) COMP   VALUE ZEROS.          
031100 01  WRK-MACRO-CALORIAS           PIC 9(007)V9(003) COMP-3                
031200                                 VALUE 0.                                 
031300 01  WRK-DIF-CALORIAS             PIC 9(007)V9(003) COMP-3                
031400                                 VALUE 0.                                 
031500                                                                          
031600*-----------------------------------------------------------------        
031700 01  FILLER                      PIC X(050)          VALUE                
031800     "========== TABELAS DE TRABALHO (MAIUSC/MINUSC) ======".             
031900*-----------------------------------------------------------------        
032000 01  WRK-MAIUSCULAS               PIC X(026)     VALUE                    
032100     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                        
032200 01  WRK-MINUSCULAS                PIC X(026)     VALUE                   
032300     "abcdefghijklmnopqrstuvwxyz".                                        
032400                                                                          
032500*=================================================================        
032600 LINKAGE                                 SECTION.                         
032700*=================================================================        
032800 COPY "#PEDIDO".                                                          
032900 COPY "#TABING".                                                          
033000 COPY "#TABSIN".                                                          
033100 COPY "#TABCNV".                                                          
033200 COPY "#TABNUT".                                                          
033300 COPY "#TABRET".                                                          
033400*-----------------------------------------------------------------        
033500 01  LK-RESULTADO-BASE.                                                   
033600     05 LK-BASE-MACRO.                                                    
033700        10 LK-BASE-CAL           PIC 9(005)V9(002).                       
033800        10 LK-BASE-GOR           PIC 9(005)V9(002).                       
033900        10 LK-BASE-CAR           PIC 9(005)V9(002).                       
034000        10 LK-BASE-PRO           PIC 9(005)V9(002).                       
034100        10 LK-BASE-SOD           PIC 9(005)V9(002).                       
034200     05 LK-BASE-MACRO-TAB REDEFINES LK-BASE-MACRO.                        
034300        10 LK-BASE-MACRO-VAL     PIC 9(005)V9(002) OCCURS 5 TIMES.        
034400     05 LK-BASE-CONF              PIC 9V9(003).                           
034500     05 LK-CAL-CHECK              PIC X(004).                             
034600     05 LK-MASS-CHECK             PIC X(004).                             
034700     05 FILLER                    PIC X(003).                             
034800 COPY "#TABAUD".                                                          
034900 COPY "#TABAVI".                                                          
035000                                                                          
035100*=================================================================        
035200 PROCEDURE                               DIVISION                         
035300     USING REG-PEDIDO-ITEM WS-QTD-ING-MESTRE TB-INGREDIENTES              
035400           WS-QTD-SINONIMOS TB-SINONIMOS WS-QTD-CONVERSOES                
035500           TB-CONVERSOES WS-QTD-NUTRIENTES TB-NUTRIENTES                  
035600           WS-QTD-FATORES TB-FATORES-RETEN LK-RESULTADO-BASE              
035700           WS-QTD-LINHAS-AUD TB-AUDITORIA WS-QTD-AVISOS TB-AVISOS.        
035800*=================================================================        
035900 0000-PRINCIPAL                          SECTION.                         
036000                                                                          
036100         PERFORM 0050-ZERAR-RESULTADO.                                    
036200         PERFORM 1000-PROCESSAR-1-LINHA                                   
036300             VARYING WRK-IDX-LINHA FROM 1 BY 1                            
036400             UNTIL WRK-IDX-LINHA > RQ-QTD-INGR                            
036500                OR WRK-IDX-LINHA > 10.                                    
036600         PERFORM 1700-REPARAR-CALORIAS.                                   
036700         PERFORM 1800-VALIDAR-TOTAIS.                                     
036800         PERFORM 1850-DIVIDIR-PORCOES.                                    
036900         PERFORM 1900-CALCULAR-CONFIANCA-L1.                              
037000         GOBACK.                                                          
037100                                                                          
037200 0000-PRINCIPAL-FIM.                     EXIT.                            
037300*-----------------------------------------------------------------        
037400 0050-ZERAR-RESULTADO                    SECTION.                         
037500                                                                          
037600         MOVE ZEROS TO ACU-CALORIAS  ACU-GORDURA  ACU-CARBOIDR            
037700                       ACU-PROTEINA ACU-SODIO    ACU-FIBRA                
037800                       ACU-MASSA-TOTAL ACU-SOMA-CONF.                     
037900         MOVE ZEROS TO ACU-QTD-ING-PROC WS-QTD-LINHAS-AUD                 
038000                       WS-QTD-AVISOS.                                     
038100         MOVE SPACES TO LK-CAL-CHECK LK-MASS-CHECK.                       
038200                                                                          
038300 0050-ZERAR-RESULTADO-FIM.               EXIT.                            
038400*-----------------------------------------------------------------        
038500 1000-PROCESSAR-1-LINHA                  SECTION.                         
038600                                                                          
038700         MOVE RQ-INGR-TEXTO(WRK-IDX-LINHA) TO WRK-TEXTO-INGR.             
038800         MOVE 1                       TO WRK-QTD-EXTRAIDA.                
038900         MOVE 'N'                     TO WRK-ING-CASADO.                  
039000         PERFORM 1100-EXTRAIR-QUANTIDADE.                                 
039100         PERFORM 1200-EXTRAIR-UNIDADE.                                    
039200         PERFORM 1300-LIMPAR-NOME.                                        
039300         PERFORM 1400-CASAR-INGREDIENTE THRU                              
039400             1400-CASAR-INGREDIENTE-FIM.                                  
039500         IF WRK-ING-CASADO EQUAL 'S'                                      
039600             PERFORM 1500-CONVERTER-GRAMAS                                
039700             PERFORM 1600-CALCULAR-NUTRIENTES                             
039800             ADD 1 TO ACU-QTD-ING-PROC                                    
039900             ADD WRK-CONFIANCA-CASAM TO ACU-SOMA-CONF                     
040000         ELSE                                                             
040100             PERFORM 1095-AVISAR-SEM-CASAMENTO                            
040200         END-IF.                                                          
040300                                                                          
040400 1000-PROCESSAR-1-LINHA-FIM.             EXIT.                            
040500*-----------------------------------------------------------------        
040600 1095-AVISAR-SEM-CASAMENTO               SECTION.                         
040700*    INGREDIENTE NAO CASOU COM O MESTRE - FICA FORA DOS TOTAIS            
040800*    (BOOK U1 - PASSO 2 DO LOTE - CHAMADO 0071).                          
040900         MOVE WRK-NOME-LIMPO         TO WRK-AVISO-INGR.                   
041000         MOVE "INGREDIENTE NAO CASADO - EXCLUIDO DOS TOTAIS"              
041100             TO WRK-AVISO-TEXTO.                                          
041200         PERFORM 1990-GRAVAR-AVISO.                                       
041300                                                                          
041400 1095-AVISAR-SEM-CASAMENTO-FIM.          EXIT.                            
041500*-----------------------------------------------------------------        
041600 1100-EXTRAIR-QUANTIDADE                 SECTION.                         
041700*    CHAMADO 0071 - TENTA, NESTA ORDEM: NUMERO COLADO NA UNIDADE          
041800*    (EX. 100G), NUMERO DECIMAL SEGUIDO DE ESPACO, FRACAO SIMPLES         
041900*    (N/D), NUMERO MISTO (INTEIRO N/D), NUMERO POR EXTENSO                
042000*    (ONE..TEN, A/AN, HALF, QUARTER, THIRD) E "PINCH"/"A PINCH OF"        
042100*    = 0.5 (BOOK U1). SEM CASAMENTO, ASSUME 1.0 E AVISA (BOOK U3).        
042200         MOVE ZEROS TO WRK-POS-ESPACO WRK-CASA-DECIMAL                    
042300                       WRK-QTD-INT WRK-POS-FIM-DIGITOS.                   
042400         MOVE 'N'   TO WRK-ACHOU-PONTO WRK-ACHOU-DIGITO                   
042500                       WRK-QTD-COLADA.                                    
042600         MOVE SPACES TO WRK-UNIDADE-COLADA.                               
042700         PERFORM 1110-VARRE-NUMERO                                        
042800             VARYING WRK-IDX-CH FROM 1 BY 1                               
042900             UNTIL WRK-IDX-CH > 12                                        
043000                OR WRK-TEXTO-INGR(WRK-IDX-CH:1) EQUAL SPACE               
043100                OR WRK-TEXTO-INGR(WRK-IDX-CH:1) EQUAL '/'.                
043200         IF NOT DIGITO-ACHADO                                             
043300             GO TO 1100-SEM-DIGITO                                        
043400         END-IF.                                                          
043500         IF WRK-TEXTO-INGR(WRK-IDX-CH:1) EQUAL '/'                        
043600             GO TO 1100-ACHOU-BARRA                                       
043700         END-IF.                                                          
043800         PERFORM 1122-NUMERO-DECIMAL.                                     
043900         GO TO 1100-FIM-EXTRACAO.                                         
044000                                                                          
044100 1100-ACHOU-BARRA.                                                        
044200         PERFORM 1124-FRACAO-SIMPLES.                                     
044300         GO TO 1100-FIM-EXTRACAO.                                         
044400                                                                          
044500 1100-SEM-DIGITO.                                                         
044600         PERFORM 1130-TENTAR-SEM-DIGITO.                                  
044700                                                                          
044800 1100-FIM-EXTRACAO.                                                       
044900         IF QTD-COLADA                                                    
045000             MOVE WRK-TEXTO-INGR(WRK-POS-FIM-DIGITOS:                     
045100                 WRK-IDX-CH - WRK-POS-FIM-DIGITOS)                        
045200                 TO WRK-UNIDADE-COLADA                                    
045300         END-IF.                                                          
045400         MOVE WRK-IDX-CH              TO WRK-POS-ESPACO.                  
045500                                                                          
045600 1100-EXTRAIR-QUANTIDADE-FIM.            EXIT.                            
045700*-----------------------------------------------------------------        
045800 1110-VARRE-NUMERO                       SECTION.                         
045900         IF WRK-TEXTO-INGR(WRK-IDX-CH:1) IS NUMERIC                       
046000             MOVE WRK-TEXTO-INGR(WRK-IDX-CH:1) TO WRK-1-DIGITO            
046100             COMPUTE WRK-QTD-INT = WRK-QTD-INT * 10 + WRK-1-DIGITO        
046200             IF WRK-ACHOU-PONTO EQUAL 'S'                                 
046300                 ADD 1 TO WRK-CASA-DECIMAL                                
046400             END-IF                                                       
046500             MOVE 'S' TO WRK-ACHOU-DIGITO                                 
046600         ELSE                                                             
046700             IF WRK-TEXTO-INGR(WRK-IDX-CH:1) EQUAL '.'                    
046800                 MOVE 'S' TO WRK-ACHOU-PONTO                              
046900             ELSE                                                         
047000                 IF DIGITO-ACHADO AND WRK-POS-FIM-DIGITOS                 
047100                     EQUAL ZEROS                                          
047200                     MOVE WRK-IDX-CH  TO WRK-POS-FIM-DIGITOS              
047300                     MOVE 'S'         TO WRK-QTD-COLADA                   
047400                 END-IF                                                   
047500             END-IF                                                       
047600         END-IF.                                                          
047700                                                                          
047800 1110-VARRE-NUMERO-FIM.                  EXIT.                            
047900*-----------------------------------------------------------------        
048000 1120-CALCULAR-DIVISOR                   SECTION.                         
048100         EVALUATE WRK-CASA-DECIMAL                                        
048200             WHEN 0     MOVE 1    TO WRK-QTD-DIVISOR                      
048300             WHEN 1     MOVE 10   TO WRK-QTD-DIVISOR                      
048400             WHEN 2     MOVE 100  TO WRK-QTD-DIVISOR                      
048500             WHEN OTHER MOVE 1000 TO WRK-QTD-DIVISOR                      
048600         END-EVALUATE.                                                    
048700                                                                          
048800 1120-CALCULAR-DIVISOR-FIM.              EXIT.                            
048900*-----------------------------------------------------------------        
049000 1122-NUMERO-DECIMAL                     SECTION.                         
049100*    NUMERO DECIMAL SEGUIDO DE ESPACO - PODE SER SO A PARTE               
049200*    INTEIRA DE UM NUMERO MISTO (EX. "1 1/2") - CHAMADO 0071.             
049300         PERFORM 1120-CALCULAR-DIVISOR.                                   
049400         IF WRK-QTD-INT EQUAL ZEROS                                       
049500             MOVE 1 TO WRK-QTD-EXTRAIDA                                   
049600         ELSE                                                             
049700             COMPUTE WRK-QTD-EXTRAIDA ROUNDED =                           
049800                 WRK-QTD-INT / WRK-QTD-DIVISOR                            
049900         END-IF.                                                          
050000         MOVE WRK-QTD-EXTRAIDA TO WRK-QTD-MISTO-INT.                      
050100         PERFORM 1126-TESTAR-NUMERO-MISTO.                                
050200                                                                          
050300 1122-NUMERO-DECIMAL-FIM.                EXIT.                            
050400*-----------------------------------------------------------------        
050500 1124-FRACAO-SIMPLES                     SECTION.                         
050600*    FRACAO SIMPLES "N/D" SEM PARTE INTEIRA - CHAMADO 0071.               
050700         MOVE WRK-QTD-INT TO WRK-QTD-NUMER.                               
050800         MOVE ZEROS TO WRK-QTD-DENOM.                                     
050900         ADD 1 TO WRK-IDX-CH.                                             
051000         PERFORM 1127B-VARRE-DENOMINADOR                                  
051100             VARYING WRK-IDX-CH FROM WRK-IDX-CH BY 1                      
051200             UNTIL WRK-IDX-CH > 12                                        
051300                OR WRK-TEXTO-INGR(WRK-IDX-CH:1) EQUAL SPACE.              
051400         IF WRK-QTD-DENOM > ZEROS                                         
051500             COMPUTE WRK-QTD-EXTRAIDA ROUNDED =                           
051600                 WRK-QTD-NUMER / WRK-QTD-DENOM                            
051700         ELSE                                                             
051800             MOVE 1 TO WRK-QTD-EXTRAIDA                                   
051900             PERFORM 1190-AVISAR-SEM-QUANTIDADE                           
052000         END-IF.                                                          
052100                                                                          
052200 1124-FRACAO-SIMPLES-FIM.                EXIT.                            
052300*-----------------------------------------------------------------        
052400 1126-TESTAR-NUMERO-MISTO                SECTION.                         
052500*    ESPIA A PROXIMA PALAVRA: SE FOR FRACAO SIMPLES (N/D), O              
052600*    NUMERO E MISTO (EX. "1 1/2") - SOMA A FRACAO A PARTE                 
052700*    INTEIRA JA EXTRAIDA (CHAMADO 0071).                                  
052800         MOVE ZEROS TO WRK-QTD-NUMER WRK-QTD-DENOM.                       
052900         MOVE 'N' TO WRK-ACHOU-BARRA.                                     
053000         IF WRK-IDX-CH < 12                                               
053100             COMPUTE WRK-IDX-CH3 = WRK-IDX-CH + 1                         
053200             PERFORM 1127-VARRE-FRACAO-MISTA                              
053300                 VARYING WRK-IDX-CH3 FROM WRK-IDX-CH3 BY 1                
053400                 UNTIL WRK-IDX-CH3 > 12                                   
053500                    OR WRK-TEXTO-INGR(WRK-IDX-CH3:1) EQUAL SPACE          
053600         END-IF.                                                          
053700         IF BARRA-ACHADA AND WRK-QTD-DENOM > ZEROS                        
053800             COMPUTE WRK-QTD-EXTRAIDA ROUNDED =                           
053900                 WRK-QTD-MISTO-INT +                                      
054000                     (WRK-QTD-NUMER / WRK-QTD-DENOM)                      
054100             MOVE WRK-IDX-CH3 TO WRK-IDX-CH                               
054200         END-IF.                                                          
054300                                                                          
054400 1126-TESTAR-NUMERO-MISTO-FIM.           EXIT.                            
054500*-----------------------------------------------------------------        
054600 1127-VARRE-FRACAO-MISTA                 SECTION.                         
054700         IF WRK-TEXTO-INGR(WRK-IDX-CH3:1) IS NUMERIC                      
054800             MOVE WRK-TEXTO-INGR(WRK-IDX-CH3:1) TO WRK-1-DIGITO           
054900             IF BARRA-ACHADA                                              
055000                 COMPUTE WRK-QTD-DENOM =                                  
055100                     WRK-QTD-DENOM * 10 + WRK-1-DIGITO                    
055200             ELSE                                                         
055300                 COMPUTE WRK-QTD-NUMER =                                  
055400                     WRK-QTD-NUMER * 10 + WRK-1-DIGITO                    
055500             END-IF                                                       
055600         ELSE                                                             
055700             IF WRK-TEXTO-INGR(WRK-IDX-CH3:1) EQUAL '/'                   
055800                 MOVE 'S' TO WRK-ACHOU-BARRA                              
055900             ELSE                                                         
056000                 MOVE 'N' TO WRK-ACHOU-BARRA                              
056100                 MOVE ZEROS TO WRK-QTD-NUMER WRK-QTD-DENOM                
056200             END-IF                                                       
056300         END-IF.                                                          
056400                                                                          
056500 1127-VARRE-FRACAO-MISTA-FIM.            EXIT.                            
056600*-----------------------------------------------------------------        
056700 1127B-VARRE-DENOMINADOR                 SECTION.                         
056800         IF WRK-TEXTO-INGR(WRK-IDX-CH:1) IS NUMERIC                       
056900             MOVE WRK-TEXTO-INGR(WRK-IDX-CH:1) TO WRK-1-DIGITO            
057000             COMPUTE WRK-QTD-DENOM =                                      
057100                 WRK-QTD-DENOM * 10 + WRK-1-DIGITO                        
057200         END-IF.                                                          
057300                                                                          
057400 1127B-VARRE-DENOMINADOR-FIM.            EXIT.                            
057500*-----------------------------------------------------------------        
057600 1130-TENTAR-SEM-DIGITO                  SECTION.                         
057700*    SEM DIGITO NO INICIO - TENTA NUMERO POR EXTENSO (ONE..TEN,           
057800*    A/AN, HALF, QUARTER, THIRD) OU "PINCH"/"A PINCH OF" = 0.5            
057900*    (BOOK U1 - CHAMADO 0071).                                            
058000         MOVE 'N' TO WRK-QTD-ACHADA.                                      
058100         PERFORM 1131-EXTRAIR-TOKEN1.                                     
058200         IF WRK-TOK1(1:1) EQUAL 'A' AND WRK-TOK1(2:1) EQUAL SPACE         
058300             PERFORM 1132-TESTAR-A-PINCH                                  
058400         END-IF.                                                          
058500         IF NOT QTD-ACHADA                                                
058600             PERFORM 1136-COMPARAR-PALAVRA-NUM                            
058700                 VARYING WRK-IDX-TAB FROM 1 BY 1                          
058800                 UNTIL WRK-IDX-TAB > WRK-QTD-NUMPALAVRAS                  
058900         END-IF.                                                          
059000         IF QTD-ACHADA                                                    
059100             MOVE WRK-TOK1-FIM TO WRK-IDX-CH                              
059200         ELSE                                                             
059300             MOVE 1 TO WRK-QTD-EXTRAIDA                                   
059400             MOVE WRK-TOK1-FIM TO WRK-IDX-CH                              
059500             PERFORM 1190-AVISAR-SEM-QUANTIDADE                           
059600         END-IF.                                                          
059700                                                                          
059800 1130-TENTAR-SEM-DIGITO-FIM.             EXIT.                            
059900*-----------------------------------------------------------------        
060000 1131-EXTRAIR-TOKEN1                     SECTION.                         
060100         MOVE SPACES TO WRK-TOK1.                                         
060200         MOVE 1      TO WRK-IDX-CH2.                                      
060300         PERFORM 1133-COPIAR-TOKEN1                                       
060400             VARYING WRK-IDX-CH FROM 1 BY 1                               
060500             UNTIL WRK-IDX-CH > 12                                        
060600                OR WRK-TEXTO-INGR(WRK-IDX-CH:1) EQUAL SPACE.              
060700         MOVE WRK-IDX-CH TO WRK-TOK1-FIM.                                 
060800                                                                          
060900 1131-EXTRAIR-TOKEN1-FIM.                EXIT.                            
061000*-----------------------------------------------------------------        
061100 1132-TESTAR-A-PINCH                     SECTION.                         
061200*    "A PINCH OF ..." = 0.5 (CHAMADO 0071).                               
061300         MOVE SPACES TO WRK-TOK2.                                         
061400         IF WRK-TOK1-FIM < 12                                             
061500             COMPUTE WRK-IDX-CH = WRK-TOK1-FIM + 1                        
061600             MOVE 1 TO WRK-IDX-CH2                                        
061700             PERFORM 1134-COPIAR-TOKEN2                                   
061800                 VARYING WRK-IDX-CH FROM WRK-IDX-CH BY 1                  
061900                 UNTIL WRK-IDX-CH > 12                                    
062000                    OR WRK-TEXTO-INGR(WRK-IDX-CH:1) EQUAL SPACE           
062100             IF WRK-TOK2(1:5) EQUAL "PINCH"                               
062200                 MOVE 0.5 TO WRK-QTD-EXTRAIDA                             
062300                 MOVE 'S' TO WRK-QTD-ACHADA                               
062400                 MOVE WRK-IDX-CH TO WRK-TOK1-FIM                          
062500             END-IF                                                       
062600         END-IF.                                                          
062700                                                                          
062800 1132-TESTAR-A-PINCH-FIM.                EXIT.                            
062900*-----------------------------------------------------------------        
063000 1133-COPIAR-TOKEN1                      SECTION.                         
063100         IF WRK-IDX-CH2 <= 10                                             
063200             MOVE WRK-TEXTO-INGR(WRK-IDX-CH:1)                            
063300                 TO WRK-TOK1(WRK-IDX-CH2:1)                               
063400             ADD 1 TO WRK-IDX-CH2                                         
063500         END-IF.                                                          
063600                                                                          
063700 1133-COPIAR-TOKEN1-FIM.                 EXIT.                            
063800*-----------------------------------------------------------------        
063900 1134-COPIAR-TOKEN2                      SECTION.                         
064000         IF WRK-IDX-CH2 <= 10                                             
064100             MOVE WRK-TEXTO-INGR(WRK-IDX-CH:1)                            
064200                 TO WRK-TOK2(WRK-IDX-CH2:1)                               
064300             ADD 1 TO WRK-IDX-CH2                                         
064400         END-IF.                                                          
064500                                                                          
064600 1134-COPIAR-TOKEN2-FIM.                 EXIT.                            
064700*-----------------------------------------------------------------        
064800 1136-COMPARAR-PALAVRA-NUM               SECTION.                         
064900         IF WRK-TOK1(1:8) EQUAL WRK-NP-PALAVRA(WRK-IDX-TAB)(1:8)          
065000             AND WRK-NP-PALAVRA(WRK-IDX-TAB) NOT EQUAL SPACES             
065100             MOVE WRK-NP-VALOR(WRK-IDX-TAB) TO WRK-QTD-EXTRAIDA           
065200             MOVE 'S'                       TO WRK-QTD-ACHADA             
065300         END-IF.                                                          
065400                                                                          
065500 1136-COMPARAR-PALAVRA-NUM-FIM.          EXIT.                            
065600*-----------------------------------------------------------------        
065700 1190-AVISAR-SEM-QUANTIDADE              SECTION.                         
065800*    NENHUMA REGRA DE QUANTIDADE CASOU - ASSUME 1.0 (BOOK U1).            
065900         MOVE WRK-TEXTO-INGR(1:30)   TO WRK-AVISO-INGR.                   
066000         MOVE "SEM QUANTIDADE RECONHECIDA - ASSUMIDO 1.0"                 
066100             TO WRK-AVISO-TEXTO.                                          
066200         PERFORM 1990-GRAVAR-AVISO.                                       
066300                                                                          
066400 1190-AVISAR-SEM-QUANTIDADE-FIM.         EXIT.                            
066500*-----------------------------------------------------------------        
066600 1200-EXTRAIR-UNIDADE                    SECTION.                         
066700*    PROCURA A UNIDADE: SE O NUMERO VEIO COLADO NELA (EX. "100G"),        
066800*    USA O TEXTO JA EXTRAIDO EM 1100; SENAO TENTA A UNIDADE DE            
066900*    DUAS PALAVRAS (EX. "FL OZ") E DEPOIS UMA PALAVRA SO, PESO            
067000*    PRIMEIRO, DEPOIS VOLUME, DEPOIS CONTAGEM (CHAMADO 0071).             
067100         MOVE SPACES                  TO WRK-UNIDADE.                     
067200         MOVE 'C'                     TO WRK-TIPO-UNIDADE.                
067300         MOVE 100                     TO WRK-FATOR-UNIDADE.               
067400         MOVE 'N'                     TO WRK-UNI-ACHADA.                  
067500         IF QTD-COLADA                                                    
067600             MOVE WRK-UNIDADE-COLADA  TO WRK-UNIDADE                      
067700             IF WRK-POS-ESPACO < 40                                       
067800                 MOVE WRK-TEXTO-INGR(WRK-POS-ESPACO + 1:)                 
067900                     TO WRK-RESTO-TEXTO                                   
068000             END-IF                                                       
068100             PERFORM 1220-PESQUISAR-UNIDADE                               
068200                 VARYING WRK-IDX-TAB FROM 1 BY 1                          
068300                 UNTIL WRK-IDX-TAB > WRK-QTD-UNIDADES                     
068400         ELSE                                                             
068500             PERFORM 1210-EXTRAIR-PROXIMA-PALAVRA                         
068600             MOVE WRK-PALAVRA              TO WRK-PALAVRA-SALVA           
068700             MOVE WRK-POS-ESPACO           TO WRK-POS-SALVA               
068800             PERFORM 1205-TENTAR-UNIDADE-DUPLA                            
068900             IF NOT UNI-ACHADA                                            
069000                 MOVE WRK-PALAVRA-SALVA(1:10) TO WRK-UNIDADE              
069100                 MOVE WRK-POS-SALVA           TO WRK-POS-ESPACO           
069200                 IF WRK-POS-SALVA < 40                                    
069300                     MOVE WRK-TEXTO-INGR(WRK-POS-SALVA + 1:)              
069400                         TO WRK-RESTO-TEXTO                               
069500                 END-IF                                                   
069600                 PERFORM 1220-PESQUISAR-UNIDADE                           
069700                     VARYING WRK-IDX-TAB FROM 1 BY 1                      
069800                     UNTIL WRK-IDX-TAB > WRK-QTD-UNIDADES                 
069900             END-IF                                                       
070000         END-IF.                                                          
070100         IF NOT UNI-ACHADA                                                
070200             PERFORM 1290-AVISAR-SEM-UNIDADE                              
070300         END-IF.                                                          
070400                                                                          
070500 1200-EXTRAIR-UNIDADE-FIM.               EXIT.                            
070600*-----------------------------------------------------------------        
070700 1205-TENTAR-UNIDADE-DUPLA               SECTION.                         
070800*    CHAMADO 0071: MONTA A CANDIDATA DE 2 PALAVRAS (EX. "FL OZ")          
070900*    E TESTA NA TABELA ANTES DE ACEITAR SO A 1A PALAVRA.                  
071000         IF WRK-POS-SALVA < 40                                            
071100             PERFORM 1210-EXTRAIR-PROXIMA-PALAVRA                         
071200             MOVE SPACES TO WRK-UNIDADE                                   
071300             STRING WRK-PALAVRA-SALVA DELIMITED BY SPACE                  
071400                    ' '               DELIMITED BY SIZE                   
071500                    WRK-PALAVRA       DELIMITED BY SPACE                  
071600                 INTO WRK-UNIDADE                                         
071700             END-STRING                                                   
071800             PERFORM 1220-PESQUISAR-UNIDADE                               
071900                 VARYING WRK-IDX-TAB FROM 1 BY 1                          
072000                 UNTIL WRK-IDX-TAB > WRK-QTD-UNIDADES                     
072100             IF NOT UNI-ACHADA                                            
072200                 MOVE WRK-POS-SALVA TO WRK-POS-ESPACO                     
072300             END-IF                                                       
072400         END-IF.                                                          
072500                                                                          
072600 1205-TENTAR-UNIDADE-DUPLA-FIM.          EXIT.                            
072700*-----------------------------------------------------------------        
072800 1210-EXTRAIR-PROXIMA-PALAVRA            SECTION.                         
072900*    CHAMADO 0067: 1100 DEIXA POS-ESPACO NO DELIMITADOR, NAO              
073000*    NA PROXIMA PALAVRA - AVANCA 1 POSICAO ANTES DE VARRER,               
073100*    SENAO A PALAVRA/UNIDADE SAI SEMPRE EM BRANCO.                        
073200         MOVE SPACES TO WRK-PALAVRA WRK-RESTO-TEXTO.                      
073300         ADD 1                        TO WRK-POS-ESPACO.                  
073400         MOVE WRK-POS-ESPACO          TO WRK-IDX-CH.                      
073500         MOVE 1                       TO WRK-IDX-CH2.                     
073600         PERFORM 1211-COPIAR-CARACTERE                                    
073700             VARYING WRK-IDX-CH FROM WRK-POS-ESPACO BY 1                  
073800             UNTIL WRK-IDX-CH > 40                                        
073900                OR WRK-TEXTO-INGR(WRK-IDX-CH:1) EQUAL SPACE.              
074000         MOVE WRK-IDX-CH              TO WRK-POS-ESPACO.                  
074100         IF WRK-POS-ESPACO < 40                                           
074200             MOVE WRK-TEXTO-INGR(WRK-POS-ESPACO + 1:)                     
074300                 TO WRK-RESTO-TEXTO                                       
074400         END-IF.                                                          
074500                                                                          
074600 1210-EXTRAIR-PROXIMA-PALAVRA-FIM.       EXIT.                            
074700*-----------------------------------------------------------------        
074800 1211-COPIAR-CARACTERE                   SECTION.                         
074900         IF WRK-IDX-CH2 <= 20                                             
075000             MOVE WRK-TEXTO-INGR(WRK-IDX-CH:1)                            
075100                 TO WRK-PALAVRA(WRK-IDX-CH2:1)                            
075200             ADD 1 TO WRK-IDX-CH2                                         
075300         END-IF.                                                          
075400                                                                          
075500 1211-COPIAR-CARACTERE-FIM.              EXIT.                            
075600*-----------------------------------------------------------------        
075700 1220-PESQUISAR-UNIDADE                  SECTION.                         
075800         IF WRK-UNIDADE(1:8) EQUAL WRK-UNI-TEXTO(WRK-IDX-TAB)(1:8)        
075900             AND WRK-UNI-TEXTO(WRK-IDX-TAB) NOT EQUAL SPACES              
076000             MOVE WRK-UNI-TIPO(WRK-IDX-TAB)  TO WRK-TIPO-UNIDADE          
076100             MOVE WRK-UNI-FATOR(WRK-IDX-TAB) TO WRK-FATOR-UNIDADE         
076200             MOVE 'S'                        TO WRK-UNI-ACHADA            
076300         END-IF.                                                          
076400                                                                          
076500 1220-PESQUISAR-UNIDADE-FIM.             EXIT.                            
076600*-----------------------------------------------------------------        
076700 1290-AVISAR-SEM-UNIDADE                 SECTION.                         
076800*    NENHUMA UNIDADE CASOU NA TABELA - ASSUME "PIECE" (BOOK U1).          
076900         MOVE WRK-TEXTO-INGR(1:30)   TO WRK-AVISO-INGR.                   
077000         MOVE "SEM UNIDADE RECONHECIDA - ASSUMIDO PIECE"                  
077100             TO WRK-AVISO-TEXTO.                                          
077200         PERFORM 1990-GRAVAR-AVISO.                                       
077300                                                                          
077400 1290-AVISAR-SEM-UNIDADE-FIM.            EXIT.                            
077500*-----------------------------------------------------------------        
077600 1990-GRAVAR-AVISO                       SECTION.                         
077700*    GRAVA UMA LINHA NA TABELA DE AVISOS DEVOLVIDA A NUTMAIN, SE          
077800*    HOUVER ESPACO (CHAMADO 0071).                                        
077900         IF WS-QTD-AVISOS < 20                                            
078000             ADD 1 TO WS-QTD-AVISOS                                       
078100             MOVE WRK-AVISO-INGR  TO TA-AVISO-INGR(WS-QTD-AVISOS)         
078200             MOVE WRK-AVISO-TEXTO TO TA-AVISO-TEXTO(WS-QTD-AVISOS)        
078300         END-IF.                                                          
078400                                                                          
078500 1990-GRAVAR-AVISO-FIM.                  EXIT.                            
078600*-----------------------------------------------------------------        
078700 1300-LIMPAR-NOME                        SECTION.                         
078800*    O RESTO DO TEXTO (APOS QTD+UNIDADE) VIRA O NOME - REMOVE             
078900*    DESCRITORES CONHECIDOS E CONVERTE PARA MINUSCULAS.                   
079000         MOVE WRK-RESTO-TEXTO(1:30)   TO WRK-NOME-LIMPO.                  
079100         PERFORM 1310-REMOVER-DESCRITOR                                   
079200             VARYING WRK-IDX-TAB FROM 1 BY 1                              
079300             UNTIL WRK-IDX-TAB > 16.                                      
079400         INSPECT WRK-NOME-LIMPO                                           
079500             CONVERTING WRK-MAIUSCULAS TO WRK-MINUSCULAS.                 
079600                                                                          
079700 1300-LIMPAR-NOME-FIM.                   EXIT.                            
079800*-----------------------------------------------------------------        
079900 1310-REMOVER-DESCRITOR                  SECTION.                         
080000*    CHAMADO 0067: SO TIRA O DESCRITOR (8 BYTES), NAO O NOME              
080100*    INTEIRO - DESLOCA O RESTO ("BASIL" DE "FRESH   BASIL")               
080200*    PARA O INICIO DO CAMPO EM VEZ DE APAGAR TUDO.                        
080300         IF WRK-NOME-LIMPO(1:8)                                           
080400             EQUAL WRK-DESCR-PALAVRA(WRK-IDX-TAB)                         
080500             MOVE WRK-NOME-LIMPO(9:22)  TO WRK-NOME-AUX                   
080600             MOVE SPACES                TO WRK-NOME-LIMPO                 
080700             MOVE WRK-NOME-AUX          TO WRK-NOME-LIMPO(1:22)           
080800         END-IF.                                                          
080900                                                                          
081000 1310-REMOVER-DESCRITOR-FIM.             EXIT.                            
081100*-----------------------------------------------------------------        
081200 1400-CASAR-INGREDIENTE                  SECTION.                         
081300*    1O EXATO NO MESTRE, DEPOIS EXATO EM SINONIMO, DEPOIS FUZZY.          
081400         SET IX-ING TO 1.                                                 
081500         SEARCH ALL TI-LINHA                                              
081600             AT END CONTINUE                                              
081700             WHEN TI-NOME(IX-ING) EQUAL WRK-NOME-LIMPO                    
081800                 MOVE TI-ID(IX-ING)      TO WRK-ING-ID-CASADO             
081900                 MOVE TI-DENSIDADE(IX-ING) TO WRK-DENS-CASADA             
082000                 MOVE 1                  TO WRK-CONFIANCA-CASAM           
082100                 MOVE 'S'                TO WRK-ING-CASADO                
082200         END-SEARCH.                                                      
082300         IF WRK-ING-CASADO EQUAL 'S'                                      
082400             GO TO 1400-CONFIRMAR-CONFIANCA                               
082500         END-IF.                                                          
082600         SET IX-SIN TO 1.                                                 
082700         SEARCH ALL TS-LINHA                                              
082800             AT END CONTINUE                                              
082900             WHEN TS-TEXTO(IX-SIN) EQUAL WRK-NOME-LIMPO                   
083000                 MOVE TS-ING-ID(IX-SIN)   TO WRK-ING-ID-CASADO            
083100                 MOVE TS-CONFIANCA(IX-SIN)                                
083200                     TO WRK-CONFIANCA-CASAM                               
083300                 MOVE 'S'                 TO WRK-ING-CASADO               
083400                 PERFORM 1420-BUSCAR-DENSIDADE                            
083500         END-SEARCH.                                                      
083600         IF WRK-ING-CASADO NOT EQUAL 'S'                                  
083700             PERFORM 1440-CASAMENTO-FUZZY                                 
083800         END-IF.                                                          
083900                                                                          
084000 1400-CONFIRMAR-CONFIANCA.                                                
084100         IF WRK-ING-CASADO EQUAL 'S'                                      
084200             AND WRK-CONFIANCA-CASAM < 0.700                              
084300             PERFORM 1490-AVISAR-BAIXA-CONFIANCA                          
084400         END-IF.                                                          
084500                                                                          
084600 1400-CASAR-INGREDIENTE-FIM.             EXIT.                            
084700*-----------------------------------------------------------------        
084800 1490-AVISAR-BAIXA-CONFIANCA             SECTION.                         
084900*    CONFIANCA DE CASAMENTO ABAIXO DE 0.70 (BOOK U1/U3 - CHAMADO          
085000*    0071).                                                               
085100         MOVE WRK-NOME-LIMPO         TO WRK-AVISO-INGR.                   
085200         MOVE "BAIXA CONFIANCA DE CASAMENTO DO INGREDIENTE"               
085300             TO WRK-AVISO-TEXTO.                                          
085400         PERFORM 1990-GRAVAR-AVISO.                                       
085500                                                                          
085600 1490-AVISAR-BAIXA-CONFIANCA-FIM.        EXIT.                            
085700*-----------------------------------------------------------------        
085800 1420-BUSCAR-DENSIDADE                   SECTION.                         
085900*    PESQUISA SEQUENCIAL POR ING-ID (NAO E A CHAVE DE ORDENACAO           
086000*    DA TABELA, QUE E POR NOME - NAO CABE SEARCH ALL AQUI).               
086100         MOVE ZEROS TO WRK-DENS-CASADA.                                   
086200         PERFORM 1421-COMPARAR-ID-MESTRE                                  
086300             VARYING IX-ING FROM 1 BY 1                                   
086400             UNTIL IX-ING > WS-QTD-ING-MESTRE.                            
086500                                                                          
086600 1420-BUSCAR-DENSIDADE-FIM.              EXIT.                            
086700*-----------------------------------------------------------------        
086800 1421-COMPARAR-ID-MESTRE                 SECTION.                         
086900         IF TI-ID(IX-ING) EQUAL WRK-ING-ID-CASADO                         
087000             MOVE TI-DENSIDADE(IX-ING)   TO WRK-DENS-CASADA               
087100         END-IF.                                                          
087200                                                                          
087300 1421-COMPARAR-ID-MESTRE-FIM.            EXIT.                            
087400*-----------------------------------------------------------------        
087500 1440-CASAMENTO-FUZZY                    SECTION.                         
087600         MOVE ZEROS TO WRK-MELHOR-SIMILAR WRK-MELHOR-ID.                  
087700         PERFORM 1449-MEDIR-NOME-LIMPO.                                   
087800         PERFORM 1441-COMPARAR-MESTRE                                     
087900             VARYING IX-ING FROM 1 BY 1                                   
088000             UNTIL IX-ING > WS-QTD-ING-MESTRE.                            
088100         PERFORM 1442-COMPARAR-SINONIMO                                   
088200             VARYING IX-SIN FROM 1 BY 1                                   
088300             UNTIL IX-SIN > WS-QTD-SINONIMOS.                             
088400         IF WRK-MELHOR-SIMILAR > ZEROS                                    
088500             MOVE WRK-MELHOR-ID          TO WRK-ING-ID-CASADO             
088600             MOVE WRK-MELHOR-SIMILAR     TO WRK-CONFIANCA-CASAM           
088700             MOVE 'S'                    TO WRK-ING-CASADO                
088800             PERFORM 1420-BUSCAR-DENSIDADE                                
088900         END-IF.                                                          
089000                                                                          
089100 1440-CASAMENTO-FUZZY-FIM.               EXIT.                            
089200*-----------------------------------------------------------------        
089300 1441-COMPARAR-MESTRE                    SECTION.                         
089400         MOVE TI-NOME(IX-ING)         TO WRK-CANDIDATO-NOME.              
089500         PERFORM 1450-DISTANCIA-LEVENSHTEIN.                              
089600         IF WRK-SIMILARIDADE > WRK-MELHOR-SIMILAR                         
089700             MOVE WRK-SIMILARIDADE       TO WRK-MELHOR-SIMILAR            
089800             MOVE TI-ID(IX-ING)          TO WRK-MELHOR-ID                 
089900         END-IF.                                                          
090000                                                                          
090100 1441-COMPARAR-MESTRE-FIM.               EXIT.                            
090200*-----------------------------------------------------------------        
090300 1442-COMPARAR-SINONIMO                  SECTION.                         
090400         MOVE TS-TEXTO(IX-SIN)        TO WRK-CANDIDATO-NOME.              
090500         PERFORM 1450-DISTANCIA-LEVENSHTEIN.                              
090600         COMPUTE WRK-SIMILARIDADE ROUNDED =                               
090700             WRK-SIMILARIDADE * TS-CONFIANCA(IX-SIN).                     
090800         IF WRK-SIMILARIDADE > WRK-MELHOR-SIMILAR                         
090900             MOVE WRK-SIMILARIDADE       TO WRK-MELHOR-SIMILAR            
091000             MOVE TS-ING-ID(IX-SIN)      TO WRK-MELHOR-ID                 
091100         END-IF.                                                          
091200                                                                          
091300 1442-COMPARAR-SINONIMO-FIM.             EXIT.                            
091400*-----------------------------------------------------------------        
091500 1449-MEDIR-NOME-LIMPO                   SECTION.                         
091600         MOVE 30 TO WRK-LEV-LEN1.                                         
091700         PERFORM 1449B-MARCAR-FIM-LIMPO                                   
091800             VARYING WRK-LEV-J FROM 30 BY -1                              
091900             UNTIL WRK-LEV-J = 0                                          
092000                OR WRK-NOME-LIMPO(WRK-LEV-J:1) NOT EQUAL SPACE.           
092100         SUBTRACT 1 FROM WRK-LEV-LEN1.                                    
092200                                                                          
092300 1449-MEDIR-NOME-LIMPO-FIM.              EXIT.                            
092400*-----------------------------------------------------------------        
092500 1449B-MARCAR-FIM-LIMPO                  SECTION.                         
092600         MOVE WRK-LEV-J TO WRK-LEV-LEN1.                                  
092700                                                                          
092800 1449B-MARCAR-FIM-LIMPO-FIM.             EXIT.                            
092900*-----------------------------------------------------------------        
093000 1450-DISTANCIA-LEVENSHTEIN              SECTION.                         
093100*    COMPARA WRK-NOME-LIMPO COM WRK-CANDIDATO-NOME E DEVOLVE A            
093200*    SIMILARIDADE EM WRK-SIMILARIDADE = 1 - (DISTANCIA / MAIOR            
093300*    COMPRIMENTO). PROGRAMACAO DINAMICA CLASSICA COM DUAS LINHAS          
093400*    DA MATRIZ (CHAMADO 0021 - CASAMENTO APROXIMADO).                     
093500         PERFORM 1451-MEDIR-COMPRIMENTO.                                  
093600         IF WRK-LEV-LEN1 = 0 OR WRK-LEV-LEN2 = 0                          
093700             MOVE ZEROS TO WRK-SIMILARIDADE                               
093800         ELSE                                                             
093900             PERFORM 1452-MONTAR-MATRIZ                                   
094000             MOVE WRK-LEV-LEN1 TO WRK-LEV-MAIOR                           
094100             IF WRK-LEV-LEN2 > WRK-LEV-LEN1                               
094200                 MOVE WRK-LEV-LEN2 TO WRK-LEV-MAIOR                       
094300             END-IF                                                       
094400             COMPUTE WRK-SIMILARIDADE ROUNDED =                           
094500                 1 - (WRK-LEV-DIST / WRK-LEV-MAIOR)                       
094600         END-IF.                                                          
094700                                                                          
094800 1450-DISTANCIA-LEVENSHTEIN-FIM.         EXIT.                            
094900*-----------------------------------------------------------------        
095000 1451-MEDIR-COMPRIMENTO                  SECTION.                         
095100         MOVE 30 TO WRK-LEV-LEN2.                                         
095200         PERFORM 1451B-MARCAR-FIM-CANDIDATO                               
095300             VARYING WRK-LEV-J FROM 30 BY -1                              
095400             UNTIL WRK-LEV-J = 0                                          
095500                OR WRK-CANDIDATO-NOME(WRK-LEV-J:1)                        
095600                       NOT EQUAL SPACE.                                   
095700         SUBTRACT 1 FROM WRK-LEV-LEN2.                                    
095800                                                                          
095900 1451-MEDIR-COMPRIMENTO-FIM.             EXIT.                            
096000*-----------------------------------------------------------------        
096100 1451B-MARCAR-FIM-CANDIDATO              SECTION.                         
096200         MOVE WRK-LEV-J TO WRK-LEV-LEN2.                                  
096300                                                                          
096400 1451B-MARCAR-FIM-CANDIDATO-FIM.         EXIT.                            
096500*-----------------------------------------------------------------        
096600 1452-MONTAR-MATRIZ                      SECTION.                         
096700         PERFORM 1452B-INICIALIZAR-COLUNA                                 
096800             VARYING WRK-LEV-J FROM 0 BY 1                                
096900             UNTIL WRK-LEV-J > WRK-LEV-LEN2.                              
097000         PERFORM 1453-LINHA-MATRIZ                                        
097100             VARYING WRK-LEV-I FROM 1 BY 1                                
097200             UNTIL WRK-LEV-I > WRK-LEV-LEN1.                              
097300         MOVE WRK-LEV-A(WRK-LEV-LEN2 + 1) TO WRK-LEV-DIST.                
097400                                                                          
097500 1452-MONTAR-MATRIZ-FIM.                 EXIT.                            
097600*-----------------------------------------------------------------        
097700 1452B-INICIALIZAR-COLUNA                SECTION.                         
097800         MOVE WRK-LEV-J TO WRK-LEV-A(WRK-LEV-J + 1).                      
097900                                                                          
098000 1452B-INICIALIZAR-COLUNA-FIM.           EXIT.                            
098100*-----------------------------------------------------------------        
098200 1453-LINHA-MATRIZ                       SECTION.                         
098300         MOVE WRK-LEV-I TO WRK-LEV-B(1).                                  
098400         PERFORM 1454-COLUNA-MATRIZ                                       
098500             VARYING WRK-LEV-J FROM 1 BY 1                                
098600             UNTIL WRK-LEV-J > WRK-LEV-LEN2.                              
098700         PERFORM 1453B-COPIAR-LINHA-B-EM-A                                
098800             VARYING WRK-LEV-J FROM 0 BY 1                                
098900             UNTIL WRK-LEV-J > WRK-LEV-LEN2.                              
099000                                                                          
099100 1453-LINHA-MATRIZ-FIM.                  EXIT.                            
099200*-----------------------------------------------------------------        
099300 1453B-COPIAR-LINHA-B-EM-A               SECTION.                         
099400         MOVE WRK-LEV-B(WRK-LEV-J + 1)                                    
099500             TO WRK-LEV-A(WRK-LEV-J + 1).                                 
099600                                                                          
099700 1453B-COPIAR-LINHA-B-EM-A-FIM.          EXIT.                            
099800*-----------------------------------------------------------------        
099900 1454-COLUNA-MATRIZ                      SECTION.                         
100000         MOVE 1 TO WRK-LEV-CUSTO.                                         
100100         IF WRK-NOME-LIMPO(WRK-LEV-I:1)                                   
100200             EQUAL WRK-CANDIDATO-NOME(WRK-LEV-J:1)                        
100300             MOVE ZERO TO WRK-LEV-CUSTO                                   
100400         END-IF.                                                          
100500         MOVE WRK-LEV-A(WRK-LEV-J + 1)   TO WRK-LEV-TMP.                  
100600         ADD 1 TO WRK-LEV-TMP.                                            
100700         MOVE WRK-LEV-TMP TO WRK-LEV-B(WRK-LEV-J + 1).                    
100800         COMPUTE WRK-LEV-TMP = WRK-LEV-B(WRK-LEV-J) + 1.                  
100900         IF WRK-LEV-TMP < WRK-LEV-B(WRK-LEV-J + 1)                        
101000             MOVE WRK-LEV-TMP TO WRK-LEV-B(WRK-LEV-J + 1)                 
101100         END-IF.                                                          
101200         COMPUTE WRK-LEV-TMP = WRK-LEV-A(WRK-LEV-J)                       
101300             + WRK-LEV-CUSTO.                                             
101400         IF WRK-LEV-TMP < WRK-LEV-B(WRK-LEV-J + 1)                        
101500             MOVE WRK-LEV-TMP TO WRK-LEV-B(WRK-LEV-J + 1)                 
101600         END-IF.                                                          
101700                                                                          
101800 1454-COLUNA-MATRIZ-FIM.                 EXIT.                            
101900*-----------------------------------------------------------------        
102000 1500-CONVERTER-GRAMAS                   SECTION.                         
102100         EVALUATE WRK-TIPO-UNIDADE                                        
102200             WHEN 'P'                                                     
102300                 COMPUTE WRK-GRAMAS ROUNDED =                             
102400                     WRK-QTD-EXTRAIDA * WRK-FATOR-UNIDADE                 
102500             WHEN 'V'                                                     
102600                 PERFORM 1510-CONVERTER-VOLUME                            
102700             WHEN 'C'                                                     
102800                 PERFORM 1520-CONVERTER-CONTAGEM                          
102900             WHEN OTHER                                                   
103000                 MOVE ZEROS TO WRK-GRAMAS                                 
103100         END-EVALUATE.                                                    
103200                                                                          
103300 1500-CONVERTER-GRAMAS-FIM.              EXIT.                            
103400*-----------------------------------------------------------------        
103500 1510-CONVERTER-VOLUME                   SECTION.                         
103600         SET IX-CNV TO 1.                                                 
103700         SEARCH ALL TC-LINHA                                              
103800             AT END PERFORM 1512-VOLUME-SEM-LINHA                         
103900             WHEN TC-ING-ID(IX-CNV) EQUAL WRK-ING-ID-CASADO               
104000                 AND TC-UNIDADE(IX-CNV) EQUAL WRK-UNIDADE                 
104100                 COMPUTE WRK-GRAMAS ROUNDED =                             
104200                     WRK-QTD-EXTRAIDA * TC-GRAMAS(IX-CNV)                 
104300         END-SEARCH.                                                      
104400                                                                          
104500 1510-CONVERTER-VOLUME-FIM.              EXIT.                            
104600*-----------------------------------------------------------------        
104700 1512-VOLUME-SEM-LINHA                   SECTION.                         
104800         IF WRK-DENS-CASADA > ZEROS                                       
104900             COMPUTE WRK-GRAMAS ROUNDED =                                 
105000                 WRK-QTD-EXTRAIDA * WRK-FATOR-UNIDADE                     
105100                     * WRK-DENS-CASADA                                    
105200         ELSE                                                             
105300             COMPUTE WRK-GRAMAS ROUNDED =                                 
105400                 WRK-QTD-EXTRAIDA * WRK-FATOR-UNIDADE                     
105500         END-IF.                                                          
105600                                                                          
105700 1512-VOLUME-SEM-LINHA-FIM.              EXIT.                            
105800*-----------------------------------------------------------------        
105900 1520-CONVERTER-CONTAGEM                 SECTION.                         
106000         SET IX-CNV TO 1.                                                 
106100         SEARCH ALL TC-LINHA                                              
106200             AT END COMPUTE WRK-GRAMAS ROUNDED =                          
106300                         WRK-QTD-EXTRAIDA * 100                           
106400             WHEN TC-ING-ID(IX-CNV) EQUAL WRK-ING-ID-CASADO               
106500                 AND TC-UNIDADE(IX-CNV) EQUAL WRK-UNIDADE                 
106600                 COMPUTE WRK-GRAMAS ROUNDED =                             
106700                     WRK-QTD-EXTRAIDA * TC-GRAMAS(IX-CNV)                 
106800         END-SEARCH.                                                      
106900                                                                          
107000 1520-CONVERTER-CONTAGEM-FIM.            EXIT.                            
107100*-----------------------------------------------------------------        
107200 1600-CALCULAR-NUTRIENTES                SECTION.                         
107300*    LOCALIZA A FAIXA CONTIGUA DE TB-NUTRIENTES PARA O ING-ID             
107400*    CASADO (ORDENADO POR ING-ID) E ACUMULA CADA NUTRIENTE.               
107500         SET IX-NUT TO 1.                                                 
107600         SEARCH ALL TN-LINHA                                              
107700             AT END CONTINUE                                              
107800             WHEN TN-ING-ID(IX-NUT) EQUAL WRK-ING-ID-CASADO               
107900                 MOVE IX-NUT TO WRK-IDX-NUT                               
108000         END-SEARCH.                                                      
108100         IF WRK-IDX-NUT > ZEROS                                           
108200             PERFORM 1610-RETROCEDER-FAIXA                                
108300                 UNTIL WRK-IDX-NUT = 1                                    
108400                    OR TN-ING-ID(WRK-IDX-NUT - 1)                         
108500                        NOT EQUAL WRK-ING-ID-CASADO                       
108600             PERFORM 1620-ACUMULAR-FAIXA                                  
108700                 UNTIL WRK-IDX-NUT > WS-QTD-NUTRIENTES                    
108800                    OR TN-ING-ID(WRK-IDX-NUT)                             
108900                        NOT EQUAL WRK-ING-ID-CASADO                       
109000         END-IF.                                                          
109100         ADD WRK-GRAMAS TO ACU-MASSA-TOTAL.                               
109200         MOVE ZEROS TO WRK-IDX-NUT.                                       
109300                                                                          
109400 1600-CALCULAR-NUTRIENTES-FIM.           EXIT.                            
109500*-----------------------------------------------------------------        
109600 1610-RETROCEDER-FAIXA                   SECTION.                         
109700         SUBTRACT 1 FROM WRK-IDX-NUT.                                     
109800                                                                          
109900 1610-RETROCEDER-FAIXA-FIM.              EXIT.                            
110000*-----------------------------------------------------------------        
110100 1620-ACUMULAR-FAIXA                     SECTION.                         
110200         PERFORM 1630-BUSCAR-RETENCAO.                                    
110300         COMPUTE WRK-BRUTO ROUNDED =                                      
110400             (WRK-GRAMAS / 100) * TN-QTD-100G(WRK-IDX-NUT).               
110500         COMPUTE WRK-CONTRIB ROUNDED = WRK-BRUTO * WRK-RETENCAO.          
110600         EVALUATE TN-NUTRIENTE(WRK-IDX-NUT)                               
110700             WHEN "CALORIES"    ADD WRK-CONTRIB TO ACU-CALORIAS           
110800             WHEN "FAT"         ADD WRK-CONTRIB TO ACU-GORDURA            
110900             WHEN "CARBS"       ADD WRK-CONTRIB TO ACU-CARBOIDR           
111000             WHEN "PROTEIN"     ADD WRK-CONTRIB TO ACU-PROTEINA           
111100             WHEN "SODIUM"      ADD WRK-CONTRIB TO ACU-SODIO              
111200             WHEN "FIBER"       ADD WRK-CONTRIB TO ACU-FIBRA              
111300         END-EVALUATE.                                                    
111400         IF WS-QTD-LINHAS-AUD < 60                                        
111500             ADD 1 TO WS-QTD-LINHAS-AUD                                   
111600             MOVE WRK-NOME-LIMPO                                          
111700                 TO TA-INGREDIENTE(WS-QTD-LINHAS-AUD)                     
111800             MOVE TN-NUTRIENTE(WRK-IDX-NUT)                               
111900                 TO TA-NUTRIENTE(WS-QTD-LINHAS-AUD)                       
112000             MOVE WRK-BRUTO   TO TA-BRUTO(WS-QTD-LINHAS-AUD)              
112100             MOVE WRK-RETENCAO TO TA-RETENCAO(WS-QTD-LINHAS-AUD)          
112200             MOVE WRK-CONTRIB TO TA-FINAL(WS-QTD-LINHAS-AUD)              
112300         END-IF.                                                          
112400         ADD 1 TO WRK-IDX-NUT.                                            
112500                                                                          
112600 1620-ACUMULAR-FAIXA-FIM.                EXIT.                            
112700*-----------------------------------------------------------------        
112800 1630-BUSCAR-RETENCAO                    SECTION.                         
112900         MOVE 'N' TO WRK-ACHOU-RETEN.                                     
113000         IF RQ-METODO-COCCAO EQUAL SPACES                                 
113100             MOVE 1 TO WRK-RETENCAO                                       
113200         ELSE                                                             
113300             PERFORM 1631-PESQUISAR-FATOR                                 
113400                 VARYING IX-RET FROM 1 BY 1                               
113500                 UNTIL IX-RET > WS-QTD-FATORES                            
113600             IF WRK-ACHOU-RETEN NOT EQUAL 'S'                             
113700                 MOVE 0.900 TO WRK-RETENCAO                               
113800             END-IF                                                       
113900         END-IF.                                                          
114000                                                                          
114100 1630-BUSCAR-RETENCAO-FIM.               EXIT.                            
114200*-----------------------------------------------------------------        
114300 1631-PESQUISAR-FATOR                    SECTION.                         
114400         IF TF-NUTRIENTE(IX-RET) EQUAL TN-NUTRIENTE(WRK-IDX-NUT)          
114500             AND TF-METODO(IX-RET) EQUAL RQ-METODO-COCCAO                 
114600             MOVE TF-FATOR(IX-RET) TO WRK-RETENCAO                        
114700             MOVE 'S'              TO WRK-ACHOU-RETEN                     
114800         END-IF.                                                          
114900                                                                          
115000 1631-PESQUISAR-FATOR-FIM.               EXIT.                            
115100*-----------------------------------------------------------------        
115200 1700-REPARAR-CALORIAS                   SECTION.                         
115300*    REGRA 4-4-9: SE A CALORIA ACUMULADA FICOU MUITO ABAIXO DA            
115400*    CALORIA IMPLICITA NOS MACROS, SUBSTITUI (CHAMADO 0058).              
115500         COMPUTE WRK-MACRO-CALORIAS =                                     
115600             (ACU-PROTEINA * 4) + (ACU-CARBOIDR * 4)                      
115700                 + (ACU-GORDURA * 9).                                     
115800         IF WRK-MACRO-CALORIAS > ZEROS                                    
115900             IF ACU-CALORIAS < (WRK-MACRO-CALORIAS * 0.5)                 
116000                 MOVE WRK-MACRO-CALORIAS TO ACU-CALORIAS                  
116100             END-IF                                                       
116200         END-IF.                                                          
116300                                                                          
116400 1700-REPARAR-CALORIAS-FIM.              EXIT.                            
116500*-----------------------------------------------------------------        
116600 1800-VALIDAR-TOTAIS                     SECTION.                         
116700         PERFORM 1810-VALIDAR-CALORIAS THRU                               
116800             1830-VALIDAR-NUTRIENTES-AUSENTES-FIM.                        
116900                                                                          
117000 1800-VALIDAR-TOTAIS-FIM.                EXIT.                            
117100*-----------------------------------------------------------------        
117200 1810-VALIDAR-CALORIAS                   SECTION.                         
117300         IF WRK-MACRO-CALORIAS EQUAL ZEROS                                
117400             MOVE "FAIL" TO LK-CAL-CHECK                                  
117500         ELSE                                                             
117600             IF ACU-CALORIAS >= WRK-MACRO-CALORIAS                        
117700                 COMPUTE WRK-DIF-CALORIAS =                               
117800                     ACU-CALORIAS - WRK-MACRO-CALORIAS                    
117900             ELSE                                                         
118000                 COMPUTE WRK-DIF-CALORIAS =                               
118100                     WRK-MACRO-CALORIAS - ACU-CALORIAS                    
118200             END-IF                                                       
118300             IF WRK-DIF-CALORIAS / WRK-MACRO-CALORIAS <= 0.10             
118400                 MOVE "PASS" TO LK-CAL-CHECK                              
118500             ELSE                                                         
118600                 MOVE "FAIL" TO LK-CAL-CHECK                              
118700             END-IF                                                       
118800         END-IF.                                                          
118900                                                                          
119000 1810-VALIDAR-CALORIAS-FIM.              EXIT.                            
119100*-----------------------------------------------------------------        
119200 1820-VALIDAR-MASSA                      SECTION.                         
119300         IF ACU-MASSA-TOTAL EQUAL ZEROS                                   
119400             MOVE "PASS" TO LK-MASS-CHECK                                 
119500         ELSE                                                             
119600             IF (ACU-PROTEINA + ACU-CARBOIDR + ACU-GORDURA                
119700                 + ACU-FIBRA) / ACU-MASSA-TOTAL <= 1.5                    
119800                 MOVE "PASS" TO LK-MASS-CHECK                             
119900             ELSE                                                         
120000                 MOVE "FAIL" TO LK-MASS-CHECK                             
120100             END-IF                                                       
120200         END-IF.                                                          
120300                                                                          
120400 1820-VALIDAR-MASSA-FIM.                 EXIT.                            
120500*-----------------------------------------------------------------        
120600 1830-VALIDAR-NUTRIENTES-AUSENTES        SECTION.                         
120700*    AVISA SE ALGUM MACRONUTRIENTE PRINCIPAL FICOU ZERADO NO              
120800*    TOTAL DO ITEM (BOOK U3 - CHAMADO 0071).                              
120900         IF ACU-CALORIAS EQUAL ZEROS                                      
121000             MOVE SPACES TO WRK-AVISO-INGR                                
121100             MOVE "NUTRIENTE AUSENTE - CALORIES ZERADO NO ITEM"           
121200                 TO WRK-AVISO-TEXTO                                       
121300             PERFORM 1990-GRAVAR-AVISO                                    
121400         END-IF.                                                          
121500         IF ACU-PROTEINA EQUAL ZEROS                                      
121600             MOVE SPACES TO WRK-AVISO-INGR                                
121700             MOVE "NUTRIENTE AUSENTE - PROTEIN ZERADO NO ITEM"            
121800                 TO WRK-AVISO-TEXTO                                       
121900             PERFORM 1990-GRAVAR-AVISO                                    
122000         END-IF.                                                          
122100         IF ACU-CARBOIDR EQUAL ZEROS                                      
122200             MOVE SPACES TO WRK-AVISO-INGR                                
122300             MOVE "NUTRIENTE AUSENTE - CARBS ZERADO NO ITEM"              
122400                 TO WRK-AVISO-TEXTO                                       
122500             PERFORM 1990-GRAVAR-AVISO                                    
122600         END-IF.                                                          
122700         IF ACU-GORDURA EQUAL ZEROS                                       
122800             MOVE SPACES TO WRK-AVISO-INGR                                
122900             MOVE "NUTRIENTE AUSENTE - FAT ZERADO NO ITEM"                
123000                 TO WRK-AVISO-TEXTO                                       
123100             PERFORM 1990-GRAVAR-AVISO                                    
123200         END-IF.                                                          
123300                                                                          
123400 1830-VALIDAR-NUTRIENTES-AUSENTES-FIM.   EXIT.                            
123500*-----------------------------------------------------------------        
123600 1850-DIVIDIR-PORCOES                    SECTION.                         
123700         MOVE ACU-CALORIAS  TO LK-BASE-CAL.                               
123800         MOVE ACU-GORDURA   TO LK-BASE-GOR.                               
123900         MOVE ACU-CARBOIDR  TO LK-BASE-CAR.                               
124000         MOVE ACU-PROTEINA  TO LK-BASE-PRO.                               
124100         MOVE ACU-SODIO     TO LK-BASE-SOD.                               
124200         IF RQ-PORCOES > 1                                                
124300             PERFORM 1860-DIVIDIR-1-MACRO                                 
124400                 VARYING WRK-IDX-TAB FROM 1 BY 1                          
124500                 UNTIL WRK-IDX-TAB > 5                                    
124600         END-IF.                                                          
124700                                                                          
124800 1850-DIVIDIR-PORCOES-FIM.               EXIT.                            
124900*-----------------------------------------------------------------        
125000 1860-DIVIDIR-1-MACRO                    SECTION.                         
125100         COMPUTE LK-BASE-MACRO-VAL(WRK-IDX-TAB) ROUNDED =                 
125200             LK-BASE-MACRO-VAL(WRK-IDX-TAB) / RQ-PORCOES.                 
125300                                                                          
125400 1860-DIVIDIR-1-MACRO-FIM.               EXIT.                            
125500*-----------------------------------------------------------------        
125600 1900-CALCULAR-CONFIANCA-L1              SECTION.                         
125700         IF ACU-QTD-ING-PROC > ZEROS                                      
125800             COMPUTE LK-BASE-CONF ROUNDED =                               
125900                 ACU-SOMA-CONF / ACU-QTD-ING-PROC                         
126000         ELSE                                                             
126100             MOVE ZEROS TO LK-BASE-CONF                                   
126200         END-IF.                                                          
126300                                                                          
126400 1900-CALCULAR-CONFIANCA-L1-FIM.         EXIT.                            
