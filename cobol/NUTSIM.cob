000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NUTSIM.                          
000400 AUTHOR.                                 R. NAKASHIMA.                    
000500 INSTALLATION.                           FOURSYS - PROJETO                
000600     CULINAI.                                                             
000700 DATE-WRITTEN.                           07/04/1993.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               USO INTERNO - SOMENTE            
001000     PESSOAL DA EQUIPE CULINAI AUTORIZADO.                                
001100*=================================================================        
001200* PROGRAMA   : NUTSIM                                                     
001300* PROGRAMADOR: R. NAKASHIMA                                               
001400* ANALISTA   : MATHEUS H. MEDEIROS                                        
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 07/04/1993                                                 
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: MODULO CHAMADO (CALL) PELO NUTMAIN PARA REFINAR A          
001900*              ESTIMATIVA CALIBRADA (CAMADA 2) POR SIMILARIDADE           
002000*              COM PRATOS CONHECIDOS - MONTA O VETOR DE CONSULTA          
002100*              DO ITEM (BOOK U7), CALCULA A SIMILARIDADE POR              
002200*              COSSENO CONTRA CADA PRATO CONHECIDO, SELECIONA OS          
002300*              7 VIZINHOS MAIS PROXIMOS, REFINA CADA MACRO PELO           
002400*              DESVIO MEDIO PONDERADO DOS VIZINHOS, GRAMPEADO NA          
002500*              FAIXA [P10,P90] (BOOK U8), E CALCULA A CONFIANCA           
002600*              DE CAMADA 3 (BOOK U9). SEM TABELAS DE EMBEDDING            
002700*              CARREGADAS, REPASSA OS MACROS SEM ALTERACAO COM            
002800*              CONFIANCA MAXIMA.                                          
002900*-----------------------------------------------------------------        
003000* PARAMETROS (LINKAGE, NESTA ORDEM):                                      
003100*   WS-QTD-EMB-INGRED/TB-EMB-INGRED (#TABEMBI)  - EMBED. ING (ENT)        
003200*   WS-QTD-EMB-PRATOS/TB-EMB-PRATOS (#TABEMBP)  - PRATOS   (ENT)          
003300*   WS-QTD-DELTAS/TB-STATS-DELTA    (#TABDELT)  - P10/P90  (ENT)          
003400*   REG-PEDIDO-ITEM                 (#PEDIDO)   - ITEM     (ENT)          
003500*   LK-MACRO-CALB                               - MACROS DE ENTR.         
003600*   LK-MACRO-REFIN                              - MACROS REFINADOS        
003700*   LK-SIM-CONF                                 - CONFIANCA L3            
003800*-----------------------------------------------------------------        
003900*                          ALTERACOES                                     
004000*-----------------------------------------------------------------        
004100ALT1 * PROGRAMADOR: IVAN J. SANCHES                                       
004200.    * DATA.......: 19/06/1999                                            
004300.    * OBJETIVO...: Y2K - REVISAO GERAL DE CAMPOS DE DATA (N/A -          
004400ALT1 *              MODULO NAO POSSUI CAMPO DE DATA).                     
004500*-----------------------------------------------------------------        
004600ALT2 * PROGRAMADOR: R.NAKASHIMA                                           
004700.    * DATA.......: 14/07/2006                                            
004800.    * OBJETIVO...: CHAMADO 0061/0062/0063 - INCLUSAO DO REFINO           
004900ALT2 *              POR SIMILARIDADE DE EMBEDDING (BOOK U7/U8/U9).        
005000*-----------------------------------------------------------------        
005100ALT3 * PROGRAMADOR: IVAN J. SANCHES                                       
005200.    * DATA.......: 09/11/2009                                            
005300.    * OBJETIVO...: CHAMADO 0084 - CORRECAO DO CALCULO DE                 
005400ALT3 *              COBERTURA QUANDO A LISTA DE INGREDIENTE VEM           
005500.    *              VAZIA DO ORQUESTRADOR (COBERTURA = 1.0).              
005600*-----------------------------------------------------------------        
005700ALT4 * PROGRAMADOR: E.C.PRADO                                             
005800.    * DATA.......: 14/09/2010                                            
005900.    * OBJETIVO...: CHAMADO 0084 - 0000-PRINCIPAL PASSA A DESVIAR         
006000.    *              POR GO TO PARA 0100-REPASSAR-SEM-REFINO E A           
006100.    *              CADEIA 1000/2000/3000/4000/5000 PASSA A SER UM        
006200ALT4 *              UNICO PERFORM THRU (PARAGRAFO NUMERADO).              
006300*=================================================================        
006400                                                                          
006500                                                                          
006600*=================================================================        
006700 ENVIRONMENT                             DIVISION.                        
006800*=================================================================        
006900 CONFIGURATION                           SECTION.                         
007000*-----------------------------------------------------------------        
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM                                                   
007300     CLASS CLASSE-DIGITO   IS "0" THRU "9"                                
007400     CLASS CLASSE-MAIUSCLA IS "A" THRU "Z".                               
007500                                                                          
007600*=================================================================        
007700 DATA                                    DIVISION.                        
007800*=================================================================        
007900 WORKING-STORAGE                         SECTION.                         
008000                                                                          
008100*-----------------------------------------------------------------        
008200 01  FILLER                      PIC X(050)          VALUE                
008300     "* INICIO DA WORKING - NUTSIM *".                                    
008400*-----------------------------------------------------------------        
008500                                                                          
008600*-----------------------------------------------------------------        
008700* TABELA ESTATICA DE NORMALIZACAO DO METODO DE COCCAO PARA O              
008800* ONE-HOT DE 9 POSICOES DO VETOR DE CONSULTA (BOOK U7). ORDEM DAS         
008900* POSICOES: RAW,STEAMED,BOILED,BAKED,GRILLED,FRIED,SAUTEED,               
009000* ROASTED,OTHER (POSICAO 9, DEFAULT, NAO CONSTA DA TABELA).               
009100*-----------------------------------------------------------------        
009200 01  WRK-TAB-METO-U7-DADOS.                                               
009300     05 FILLER  PIC X(016) VALUE "UNCOOKED       1".                      
009400     05 FILLER  PIC X(016) VALUE "STEAM          2".                      
009500     05 FILLER  PIC X(016) VALUE "BOIL           3".                      
009600     05 FILLER  PIC X(016) VALUE "BAKE           4".                      
009700     05 FILLER  PIC X(016) VALUE "OVEN-BAKED     4".                      
009800     05 FILLER  PIC X(016) VALUE "GRILL          5".                      
009900     05 FILLER  PIC X(016) VALUE "CHAR-GRILLED   5".                      
010000     05 FILLER  PIC X(016) VALUE "FLAME-GRILLED  5".                      
010100     05 FILLER  PIC X(016) VALUE "FRY            6".                      
010200     05 FILLER  PIC X(016) VALUE "PAN-FRIED      6".                      
010300     05 FILLER  PIC X(016) VALUE "STIR-FRIED     6".                      
010400     05 FILLER  PIC X(016) VALUE "WOK            6".                      
010500     05 FILLER  PIC X(016) VALUE "DEEP-FRIED     6".                      
010600     05 FILLER  PIC X(016) VALUE "SAUTE          7".                      
010700     05 FILLER  PIC X(016) VALUE "ROAST          8".                      
010800     05 FILLER  PIC X(016) VALUE "TANDOOR        8".                      
010900 01  WRK-TAB-METODOS-U7 REDEFINES WRK-TAB-METO-U7-DADOS.                  
011000     05 WRK-U7M-ENTRADA         OCCURS 16 TIMES.                          
011100        10 WRK-U7M-PALAVRA      PIC X(015).                               
011200        10 WRK-U7M-POSICAO      PIC 9(001).                               
011300 77  WRK-QTD-METODOS-U7          PIC 9(002) COMP VALUE 16.                
011400                                                                          
011500*-----------------------------------------------------------------        
011600 01  FILLER                      PIC X(050)          VALUE                
011700     "========== VETOR DE CONSULTA (BOOK U7) ==========".                 
011800*-----------------------------------------------------------------        
011900 01  WRK-VETOR-CONSULTA.                                                  
012000     05 WRK-VETOR                OCCURS 26 TIMES                          
012100                                 PIC S9(002)V9(004) COMP-3.               
012200     05 FILLER                   PIC X(002).                              
012300 01  WRK-IDX-DIM                  PIC 9(002) COMP.                        
012400 01  WRK-POSICAO-METODO           PIC 9(001) COMP.                        
012500 01  WRK-IDX-TAB                  PIC 9(002) COMP.                        
012600 01  WRK-NORMA-Q                  PIC 9(003)V9(004) COMP-3.               
012700 01  WRK-NORMA-D                  PIC 9(003)V9(004) COMP-3.               
012800 01  WRK-DOT                      PIC S9(005)V9(004) COMP-3.              
012900 01  WRK-SOMA-QUAD-Q               PIC 9(005)V9(004) COMP-3.              
013000 01  WRK-SOMA-QUAD-D               PIC 9(005)V9(004) COMP-3.              
013100                                                                          
013200*-----------------------------------------------------------------        
013300* AREA DE TRABALHO DA RAIZ QUADRADA POR NEWTON (10 PASSOS, SEM            
013400* FUNCAO INTRINSECA) - REUTILIZADA PELA NORMA E PELA VARIANCIA.           
013500*-----------------------------------------------------------------        
013600 01  WRK-RAIZ-ENTRADA             PIC 9(009)V9(004) COMP-3.               
013700 01  WRK-RAIZ-RESULTADO           PIC 9(005)V9(004) COMP-3.               
013800 01  WRK-RAIZ-IDX                 PIC 9(002) COMP.                        
013900                                                                          
014000*-----------------------------------------------------------------        
014100 01  FILLER                      PIC X(050)          VALUE                
014200     "========== SIMILARIDADE E VIZINHOS (BOOK U7) ======".               
014300*-----------------------------------------------------------------        
014400 01  WRK-LISTA-SIMILARIDADE.                                              
014500     05 WRK-SIM-LISTA             OCCURS 500 TIMES                        
014600                                  PIC S9(001)V9(004) COMP-3.              
014700     05 FILLER                   PIC X(003).                              
014800 01  WRK-USADO-LISTA.                                                     
014900     05 WRK-USADO                 OCCURS 500 TIMES                        
015000                                  PIC X(001).                             
015100        88  VIZINHO-USADO                       VALUE 'S'.                
015200        88  VIZINHO-LIVRE                       VALUE 'N'.                
015300     05 FILLER                   PIC X(003).                              
015400 01  WRK-TOP7-VIZINHOS.                                                   
015500     05 WRK-TOP7-LINHA            OCCURS 7 TIMES.                         
015600        10 WRK-TOP-IDX            PIC 9(003) COMP.                        
015700        10 WRK-TOP-SIM            PIC S9(001)V9(004) COMP-3.              
015800        10 FILLER                PIC X(002).                              
015900 77  WRK-QTD-TOP                  PIC 9(001) COMP VALUE ZEROS.            
016000 01  WRK-IDX-TOP                  PIC 9(001) COMP.                        
016100 01  WRK-IDX-PRATO                PIC 9(003) COMP.                        
016200 01  WRK-MAX-SIM                  PIC S9(001)V9(004) COMP-3.              
016300 01  WRK-MAX-IDX                  PIC 9(003) COMP.                        
016400                                                                          
016500*-----------------------------------------------------------------        
016600 01  FILLER                      PIC X(050)          VALUE                
016700     "========== REFINO POR MACRO (BOOK U8) ==========".                  
016800*-----------------------------------------------------------------        
016900 01  WRK-IDX-MACRO                PIC 9(001) COMP.                        
017000 01  WRK-BASE-MACRO                PIC 9(005)V9(002) COMP-3.              
017100 01  WRK-DENOM-MACRO                PIC 9(005)V9(002) COMP-3.             
017200 01  WRK-VIZINHO-MACRO              PIC 9(005)V9(002) COMP-3.             
017300 01  WRK-DELTA-VIZINHO               PIC S9(003)V9(004) COMP-3.           
017400 01  WRK-SOMA-PESO-DELTA              PIC S9(005)V9(004) COMP-3.          
017500 01  WRK-SOMA-PESO                     PIC 9(003)V9(004) COMP-3.          
017600 01  WRK-AVG-DELTA                      PIC S9(003)V9(004) COMP-3.        
017700                                                                          
017800*-----------------------------------------------------------------        
017900 01  FILLER                      PIC X(050)          VALUE                
018000     "========== CONFIANCA DE REFINO (BOOK U9) ==========".               
018100*-----------------------------------------------------------------        
018200 01  WRK-SOMA-SIMILARIDADE         PIC S9(003)V9(004) COMP-3.             
018300 01  WRK-MEDIA-SIMILARIDADE        PIC S9(001)V9(004) COMP-3.             
018400 01  WRK-CONF-BASE-U9               PIC 9V9(003).                         
018500 01  WRK-PENALIDADE                 PIC 9V9(003)    VALUE ZEROS.          
018600                                                                          
018700*=================================================================        
018800 LINKAGE                                 SECTION.                         
018900*=================================================================        
019000 COPY "#TABEMBI".                                                         
019100 COPY "#TABEMBP".                                                         
019200 COPY "#TABDELT".                                                         
019300 COPY "#PEDIDO".                                                          
019400*-----------------------------------------------------------------        
019500 01  LK-MACRO-CALB.                                                       
019600     05 LK-CALB-CAL              PIC 9(005)V9(002).                       
019700     05 LK-CALB-GOR              PIC 9(005)V9(002).                       
019800     05 LK-CALB-CAR              PIC 9(005)V9(002).                       
019900     05 LK-CALB-PRO              PIC 9(005)V9(002).                       
020000     05 LK-CALB-SOD              PIC 9(005)V9(002).                       
020100     05 FILLER                   PIC X(003).                              
020200 01  LK-MACRO-CALB-TAB REDEFINES LK-MACRO-CALB.                           
020300     05 LK-CALB-VAL              PIC 9(005)V9(002) OCCURS 5 TIMES.        
020400     05 FILLER                   PIC X(003).                              
020500 01  LK-MACRO-REFIN.                                                      
020600     05 LK-REFIN-CAL              PIC 9(005)V9(002).                      
020700     05 LK-REFIN-GOR              PIC 9(005)V9(002).                      
020800     05 LK-REFIN-CAR              PIC 9(005)V9(002).                      
020900     05 LK-REFIN-PRO              PIC 9(005)V9(002).                      
021000     05 LK-REFIN-SOD              PIC 9(005)V9(002).                      
021100     05 FILLER                    PIC X(003).                             
021200 01  LK-MACRO-REFIN-TAB REDEFINES LK-MACRO-REFIN.                         
021300     05 LK-REFIN-VAL             PIC 9(005)V9(002) OCCURS 5 TIMES.        
021400     05 FILLER                   PIC X(003).                              
021500 01  LK-SIM-CONF                  PIC 9V9(003).                           
021600                                                                          
021700*=================================================================        
021800 PROCEDURE                               DIVISION                         
021900     USING WS-QTD-EMB-INGRED TB-EMB-INGRED                                
022000           WS-QTD-EMB-PRATOS TB-EMB-PRATOS                                
022100           WS-QTD-DELTAS TB-STATS-DELTA                                   
022200           REG-PEDIDO-ITEM LK-MACRO-CALB LK-MACRO-REFIN                   
022300           LK-SIM-CONF.                                                   
022400*=================================================================        
022500 0000-PRINCIPAL                          SECTION.                         
022600*    SEM EMBEDDING CARREGADO NAO HA COMO REFINAR (BOOK U7) - PULA         
022700*    A CADEIA DE CALCULO INDO DIRETO PARA A REPASSAGEM.                   
022800         IF WS-QTD-EMB-INGRED EQUAL ZEROS                                 
022900             OR WS-QTD-EMB-PRATOS EQUAL ZEROS                             
023000             GO TO 0100-REPASSAR-SEM-REFINO                               
023100         END-IF.                                                          
023200         PERFORM 1000-MONTAR-VETOR-CONSULTA THRU                          
023300             5000-CALCULAR-CONFIANCA-U9-FIM.                              
023400         GOBACK.                                                          
023500                                                                          
023600 0000-PRINCIPAL-FIM.                     EXIT.                            
023700*-----------------------------------------------------------------        
023800 0100-REPASSAR-SEM-REFINO                SECTION.                         
023900*    SEM EMBEDDING DE INGREDIENTE OU DE PRATO CARREGADO, OS               
024000*    MACROS CALIBRADOS SEGUEM SEM ALTERACAO E A CONFIANCA E               
024100*    MAXIMA (SEM DADO PARA CONTESTAR A CAMADA ANTERIOR). DESVIADO         
024200*    DE 0000-PRINCIPAL POR GO TO, TERMINA DIRETO O MODULO.                
024300         MOVE LK-MACRO-CALB           TO LK-MACRO-REFIN.                  
024400         MOVE 1.000                   TO LK-SIM-CONF.                     
024500         GOBACK.                                                          
024600                                                                          
024700 0100-REPASSAR-SEM-REFINO-FIM.           EXIT.                            
024800*-----------------------------------------------------------------        
024900 1000-MONTAR-VETOR-CONSULTA              SECTION.                         
025000*    DIMENSOES 1-13: MEDIA DOS EMBEDDINGS DE TODOS OS INGREDIENTES        
025100*    CONHECIDOS (O ORQUESTRADOR NAO INFORMA A LISTA DE INGREDIENT.        
025200*    DO ITEM AO MODULO DE REFINO). DIMENSOES 14-22: ONE-HOT DO            
025300*    METODO DE COCCAO. DIMENSAO 23: ESCALAR DE MOLHO (FIXO EM             
025400*    0.2). DIMENSOES 24-26: ONE-HOT DE PORCAO (FIXO EM MEDIA).            
025500         PERFORM 1010-ZERAR-1-DIM                                         
025600             VARYING WRK-IDX-DIM FROM 1 BY 1                              
025700             UNTIL WRK-IDX-DIM > 26.                                      
025800         PERFORM 1020-SOMAR-1-INGREDIENTE                                 
025900             VARYING IX-EMBI FROM 1 BY 1                                  
026000             UNTIL IX-EMBI > WS-QTD-EMB-INGRED.                           
026100         PERFORM 1030-MEDIA-1-DIM                                         
026200             VARYING WRK-IDX-DIM FROM 1 BY 1                              
026300             UNTIL WRK-IDX-DIM > 13.                                      
026400         PERFORM 1100-MONTAR-ONE-HOT-METODO.                              
026500         MOVE 0.2000                  TO WRK-VETOR(23).                   
026600         MOVE ZEROS                   TO WRK-VETOR(24).                   
026700         MOVE 1.0000                  TO WRK-VETOR(25).                   
026800         MOVE ZEROS                   TO WRK-VETOR(26).                   
026900                                                                          
027000 1000-MONTAR-VETOR-CONSULTA-FIM.         EXIT.                            
027100*-----------------------------------------------------------------        
027200 1010-ZERAR-1-DIM                        SECTION.                         
027300         MOVE ZEROS TO WRK-VETOR(WRK-IDX-DIM).                            
027400                                                                          
027500 1010-ZERAR-1-DIM-FIM.                   EXIT.                            
027600*-----------------------------------------------------------------        
027700 1020-SOMAR-1-INGREDIENTE                SECTION.                         
027800         PERFORM 1021-SOMAR-1-DIM                                         
027900             VARYING WRK-IDX-DIM FROM 1 BY 1                              
028000             UNTIL WRK-IDX-DIM > 13.                                      
028100                                                                          
028200 1020-SOMAR-1-INGREDIENTE-FIM.           EXIT.                            
028300*-----------------------------------------------------------------        
028400 1021-SOMAR-1-DIM                        SECTION.                         
028500         ADD EI-COMP(IX-EMBI, WRK-IDX-DIM)                                
028600             TO WRK-VETOR(WRK-IDX-DIM).                                   
028700                                                                          
028800 1021-SOMAR-1-DIM-FIM.                   EXIT.                            
028900*-----------------------------------------------------------------        
029000 1030-MEDIA-1-DIM                        SECTION.                         
029100         COMPUTE WRK-VETOR(WRK-IDX-DIM) ROUNDED =                         
029200             WRK-VETOR(WRK-IDX-DIM) / WS-QTD-EMB-INGRED.                  
029300                                                                          
029400 1030-MEDIA-1-DIM-FIM.                   EXIT.                            
029500*-----------------------------------------------------------------        
029600 1100-MONTAR-ONE-HOT-METODO              SECTION.                         
029700         MOVE 9 TO WRK-POSICAO-METODO.                                    
029800         PERFORM 1110-COMPARAR-1-METODO                                   
029900             VARYING WRK-IDX-TAB FROM 1 BY 1                              
030000             UNTIL WRK-IDX-TAB > WRK-QTD-METODOS-U7.                      
030100         PERFORM 1120-MARCAR-1-POSICAO                                    
030200             VARYING WRK-IDX-DIM FROM 14 BY 1                             
030300             UNTIL WRK-IDX-DIM > 22.                                      
030400                                                                          
030500 1100-MONTAR-ONE-HOT-METODO-FIM.         EXIT.                            
030600*-----------------------------------------------------------------        
030700 1110-COMPARAR-1-METODO                  SECTION.                         
030800         IF WRK-U7M-PALAVRA(WRK-IDX-TAB) NOT EQUAL SPACES                 
030900             IF RQ-METODO-COCCAO(1:15)                                    
031000                 EQUAL WRK-U7M-PALAVRA(WRK-IDX-TAB)                       
031100                 MOVE WRK-U7M-POSICAO(WRK-IDX-TAB)                        
031200                     TO WRK-POSICAO-METODO                                
031300             END-IF                                                       
031400         END-IF.                                                          
031500                                                                          
031600 1110-COMPARAR-1-METODO-FIM.             EXIT.                            
031700*-----------------------------------------------------------------        
031800 1120-MARCAR-1-POSICAO                   SECTION.                         
031900         IF (WRK-IDX-DIM - 13) EQUAL WRK-POSICAO-METODO                   
032000             MOVE 1.0000 TO WRK-VETOR(WRK-IDX-DIM)                        
032100         ELSE                                                             
032200             MOVE ZEROS  TO WRK-VETOR(WRK-IDX-DIM)                        
032300         END-IF.                                                          
032400                                                                          
032500 1120-MARCAR-1-POSICAO-FIM.              EXIT.                            
032600*-----------------------------------------------------------------        
032700 2000-CALCULAR-SIMILARIDADES             SECTION.                         
032800*    SIMILARIDADE POR COSSENO ENTRE O VETOR DE CONSULTA E CADA            
032900*    PRATO CONHECIDO (BOOK U7).                                           
033000         PERFORM 2010-NORMA-CONSULTA.                                     
033100         PERFORM 2100-SIMILARIDADE-1-PRATO                                
033200             VARYING IX-EMBP FROM 1 BY 1                                  
033300             UNTIL IX-EMBP > WS-QTD-EMB-PRATOS.                           
033400                                                                          
033500 2000-CALCULAR-SIMILARIDADES-FIM.        EXIT.                            
033600*-----------------------------------------------------------------        
033700 2010-NORMA-CONSULTA                     SECTION.                         
033800         MOVE ZEROS TO WRK-SOMA-QUAD-Q.                                   
033900         PERFORM 2011-SOMAR-QUAD-Q                                        
034000             VARYING WRK-IDX-DIM FROM 1 BY 1                              
034100             UNTIL WRK-IDX-DIM > 26.                                      
034200         MOVE WRK-SOMA-QUAD-Q         TO WRK-RAIZ-ENTRADA.                
034300         PERFORM 9000-RAIZ-QUADRADA.                                      
034400         MOVE WRK-RAIZ-RESULTADO      TO WRK-NORMA-Q.                     
034500                                                                          
034600 2010-NORMA-CONSULTA-FIM.                EXIT.                            
034700*-----------------------------------------------------------------        
034800 2011-SOMAR-QUAD-Q                       SECTION.                         
034900         COMPUTE WRK-SOMA-QUAD-Q =                                        
035000             WRK-SOMA-QUAD-Q + (WRK-VETOR(WRK-IDX-DIM)                    
035100                 * WRK-VETOR(WRK-IDX-DIM)).                               
035200                                                                          
035300 2011-SOMAR-QUAD-Q-FIM.                  EXIT.                            
035400*-----------------------------------------------------------------        
035500 2100-SIMILARIDADE-1-PRATO               SECTION.                         
035600         MOVE ZEROS TO WRK-DOT WRK-SOMA-QUAD-D.                           
035700         PERFORM 2110-ACUMULAR-1-DIM                                      
035800             VARYING WRK-IDX-DIM FROM 1 BY 1                              
035900             UNTIL WRK-IDX-DIM > 26.                                      
036000         MOVE WRK-SOMA-QUAD-D         TO WRK-RAIZ-ENTRADA.                
036100         PERFORM 9000-RAIZ-QUADRADA.                                      
036200         MOVE WRK-RAIZ-RESULTADO      TO WRK-NORMA-D.                     
036300         IF WRK-NORMA-Q > 0.0001 AND WRK-NORMA-D > 0.0001                 
036400             COMPUTE WRK-SIM-LISTA(IX-EMBP) ROUNDED =                     
036500                 WRK-DOT / (WRK-NORMA-Q * WRK-NORMA-D)                    
036600         ELSE                                                             
036700             MOVE ZEROS TO WRK-SIM-LISTA(IX-EMBP)                         
036800         END-IF.                                                          
036900         MOVE 'N'                     TO WRK-USADO(IX-EMBP).              
037000                                                                          
037100 2100-SIMILARIDADE-1-PRATO-FIM.          EXIT.                            
037200*-----------------------------------------------------------------        
037300 2110-ACUMULAR-1-DIM                     SECTION.                         
037400         COMPUTE WRK-DOT = WRK-DOT +                                      
037500             (WRK-VETOR(WRK-IDX-DIM)                                      
037600                 * EP-COMP(IX-EMBP, WRK-IDX-DIM)).                        
037700         COMPUTE WRK-SOMA-QUAD-D = WRK-SOMA-QUAD-D +                      
037800             (EP-COMP(IX-EMBP, WRK-IDX-DIM)                               
037900                 * EP-COMP(IX-EMBP, WRK-IDX-DIM)).                        
038000                                                                          
038100 2110-ACUMULAR-1-DIM-FIM.                EXIT.                            
038200*-----------------------------------------------------------------        
038300 3000-SELECIONAR-VIZINHOS                SECTION.                         
038400*    SELECAO DOS 7 PRATOS DE MAIOR SIMILARIDADE, POR RODADAS DE           
038500*    MAXIMO (SEM ORDENACAO COMPLETA - SO 7 SAO NECESSARIOS).              
038600         MOVE ZEROS TO WRK-QTD-TOP.                                       
038700         PERFORM 3100-RODADA-SELECAO                                      
038800             VARYING WRK-IDX-TOP FROM 1 BY 1                              
038900             UNTIL WRK-IDX-TOP > 7                                        
039000                OR WRK-IDX-TOP > WS-QTD-EMB-PRATOS.                       
039100                                                                          
039200 3000-SELECIONAR-VIZINHOS-FIM.           EXIT.                            
039300*-----------------------------------------------------------------        
039400 3100-RODADA-SELECAO                     SECTION.                         
039500         MOVE ZEROS   TO WRK-MAX-IDX.                                     
039600         MOVE -9.9999 TO WRK-MAX-SIM.                                     
039700         PERFORM 3110-COMPARAR-1-PRATO                                    
039800             VARYING WRK-IDX-PRATO FROM 1 BY 1                            
039900             UNTIL WRK-IDX-PRATO > WS-QTD-EMB-PRATOS.                     
040000         IF WRK-MAX-IDX > ZEROS                                           
040100             ADD 1 TO WRK-QTD-TOP                                         
040200             MOVE WRK-MAX-IDX TO WRK-TOP-IDX(WRK-QTD-TOP)                 
040300             MOVE WRK-MAX-SIM TO WRK-TOP-SIM(WRK-QTD-TOP)                 
040400             MOVE 'S'         TO WRK-USADO(WRK-MAX-IDX)                   
040500         END-IF.                                                          
040600                                                                          
040700 3100-RODADA-SELECAO-FIM.                EXIT.                            
040800*-----------------------------------------------------------------        
040900 3110-COMPARAR-1-PRATO                   SECTION.                         
041000         IF WRK-USADO(WRK-IDX-PRATO) NOT EQUAL 'S'                        
041100             AND WRK-SIM-LISTA(WRK-IDX-PRATO) > WRK-MAX-SIM               
041200             MOVE WRK-SIM-LISTA(WRK-IDX-PRATO) TO WRK-MAX-SIM             
041300             MOVE WRK-IDX-PRATO                TO WRK-MAX-IDX             
041400         END-IF.                                                          
041500                                                                          
041600 3110-COMPARAR-1-PRATO-FIM.              EXIT.                            
041700*-----------------------------------------------------------------        
041800 4000-REFINAR-MACROS                     SECTION.                         
041900         PERFORM 4100-REFINAR-1-MACRO                                     
042000             VARYING WRK-IDX-MACRO FROM 1 BY 1                            
042100             UNTIL WRK-IDX-MACRO > 5.                                     
042200                                                                          
042300 4000-REFINAR-MACROS-FIM.                EXIT.                            
042400*-----------------------------------------------------------------        
042500 4100-REFINAR-1-MACRO                    SECTION.                         
042600         MOVE LK-CALB-VAL(WRK-IDX-MACRO)  TO WRK-BASE-MACRO.              
042700         IF WRK-BASE-MACRO > 0.001                                        
042800             MOVE WRK-BASE-MACRO          TO WRK-DENOM-MACRO              
042900         ELSE                                                             
043000             MOVE 1                       TO WRK-DENOM-MACRO              
043100         END-IF.                                                          
043200         MOVE ZEROS TO WRK-SOMA-PESO-DELTA WRK-SOMA-PESO.                 
043300         IF WRK-QTD-TOP > ZEROS                                           
043400             PERFORM 4110-ACUMULAR-1-VIZINHO                              
043500                 VARYING WRK-IDX-TOP FROM 1 BY 1                          
043600                 UNTIL WRK-IDX-TOP > WRK-QTD-TOP                          
043700         END-IF.                                                          
043800         IF WRK-QTD-TOP EQUAL ZEROS OR WRK-SOMA-PESO EQUAL ZEROS          
043900             MOVE WRK-BASE-MACRO                                          
044000                 TO LK-REFIN-VAL(WRK-IDX-MACRO)                           
044100         ELSE                                                             
044200             COMPUTE WRK-AVG-DELTA ROUNDED =                              
044300                 WRK-SOMA-PESO-DELTA / WRK-SOMA-PESO                      
044400             COMPUTE LK-REFIN-VAL(WRK-IDX-MACRO) ROUNDED =                
044500                 WRK-BASE-MACRO * (1 + WRK-AVG-DELTA)                     
044600         END-IF.                                                          
044700                                                                          
044800 4100-REFINAR-1-MACRO-FIM.               EXIT.                            
044900*-----------------------------------------------------------------        
045000 4110-ACUMULAR-1-VIZINHO                 SECTION.                         
045100         PERFORM 4120-OBTER-MACRO-VIZINHO.                                
045200         COMPUTE WRK-DELTA-VIZINHO ROUNDED =                              
045300             (WRK-VIZINHO-MACRO - WRK-BASE-MACRO)                         
045400                 / WRK-DENOM-MACRO.                                       
045500         PERFORM 4130-GRAMPEAR-DELTA.                                     
045600         COMPUTE WRK-SOMA-PESO-DELTA = WRK-SOMA-PESO-DELTA +              
045700             (WRK-TOP-SIM(WRK-IDX-TOP) * WRK-DELTA-VIZINHO).              
045800         ADD WRK-TOP-SIM(WRK-IDX-TOP) TO WRK-SOMA-PESO.                   
045900                                                                          
046000 4110-ACUMULAR-1-VIZINHO-FIM.            EXIT.                            
046100*-----------------------------------------------------------------        
046200 4120-OBTER-MACRO-VIZINHO                SECTION.                         
046300         EVALUATE WRK-IDX-MACRO                                           
046400             WHEN 1 MOVE EP-CAL(WRK-TOP-IDX(WRK-IDX-TOP))                 
046500                        TO WRK-VIZINHO-MACRO                              
046600             WHEN 2 MOVE EP-GOR(WRK-TOP-IDX(WRK-IDX-TOP))                 
046700                        TO WRK-VIZINHO-MACRO                              
046800             WHEN 3 MOVE EP-CAR(WRK-TOP-IDX(WRK-IDX-TOP))                 
046900                        TO WRK-VIZINHO-MACRO                              
047000             WHEN 4 MOVE EP-PRO(WRK-TOP-IDX(WRK-IDX-TOP))                 
047100                        TO WRK-VIZINHO-MACRO                              
047200             WHEN 5 MOVE EP-SOD(WRK-TOP-IDX(WRK-IDX-TOP))                 
047300                        TO WRK-VIZINHO-MACRO                              
047400         END-EVALUATE.                                                    
047500                                                                          
047600 4120-OBTER-MACRO-VIZINHO-FIM.           EXIT.                            
047700*-----------------------------------------------------------------        
047800 4130-GRAMPEAR-DELTA                     SECTION.                         
047900*    GRAMPEIA O DELTA DO VIZINHO NA FAIXA [P10,P90] DO MACRO,             
048000*    QUANDO A TABELA DE ESTATISTICAS DE DELTA FOI CARREGADA (U8).         
048100         IF WS-QTD-DELTAS > ZEROS                                         
048200             IF WRK-DELTA-VIZINHO < TD-P10(WRK-IDX-MACRO)                 
048300                 MOVE TD-P10(WRK-IDX-MACRO) TO WRK-DELTA-VIZINHO          
048400             END-IF                                                       
048500             IF WRK-DELTA-VIZINHO > TD-P90(WRK-IDX-MACRO)                 
048600                 MOVE TD-P90(WRK-IDX-MACRO) TO WRK-DELTA-VIZINHO          
048700             END-IF                                                       
048800         END-IF.                                                          
048900                                                                          
049000 4130-GRAMPEAR-DELTA-FIM.                EXIT.                            
049100*-----------------------------------------------------------------        
049200 5000-CALCULAR-CONFIANCA-U9              SECTION.                         
049300*    CONFIANCA BASE POR INTERPOLACAO LINEAR DA SIMILARIDADE MEDIA         
049400*    SOBRE OS LIMITES PADRAO [0,1] -> [0.5,1.0]; PENALIDADE POR           
049500*    COBERTURA DE INGREDIENTE (SEMPRE 1.0 - O ORQUESTRADOR NAO            
049600*    INFORMA INGREDIENTE AO MODULO DE REFINO) (BOOK U9).                  
049700         PERFORM 5100-MEDIA-SIMILARIDADE.                                 
049800         PERFORM 5200-CONFIANCA-BASE.                                     
049900         MOVE ZEROS TO WRK-PENALIDADE.                                    
050000         COMPUTE LK-SIM-CONF ROUNDED =                                    
050100             WRK-CONF-BASE-U9 - WRK-PENALIDADE.                           
050200         IF LK-SIM-CONF < ZEROS                                           
050300             MOVE ZEROS TO LK-SIM-CONF                                    
050400         END-IF.                                                          
050500         IF LK-SIM-CONF > 1                                               
050600             MOVE 1 TO LK-SIM-CONF                                        
050700         END-IF.                                                          
050800                                                                          
050900 5000-CALCULAR-CONFIANCA-U9-FIM.         EXIT.                            
051000*-----------------------------------------------------------------        
051100 5100-MEDIA-SIMILARIDADE                 SECTION.                         
051200         MOVE ZEROS TO WRK-SOMA-SIMILARIDADE.                             
051300         IF WRK-QTD-TOP EQUAL ZEROS                                       
051400             MOVE ZEROS TO WRK-MEDIA-SIMILARIDADE                         
051500         ELSE                                                             
051600             PERFORM 5110-SOMAR-1-SIMIL                                   
051700                 VARYING WRK-IDX-TOP FROM 1 BY 1                          
051800                 UNTIL WRK-IDX-TOP > WRK-QTD-TOP                          
051900             COMPUTE WRK-MEDIA-SIMILARIDADE ROUNDED =                     
052000                 WRK-SOMA-SIMILARIDADE / WRK-QTD-TOP                      
052100         END-IF.                                                          
052200                                                                          
052300 5100-MEDIA-SIMILARIDADE-FIM.            EXIT.                            
052400*-----------------------------------------------------------------        
052500 5110-SOMAR-1-SIMIL                      SECTION.                         
052600         ADD WRK-TOP-SIM(WRK-IDX-TOP) TO WRK-SOMA-SIMILARIDADE.           
052700                                                                          
052800 5110-SOMAR-1-SIMIL-FIM.                 EXIT.                            
052900*-----------------------------------------------------------------        
053000 5200-CONFIANCA-BASE                     SECTION.                         
053100*    INTERPOLACAO LINEAR SOBRE UM UNICO SEGMENTO [0,1]->[0.5,1.0].        
053200         EVALUATE TRUE                                                    
053300             WHEN WRK-MEDIA-SIMILARIDADE < ZEROS                          
053400                 MOVE 0.500 TO WRK-CONF-BASE-U9                           
053500             WHEN WRK-MEDIA-SIMILARIDADE > 1                              
053600                 MOVE 1.000 TO WRK-CONF-BASE-U9                           
053700             WHEN OTHER                                                   
053800                 COMPUTE WRK-CONF-BASE-U9 ROUNDED =                       
053900                     0.500 + (0.500 * WRK-MEDIA-SIMILARIDADE)             
054000         END-EVALUATE.                                                    
054100                                                                          
054200 5200-CONFIANCA-BASE-FIM.                EXIT.                            
054300*-----------------------------------------------------------------        
054400* RAIZ QUADRADA POR APROXIMACOES SUCESSIVAS DE NEWTON (10 PASSOS,         
054500* SEM FUNCAO INTRINSECA) - ENTRADA SEMPRE NAO-NEGATIVA (SOMA DE           
054600* QUADRADOS).                                                             
054700*-----------------------------------------------------------------        
054800 9000-RAIZ-QUADRADA                      SECTION.                         
054900         IF WRK-RAIZ-ENTRADA EQUAL ZEROS                                  
055000             MOVE ZEROS TO WRK-RAIZ-RESULTADO                             
055100         ELSE                                                             
055200             MOVE WRK-RAIZ-ENTRADA TO WRK-RAIZ-RESULTADO                  
055300             PERFORM 9010-PASSO-NEWTON                                    
055400                 VARYING WRK-RAIZ-IDX FROM 1 BY 1                         
055500                 UNTIL WRK-RAIZ-IDX > 10                                  
055600         END-IF.                                                          
055700                                                                          
055800 9000-RAIZ-QUADRADA-FIM.                 EXIT.                            
055900*-----------------------------------------------------------------        
056000 9010-PASSO-NEWTON                       SECTION.                         
056100         COMPUTE WRK-RAIZ-RESULTADO ROUNDED =                             
056200             (WRK-RAIZ-RESULTADO                                          
056300                 + (WRK-RAIZ-ENTRADA / WRK-RAIZ-RESULTADO)) / 2.          
056400                                                                          
056500 9010-PASSO-NEWTON-FIM.                  EXIT.                            
056600*-----------------------------------------------------------------        
