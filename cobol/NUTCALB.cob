000100 IDENTIFICATION                          DIVISION.                        
000200*=================================================================        
000300 PROGRAM-ID.                             NUTCALB.                         
000400 AUTHOR.                                 IVAN J. SANCHES.                 
000500 INSTALLATION.                           FOURSYS - PROJETO                
000600     CULINAI.                                                             
000700 DATE-WRITTEN.                           22/11/1991.                      
000800 DATE-COMPILED.                                                           
000900 SECURITY.                               USO INTERNO - SOMENTE            
001000     PESSOAL DA EQUIPE CULINAI AUTORIZADO.                                
001100*=================================================================        
001200* PROGRAMA   : NUTCALB                                                    
001300* PROGRAMADOR: IVAN J. SANCHES                                            
001400* ANALISTA   : MATHEUS H. MEDEIROS                                        
001500* CONSULTORIA: FOURSYS                                                    
001600* DATA.......: 22/11/1991                                                 
001700*-----------------------------------------------------------------        
001800* OBJETIVO...: MODULO CHAMADO (CALL) PELO NUTMAIN PARA CALIBRAR A         
001900*              ESTIMATIVA BASE (CAMADA 1) POR REDE/CULINARIA -            
002000*              CLASSIFICA O ITEM EM UM VETOR DE CARACTERISTICAS           
002100*              (BOOK U4), TREINA (FUNCAO 'T') AS RAZOES VERDADE           
002200*              SOBRE BASE POR NIVEL DE FALLBACK A PARTIR DO ARQ.          
002300*              DE VERDADE DE CAMPO E APLICA (FUNCAO 'A') O                
002400*              MULTIPLICADOR CORRESPONDENTE, DEVOLVENDO OS MACROS         
002500*              CALIBRADOS E A CONFIANCA DE CAMADA 2 (BOOK U5/U6).         
002600*-----------------------------------------------------------------        
002700* PARAMETROS (LINKAGE, NESTA ORDEM):                                      
002800*   LK-FUNCAO                    - 'T'=TREINAR  'A'=APLICAR               
002900*   WS-QTD-VERDADES/TB-VERDADES-CALIB (#TABCALT) - TREINO (ENT)           
003000*   REG-PEDIDO-ITEM              (#PEDIDO)  - ITEM (ENTRADA)              
003100*   LK-MACRO-BASE                           - MACROS DA CAMADA 1          
003200*   LK-MACRO-CALB                           - MACROS CALIBRADOS           
003300*   LK-CALB-CONF                            - CONFIANCA L2 (SAI)          
003400*-----------------------------------------------------------------        
003500*                          ALTERACOES                                     
003600*-----------------------------------------------------------------        
003700ALT1 * PROGRAMADOR: R.NAKASHIMA                                           
003800.    * DATA.......: 30/08/1997                                            
003900.    * OBJETIVO...: INCLUSAO DA HIERARQUIA COMPLETA DE 7 NIVEIS           
004000ALT1 *              DE FALLBACK (CHAMADO 0031).                           
004100*-----------------------------------------------------------------        
004200ALT2 * PROGRAMADOR: IVAN J. SANCHES                                       
004300.    * DATA.......: 19/06/1999                                            
004400.    * OBJETIVO...: Y2K - REVISAO GERAL DE CAMPOS DE DATA (N/A -          
004500ALT2 *              MODULO NAO POSSUI CAMPO DE DATA).                     
004600*-----------------------------------------------------------------        
004700ALT3 * PROGRAMADOR: R.NAKASHIMA                                           
004800.    * DATA.......: 03/04/2008                                            
004900.    * OBJETIVO...: CHAMADO 0071 - CALCULO DE CONFIANCA DE                
005000ALT3 *              CAMADA 2 (AMOSTRA/VARIANCIA/ONTOLOGIA).               
005100*-----------------------------------------------------------------        
005200ALT4 * PROGRAMADOR: E.C.PRADO                                             
005300.    * DATA.......: 14/09/2010                                            
005400.    * OBJETIVO...: CHAMADO 0084 - 0000-PRINCIPAL PASSA A DESVIAR         
005500.    *              POR GO TO (T/A) EM VEZ DE EVALUATE; INCLUIDO          
005600.    *              PERFORM THRU EM 3100-MULTIPLICADOR-ROBUSTO/           
005700ALT4 *              3100-USAR-MEDIANA (PARAGRAFO NUMERADO).               
005800*=================================================================        
005900                                                                          
006000                                                                          
006100*=================================================================        
006200 ENVIRONMENT                             DIVISION.                        
006300*=================================================================        
006400 CONFIGURATION                           SECTION.                         
006500*-----------------------------------------------------------------        
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM                                                   
006800     CLASS CLASSE-DIGITO   IS "0" THRU "9"                                
006900     CLASS CLASSE-MAIUSCLA IS "A" THRU "Z".                               
007000                                                                          
007100*=================================================================        
007200 DATA                                    DIVISION.                        
007300*=================================================================        
007400 WORKING-STORAGE                         SECTION.                         
007500                                                                          
007600*-----------------------------------------------------------------        
007700 01  FILLER                      PIC X(050)          VALUE                
007800     "* INICIO DA WORKING - NUTCALB *".                                   
007900*-----------------------------------------------------------------        
008000                                                                          
008100*-----------------------------------------------------------------        
008200* TABELA ESTATICA DE CULINARIA POR PALAVRA-CHAVE DE REDE (U4).            
008300* CADA LINHA: PALAVRA(15) + CULINARIA(012).                               
008400*-----------------------------------------------------------------        
008500 01  WRK-TAB-CULT-DADOS.                                                  
008600     05 FILLER  PIC X(027) VALUE                                          
008700        "MCDONALDS      AMERICAN    ".                                    
008800     05 FILLER  PIC X(027) VALUE                                          
008900        "BURGER KING    AMERICAN    ".                                    
009000     05 FILLER  PIC X(027) VALUE                                          
009100        "TACO BELL      MEXICAN     ".                                    
009200     05 FILLER  PIC X(027) VALUE                                          
009300        "CHIPOTLE       MEXICAN     ".                                    
009400     05 FILLER  PIC X(027) VALUE                                          
009500        "DOMINOS        ITALIAN     ".                                    
009600     05 FILLER  PIC X(027) VALUE                                          
009700        "PIZZA HUT      ITALIAN     ".                                    
009800     05 FILLER  PIC X(027) VALUE                                          
009900        "OLIVE GARDEN   ITALIAN     ".                                    
010000     05 FILLER  PIC X(027) VALUE                                          
010100        "PANDA EXPRESS  CHINESE     ".                                    
010200     05 FILLER  PIC X(027) VALUE                                          
010300        "PF CHANGS      CHINESE     ".                                    
010400     05 FILLER  PIC X(027) VALUE                                          
010500        "KFC            ASIAN       ".                                    
010600     05 FILLER  PIC X(027) VALUE                                          
010700        "CAVA           MEDITERRANEA".                                    
010800     05 FILLER  PIC X(027) VALUE                                          
010900        "RED LOBSTER    SEAFOOD     ".                                    
011000     05 FILLER  PIC X(027) VALUE                                          
011100        "OUTBACK        STEAKHOUSE  ".                                    
011200     05 FILLER  PIC X(027) VALUE                                          
011300        "TEXAS ROADHOUS STEAKHOUSE  ".                                    
011400     05 FILLER  PIC X(027) VALUE                                          
011500        "STARBUCKS      COFFEE      ".                                    
011600     05 FILLER  PIC X(027) VALUE                                          
011700        "DUNKIN         COFFEE      ".                                    
011800     05 FILLER  PIC X(027) VALUE                                          
011900        "SUBWAY         SANDWICH    ".                                    
012000     05 FILLER  PIC X(027) VALUE                                          
012100        "NANDOS         AFRICAN     ".                                    
012200 01  WRK-TAB-CULINARIA REDEFINES WRK-TAB-CULT-DADOS.                      
012300     05 WRK-CUL-ENTRADA          OCCURS 18 TIMES.                         
012400        10 WRK-CUL-PALAVRA       PIC X(015).                              
012500        10 WRK-CUL-NOME          PIC X(012).                              
012600 01  WRK-QTD-CULINARIAS          PIC 9(002) COMP VALUE 18.                
012700                                                                          
012800*-----------------------------------------------------------------        
012900* TABELA ESTATICA DE NORMALIZACAO DO METODO DE COCCAO (U4).               
013000*-----------------------------------------------------------------        
013100 01  WRK-TAB-METO-DADOS.                                                  
013200     05 FILLER  PIC X(027) VALUE                                          
013300        "GRILL          GRILLED     ".                                    
013400     05 FILLER  PIC X(027) VALUE                                          
013500        "CHAR-GRILLED   GRILLED     ".                                    
013600     05 FILLER  PIC X(027) VALUE                                          
013700        "FLAME-GRILLED  GRILLED     ".                                    
013800     05 FILLER  PIC X(027) VALUE                                          
013900        "FRY            FRIED       ".                                    
014000     05 FILLER  PIC X(027) VALUE                                          
014100        "PAN-FRIED      FRIED       ".                                    
014200     05 FILLER  PIC X(027) VALUE                                          
014300        "STIR-FRIED     FRIED       ".                                    
014400     05 FILLER  PIC X(027) VALUE                                          
014500        "WOK            FRIED       ".                                    
014600     05 FILLER  PIC X(027) VALUE                                          
014700        "DEEP-FRIED     DEEP_FRIED  ".                                    
014800     05 FILLER  PIC X(027) VALUE                                          
014900        "BAKE           BAKED       ".                                    
015000     05 FILLER  PIC X(027) VALUE                                          
015100        "OVEN-BAKED     BAKED       ".                                    
015200     05 FILLER  PIC X(027) VALUE                                          
015300        "ROAST          ROASTED     ".                                    
015400     05 FILLER  PIC X(027) VALUE                                          
015500        "TANDOOR        ROASTED     ".                                    
015600     05 FILLER  PIC X(027) VALUE                                          
015700        "STEAM          STEAMED     ".                                    
015800     05 FILLER  PIC X(027) VALUE                                          
015900        "UNCOOKED       RAW         ".                                    
016000     05 FILLER  PIC X(027) VALUE                                          
016100        "SAUTE          SAUTEED     ".                                    
016200     05 FILLER  PIC X(027) VALUE                                          
016300        "PRESSURE-COOKE PRESSURE_COO".                                    
016400 01  WRK-TAB-METODOS REDEFINES WRK-TAB-METO-DADOS.                        
016500     05 WRK-MET-ENTRADA          OCCURS 16 TIMES.                         
016600        10 WRK-MET-PALAVRA       PIC X(015).                              
016700        10 WRK-MET-NOME          PIC X(012).                              
016800 01  WRK-QTD-METODOS             PIC 9(002) COMP VALUE 16.                
016900                                                                          
017000*-----------------------------------------------------------------        
017100 01  FILLER                      PIC X(050)          VALUE                
017200     "========== VARIAVEIS DO VETOR U4 ==========".                       
017300*-----------------------------------------------------------------        
017400 01  WRK-NOME-REDE               PIC X(025)     VALUE SPACES.             
017500 01  WRK-CULINARIA               PIC X(012)     VALUE                     
017600     "AMERICAN    ".                                                      
017700 01  WRK-METODO-NORM             PIC X(012)     VALUE SPACES.             
017800 77  WRK-METODO-ACHOU            PIC X(001)     VALUE 'N'.                
017900     88  METODO-ACHADO                           VALUE 'S'.               
018000     88  METODO-NAO-ACHADO                       VALUE 'N'.               
018100 01  WRK-OLEO-INTENS             PIC X(006)     VALUE "MEDIUM".           
018200 01  WRK-MOLHO-NIVEL             PIC X(006)     VALUE "NONE  ".           
018300 01  WRK-PROCESSAMENTO           PIC X(014)     VALUE                     
018400     "PROCESSED     ".                                                    
018500 01  WRK-PORCAO-CLASSE           PIC X(006)     VALUE "ENTREE".           
018600 01  WRK-FAIXA-PRECO             PIC X(007)     VALUE "CHEAP  ".          
018700 01  WRK-IDX-TAB                 PIC 9(002) COMP.                         
018800                                                                          
018900*-----------------------------------------------------------------        
019000* TABELA DE HIERARQUIA DE FALLBACK (BOOK U5) - 7 NIVEIS NA ORDEM          
019100* REDE / CULINARIA / METODO-COCCAO / MOLHO / PORCAO / OLEO / PROC.        
019200*-----------------------------------------------------------------        
019300 01  WRK-TAB-HIERARQUIA.                                                  
019400     05 WRK-HN-LINHA             OCCURS 7 TIMES.                          
019500        10 WRK-HN-CHAVE          PIC X(025).                              
019600 01  WRK-IDX-NIVEL                PIC 9(001) COMP.                        
019700 01  WRK-IDX-NIVEL2               PIC 9(001) COMP.                        
019800 77  WRK-NIVEL-ACHOU              PIC X(001)     VALUE 'N'.               
019900     88  NIVEL-ACHADO                            VALUE 'S'.               
020000     88  NIVEL-NAO-ACHADO                        VALUE 'N'.               
020100 01  WRK-NIVEL-ESCOLHIDO          PIC 9(001) COMP VALUE ZEROS.            
020200                                                                          
020300*-----------------------------------------------------------------        
020400* TABELA DE RAZOES VERDADE/BASE ACUMULADAS NO TREINO (BOOK U5) -          
020500* UMA LINHA POR (NIVEL, CHAVE, MACRO, RAZAO OBSERVADA).                   
020600*-----------------------------------------------------------------        
020700 01  WRK-TAB-RATIOS.                                                      
020800     05 WRK-RT-LINHA             OCCURS 4000 TIMES                        
020900                                 INDEXED BY IX-RATIO.                     
021000        10 WRK-RT-NIVEL          PIC 9(001) COMP.                         
021100        10 WRK-RT-CHAVE          PIC X(025).                              
021200        10 WRK-RT-MACRO          PIC 9(001) COMP.                         
021300        10 WRK-RT-RAZAO          PIC 9(002)V9(003) COMP-3.                
021400 77  WRK-QTD-RATIOS               PIC 9(004) COMP VALUE ZEROS.            
021500 01  WRK-IDX-MACRO                PIC 9(001) COMP.                        
021600                                                                          
021700*-----------------------------------------------------------------        
021800 01  FILLER                      PIC X(050)          VALUE                
021900     "========== VARIAVEIS DO TREINO (U5) ==========".                    
022000*-----------------------------------------------------------------        
022100 01  WRK-VERD-1-MACRO             PIC 9(005)V9(002) COMP-3.               
022200 01  WRK-BASE-1-MACRO             PIC 9(005)V9(002) COMP-3.               
022300 01  WRK-RAZAO-CALC               PIC 9(002)V9(003) COMP-3.               
022400                                                                          
022500*-----------------------------------------------------------------        
022600 01  FILLER                      PIC X(050)          VALUE                
022700     "========== VARIAVEIS DE APLICACAO (U5) ==========".                 
022800*-----------------------------------------------------------------        
022900 01  WRK-MULT-MACRO.                                                      
023000     05 WRK-MULT                OCCURS 5 TIMES                            
023100                                 PIC 9(003)V9(003) COMP-3.                
023200 01  WRK-QTD-AMOSTRA-MACRO.                                               
023300     05 WRK-QTD-AMOSTRA          OCCURS 5 TIMES PIC 9(004) COMP.          
023400                                                                          
023500*-----------------------------------------------------------------        
023600* LISTA DE TRABALHO PARA O CALCULO DO MULTIPLICADOR ROBUSTO (U5)          
023700* E DA VARIANCIA (U6) - REDEFINE UMA UNICA AREA REUTILIZADA A             
023800* CADA CHAMADA DE 3100-MULTIPLICADOR-ROBUSTO.                             
023900*-----------------------------------------------------------------        
024000 01  WRK-LISTA-BRUTA.                                                     
024100     05 WRK-LST-BRUTO            OCCURS 2000 TIMES                        
024200                                 PIC 9(002)V9(003) COMP-3.                
024300 01  WRK-LISTA-FILTRADA REDEFINES WRK-LISTA-BRUTA.                        
024400     05 WRK-LST-FILTRO           OCCURS 2000 TIMES                        
024500                                 PIC 9(002)V9(003) COMP-3.                
024600 01  WRK-QTD-LISTA                PIC 9(004) COMP VALUE ZEROS.            
024700 01  WRK-QTD-FILTRADA             PIC 9(004) COMP VALUE ZEROS.            
024800 01  WRK-SOMA-LISTA               PIC 9(007)V9(003) COMP-3.               
024900 01  WRK-SOMA-QUAD                PIC 9(009)V9(003) COMP-3.               
025000 01  WRK-MEDIA-LISTA              PIC 9(003)V9(003) COMP-3.               
025100 01  WRK-VARIANCIA                PIC 9(005)V9(003) COMP-3.               
025200 01  WRK-DESVIO-PAD               PIC 9(003)V9(003) COMP-3.               
025300 01  WRK-LIMITE-INF               PIC S9(003)V9(003) COMP-3.              
025400 01  WRK-LIMITE-SUP               PIC 9(006)V9(003) COMP-3.               
025500 01  WRK-TRIM-QTD                 PIC 9(004) COMP.                        
025600 01  WRK-RESULT-ROBUSTO           PIC 9(003)V9(003) COMP-3.               
025700 01  WRK-IDX-LST                  PIC 9(004) COMP.                        
025800 01  WRK-IDX-LST2                 PIC 9(004) COMP.                        
025900 01  WRK-TROCA-TMP                PIC 9(002)V9(003) COMP-3.               
026000                                                                          
026100*-----------------------------------------------------------------        
026200 01  FILLER                      PIC X(050)          VALUE                
026300     "========== VARIAVEIS DE CONFIANCA L2 (U6) ==========".              
026400*-----------------------------------------------------------------        
026500 01  WRK-QTD-AMOSTRA-CONF          PIC 9(004) COMP.                       
026600 01  WRK-NIVEL-CONTAGEM            PIC 9(001) COMP.                       
026700 01  WRK-SAMPLE-CONF               PIC 9V9(003)   VALUE ZEROS.            
026800 01  WRK-VARIANCE-CONF             PIC 9V9(003)   VALUE ZEROS.            
026900 01  WRK-ONTOLOGY-CONF             PIC 9V9(003)   VALUE 1.000.            
027000 01  WRK-CV-COEF                   PIC 9(003)V9(003) COMP-3.              
027100 01  WRK-CONF-1-MACRO              PIC 9V9(003)   VALUE ZEROS.            
027200 01  WRK-SOMA-CONF-MACROS          PIC 9(001)V9(003) COMP-3.              
027300                                                                          
027400*=================================================================        
027500 LINKAGE                                 SECTION.                         
027600*=================================================================        
027700 01  LK-FUNCAO                   PIC X(001).                              
027800 COPY "#TABCALT".                                                         
027900 COPY "#PEDIDO".                                                          
028000*-----------------------------------------------------------------        
028100 01  LK-MACRO-BASE.                                                       
028200     05 LK-BASE-CAL              PIC 9(005)V9(002).                       
028300     05 LK-BASE-GOR              PIC 9(005)V9(002).                       
028400     05 LK-BASE-CAR              PIC 9(005)V9(002).                       
028500     05 LK-BASE-PRO              PIC 9(005)V9(002).                       
028600     05 LK-BASE-SOD              PIC 9(005)V9(002).                       
028700     05 FILLER                   PIC X(003).                              
028800 01  LK-MACRO-BASE-TAB REDEFINES LK-MACRO-BASE.                           
028900     05 LK-BASE-VAL              PIC 9(005)V9(002) OCCURS 5 TIMES.        
029000     05 FILLER                   PIC X(003).                              
029100 01  LK-MACRO-CALB.                                                       
029200     05 LK-CALB-CAL              PIC 9(005)V9(002).                       
029300     05 LK-CALB-GOR              PIC 9(005)V9(002).                       
029400     05 LK-CALB-CAR              PIC 9(005)V9(002).                       
029500     05 LK-CALB-PRO              PIC 9(005)V9(002).                       
029600     05 LK-CALB-SOD              PIC 9(005)V9(002).                       
029700     05 FILLER                   PIC X(003).                              
029800 01  LK-MACRO-CALB-TAB REDEFINES LK-MACRO-CALB.                           
029900     05 LK-CALB-VAL              PIC 9(005)V9(002) OCCURS 5 TIMES.        
030000     05 FILLER                   PIC X(003).                              
030100 01  LK-CALB-CONF                 PIC 9V9(003).                           
030200                                                                          
030300*=================================================================        
030400 PROCEDURE                               DIVISION                         
030500     USING LK-FUNCAO WS-QTD-VERDADES TB-VERDADES-CALIB                    
030600           REG-PEDIDO-ITEM LK-MACRO-BASE LK-MACRO-CALB                    
030700           LK-CALB-CONF.                                                  
030800*=================================================================        
030900 0000-PRINCIPAL                          SECTION.                         
031000*    DESVIA PARA O MODO PEDIDO PELO CHAMADOR (T=TREINO DO                 
031100*    CALIBRADOR, A=APLICACAO DO FATOR JA TREINADO - BOOK U4/U5).          
031200         IF LK-FUNCAO EQUAL 'T'                                           
031300             GO TO 0000-MODO-TREINO                                       
031400         END-IF.                                                          
031500         IF LK-FUNCAO EQUAL 'A'                                           
031600             GO TO 0000-MODO-APLICAR                                      
031700         END-IF.                                                          
031800         GO TO 0000-FIM-DISPATCH.                                         
031900                                                                          
032000 0000-MODO-TREINO.                                                        
032100         PERFORM 1000-TREINAR-MODELO.                                     
032200         GO TO 0000-FIM-DISPATCH.                                         
032300                                                                          
032400 0000-MODO-APLICAR.                                                       
032500         PERFORM 2000-APLICAR-CALIBRACAO.                                 
032600                                                                          
032700 0000-FIM-DISPATCH.                                                       
032800         GOBACK.                                                          
032900                                                                          
033000 0000-PRINCIPAL-FIM.                     EXIT.                            
033100*-----------------------------------------------------------------        
033200 1000-TREINAR-MODELO                     SECTION.                         
033300*    ACUMULA, PARA CADA OBSERVACAO DE VERDADE DE CAMPO, AS                
033400*    RAZOES VERDADE/BASE NOS NIVEIS REDE E CULINARIA (BOOK U5).           
033500         MOVE ZEROS TO WRK-QTD-RATIOS.                                    
033600         PERFORM 1010-TREINAR-1-VERDADE                                   
033700             VARYING IX-VER FROM 1 BY 1                                   
033800             UNTIL IX-VER > WS-QTD-VERDADES.                              
033900                                                                          
034000 1000-TREINAR-MODELO-FIM.                EXIT.                            
034100*-----------------------------------------------------------------        
034200 1010-TREINAR-1-VERDADE                  SECTION.                         
034300         MOVE TV-REDE(IX-VER)         TO WRK-NOME-REDE.                   
034400         PERFORM 1020-CLASSIFICAR-CULINARIA.                              
034500         PERFORM 1025-CLASSIFICAR-1-VERDADE.                              
034600         PERFORM 1030-ACUMULAR-1-MACRO                                    
034700             VARYING WRK-IDX-MACRO FROM 1 BY 1                            
034800             UNTIL WRK-IDX-MACRO > 5.                                     
034900                                                                          
035000 1010-TREINAR-1-VERDADE-FIM.             EXIT.                            
035100*-----------------------------------------------------------------        
035200 1020-CLASSIFICAR-CULINARIA              SECTION.                         
035300*    PROCURA UMA PALAVRA-CHAVE DE REDE NO NOME DO ESTABELECIMENTO;        
035400*    SEM ACHADO, PADRAO "AMERICAN" (BOOK U4).                             
035500         MOVE "AMERICAN    "         TO WRK-CULINARIA.                    
035600         PERFORM 1021-COMPARAR-CULINARIA                                  
035700             VARYING WRK-IDX-TAB FROM 1 BY 1                              
035800             UNTIL WRK-IDX-TAB > WRK-QTD-CULINARIAS.                      
035900                                                                          
036000 1020-CLASSIFICAR-CULINARIA-FIM.         EXIT.                            
036100*-----------------------------------------------------------------        
036200 1021-COMPARAR-CULINARIA                 SECTION.                         
036300         IF WRK-CUL-PALAVRA(WRK-IDX-TAB) NOT EQUAL SPACES                 
036400             IF WRK-NOME-REDE(1:15)                                       
036500                 EQUAL WRK-CUL-PALAVRA(WRK-IDX-TAB)                       
036600                 MOVE WRK-CUL-NOME(WRK-IDX-TAB) TO WRK-CULINARIA          
036700             END-IF                                                       
036800         END-IF.                                                          
036900                                                                          
037000 1021-COMPARAR-CULINARIA-FIM.            EXIT.                            
037100*-----------------------------------------------------------------        
037200 1025-CLASSIFICAR-1-VERDADE              SECTION.                         
037300*    CHAMADO 0067: A VERDADE DE CAMPO SO TRAZ REDE/ITEM/MACROS -          
037400*    NAO HA METODO DE COCCAO, MOLHO NEM PORCAO PARA CLASSIFICAR OS        
037500*    NIVEIS 3-5 DA HIERARQUIA (BOOK U5), ENTAO ASSUME OS MESMOS           
037600*    PADROES DO BOOK U4 (FRIED/NONE/ENTREE) E DERIVA OLEO (NIVEL          
037700*    6) E PROCESSAMENTO (NIVEL 7) A PARTIR DAI, IGUAL A                   
037800*    2100-EXTRAIR-VETOR-U4 FAZ NA APLICACAO.                              
037900         MOVE "FRIED       "         TO WRK-METODO-NORM.                  
038000         MOVE "NONE  "               TO WRK-MOLHO-NIVEL.                  
038100         MOVE "ENTREE"               TO WRK-PORCAO-CLASSE.                
038200         PERFORM 2120-CLASSIFICAR-OLEO.                                   
038300         PERFORM 2140-CLASSIFICAR-PROCESSO.                               
038400         MOVE WRK-NOME-REDE           TO WRK-HN-CHAVE(1).                 
038500         MOVE WRK-CULINARIA           TO WRK-HN-CHAVE(2).                 
038600         MOVE WRK-METODO-NORM         TO WRK-HN-CHAVE(3).                 
038700         MOVE WRK-MOLHO-NIVEL         TO WRK-HN-CHAVE(4).                 
038800         MOVE WRK-PORCAO-CLASSE       TO WRK-HN-CHAVE(5).                 
038900         MOVE WRK-OLEO-INTENS         TO WRK-HN-CHAVE(6).                 
039000         MOVE WRK-PROCESSAMENTO       TO WRK-HN-CHAVE(7).                 
039100                                                                          
039200 1025-CLASSIFICAR-1-VERDADE-FIM.         EXIT.                            
039300*-----------------------------------------------------------------        
039400 1030-ACUMULAR-1-MACRO                   SECTION.                         
039500*    CHAMADO 0067: GRAVA A RAZAO NOS 7 NIVEIS DA HIERARQUIA (E NAO        
039600*    SO NOS 2 PRIMEIROS), SENAO 2200-TESTAR-1-NIVEL NUNCA ACHA            
039700*    DADO ALEM DO NIVEL DE CULINARIA NA APLICACAO.                        
039800         MOVE TV-VERD(IX-VER, WRK-IDX-MACRO) TO WRK-VERD-1-MACRO.         
039900         MOVE TV-BASE(IX-VER, WRK-IDX-MACRO) TO WRK-BASE-1-MACRO.         
040000         IF WRK-VERD-1-MACRO > ZEROS AND WRK-BASE-1-MACRO > ZEROS         
040100             COMPUTE WRK-RAZAO-CALC ROUNDED =                             
040200                 WRK-VERD-1-MACRO / WRK-BASE-1-MACRO                      
040300             PERFORM 1035-GRAVAR-1-RATIO                                  
040400                 VARYING WRK-IDX-NIVEL2 FROM 1 BY 1                       
040500                 UNTIL WRK-IDX-NIVEL2 > 7                                 
040600         END-IF.                                                          
040700                                                                          
040800 1030-ACUMULAR-1-MACRO-FIM.              EXIT.                            
040900*-----------------------------------------------------------------        
041000 1035-GRAVAR-1-RATIO                     SECTION.                         
041100         IF WRK-QTD-RATIOS < 4000                                         
041200             ADD 1 TO WRK-QTD-RATIOS                                      
041300             MOVE WRK-IDX-NIVEL2                                          
041400                 TO WRK-RT-NIVEL(WRK-QTD-RATIOS)                          
041500             MOVE WRK-HN-CHAVE(WRK-IDX-NIVEL2)                            
041600                 TO WRK-RT-CHAVE(WRK-QTD-RATIOS)                          
041700             MOVE WRK-IDX-MACRO                                           
041800                 TO WRK-RT-MACRO(WRK-QTD-RATIOS)                          
041900             MOVE WRK-RAZAO-CALC                                          
042000                 TO WRK-RT-RAZAO(WRK-QTD-RATIOS)                          
042100         END-IF.                                                          
042200                                                                          
042300 1035-GRAVAR-1-RATIO-FIM.                EXIT.                            
042400*-----------------------------------------------------------------        
042500 2000-APLICAR-CALIBRACAO                 SECTION.                         
042600*    CLASSIFICA O ITEM (U4), PERCORRE A HIERARQUIA DE FALLBACK            
042700*    ATE O 1O NIVEL COM DADOS, CALCULA O MULTIPLICADOR ROBUSTO            
042800*    POR MACRO (U5) E A CONFIANCA DE CAMADA 2 (U6).                       
042900         PERFORM 2010-INICIALIZAR-MULT                                    
043000             VARYING WRK-IDX-MACRO FROM 1 BY 1                            
043100             UNTIL WRK-IDX-MACRO > 5.                                     
043200         PERFORM 2100-EXTRAIR-VETOR-U4.                                   
043300         MOVE 'N' TO WRK-NIVEL-ACHOU.                                     
043400         MOVE ZEROS TO WRK-NIVEL-ESCOLHIDO.                               
043500         PERFORM 2200-TESTAR-1-NIVEL                                      
043600             VARYING WRK-IDX-NIVEL FROM 1 BY 1                            
043700             UNTIL WRK-IDX-NIVEL > 7 OR WRK-NIVEL-ACHOU EQUAL 'S'.        
043800         IF WRK-NIVEL-ACHOU EQUAL 'S'                                     
043900             PERFORM 2300-CALIBRAR-1-MACRO                                
044000                 VARYING WRK-IDX-MACRO FROM 1 BY 1                        
044100                 UNTIL WRK-IDX-MACRO > 5                                  
044200         END-IF.                                                          
044300         PERFORM 2400-APLICAR-MULTIPLICADORES                             
044400             VARYING WRK-IDX-MACRO FROM 1 BY 1                            
044500             UNTIL WRK-IDX-MACRO > 5.                                     
044600         PERFORM 3000-CALCULAR-CONFIANCA-L2.                              
044700                                                                          
044800 2000-APLICAR-CALIBRACAO-FIM.            EXIT.                            
044900*-----------------------------------------------------------------        
045000 2010-INICIALIZAR-MULT                   SECTION.                         
045100         MOVE 1.000 TO WRK-MULT(WRK-IDX-MACRO).                           
045200         MOVE ZEROS TO WRK-QTD-AMOSTRA(WRK-IDX-MACRO).                    
045300                                                                          
045400 2010-INICIALIZAR-MULT-FIM.              EXIT.                            
045500*-----------------------------------------------------------------        
045600 2100-EXTRAIR-VETOR-U4                   SECTION.                         
045700         MOVE RQ-REDE                 TO WRK-NOME-REDE.                   
045800         IF WRK-NOME-REDE EQUAL SPACES                                    
045900             MOVE "UNKNOWN"           TO WRK-NOME-REDE                    
046000         END-IF.                                                          
046100         PERFORM 1020-CLASSIFICAR-CULINARIA.                              
046200         PERFORM 2110-NORMALIZAR-METODO.                                  
046300         PERFORM 2120-CLASSIFICAR-OLEO.                                   
046400         PERFORM 2130-CLASSIFICAR-MOLHO.                                  
046500         PERFORM 2140-CLASSIFICAR-PROCESSO.                               
046600         PERFORM 2150-CLASSIFICAR-PORCAO.                                 
046700         PERFORM 2160-CLASSIFICAR-PRECO.                                  
046800         MOVE WRK-NOME-REDE           TO WRK-HN-CHAVE(1).                 
046900         MOVE WRK-CULINARIA           TO WRK-HN-CHAVE(2).                 
047000         MOVE WRK-METODO-NORM         TO WRK-HN-CHAVE(3).                 
047100         MOVE WRK-MOLHO-NIVEL         TO WRK-HN-CHAVE(4).                 
047200         MOVE WRK-PORCAO-CLASSE       TO WRK-HN-CHAVE(5).                 
047300         MOVE WRK-OLEO-INTENS         TO WRK-HN-CHAVE(6).                 
047400         MOVE WRK-PROCESSAMENTO       TO WRK-HN-CHAVE(7).                 
047500                                                                          
047600 2100-EXTRAIR-VETOR-U4-FIM.              EXIT.                            
047700*-----------------------------------------------------------------        
047800 2110-NORMALIZAR-METODO                  SECTION.                         
047900*    PADRAO "FRIED" QUANDO EM BRANCO OU NAO RECONHECIDO (U4).             
048000         MOVE "FRIED       "         TO WRK-METODO-NORM.                  
048100         MOVE 'N'                    TO WRK-METODO-ACHOU.                 
048200         PERFORM 2111-COMPARAR-METODO                                     
048300             VARYING WRK-IDX-TAB FROM 1 BY 1                              
048400             UNTIL WRK-IDX-TAB > WRK-QTD-METODOS.                         
048500                                                                          
048600 2110-NORMALIZAR-METODO-FIM.             EXIT.                            
048700*-----------------------------------------------------------------        
048800 2111-COMPARAR-METODO                    SECTION.                         
048900         IF WRK-MET-PALAVRA(WRK-IDX-TAB) NOT EQUAL SPACES                 
049000             IF RQ-METODO-COCCAO(1:15)                                    
049100                 EQUAL WRK-MET-PALAVRA(WRK-IDX-TAB)                       
049200                 MOVE WRK-MET-NOME(WRK-IDX-TAB)                           
049300                     TO WRK-METODO-NORM                                   
049400                 MOVE 'S'                                                 
049500                     TO WRK-METODO-ACHOU                                  
049600             END-IF                                                       
049700         END-IF.                                                          
049800                                                                          
049900 2111-COMPARAR-METODO-FIM.               EXIT.                            
050000*-----------------------------------------------------------------        
050100 2120-CLASSIFICAR-OLEO                   SECTION.                         
050200*    ALTO SE FRITO, MEDIO SE REFOGADO/ASSADO, BAIXO SE COZIDO NO          
050300*    VAPOR/CRU/GRELHADO, SENAO MEDIO (U4).                                
050400         EVALUATE WRK-METODO-NORM                                         
050500             WHEN "FRIED       "                                          
050600             WHEN "DEEP_FRIED  "                                          
050700                 MOVE "HIGH  "         TO WRK-OLEO-INTENS                 
050800             WHEN "SAUTEED     "                                          
050900             WHEN "ROASTED     "                                          
051000             WHEN "BAKED       "                                          
051100                 MOVE "MEDIUM"         TO WRK-OLEO-INTENS                 
051200             WHEN "STEAMED     "                                          
051300             WHEN "RAW         "                                          
051400             WHEN "GRILLED     "                                          
051500                 MOVE "LOW   "         TO WRK-OLEO-INTENS                 
051600             WHEN OTHER                                                   
051700                 MOVE "MEDIUM"         TO WRK-OLEO-INTENS                 
051800         END-EVALUATE.                                                    
051900                                                                          
052000 2120-CLASSIFICAR-OLEO-FIM.              EXIT.                            
052100*-----------------------------------------------------------------        
052200 2130-CLASSIFICAR-MOLHO                  SECTION.                         
052300*    PESADO OU 3+ MOLHOS = HEAVY, 2 = MEDIUM, 1 = LIGHT, 0 = NONE.        
052400         IF RQ-MOLHO-PESADO EQUAL 'S' OR RQ-QTD-MOLHOS >= 3               
052500             MOVE "HEAVY "             TO WRK-MOLHO-NIVEL                 
052600         ELSE                                                             
052700             EVALUATE RQ-QTD-MOLHOS                                       
052800                 WHEN 2     MOVE "MEDIUM"  TO WRK-MOLHO-NIVEL             
052900                 WHEN 1     MOVE "LIGHT "  TO WRK-MOLHO-NIVEL             
053000                 WHEN OTHER MOVE "NONE  "  TO WRK-MOLHO-NIVEL             
053100             END-EVALUATE                                                 
053200         END-IF.                                                          
053300                                                                          
053400 2130-CLASSIFICAR-MOLHO-FIM.             EXIT.                            
053500*-----------------------------------------------------------------        
053600 2140-CLASSIFICAR-PROCESSO               SECTION.                         
053700*    REDE FAST-FOOD = ULTRA_PROCESSED, CASUAL-DINING = PROCESSED,         
053800*    FAST-CASUAL/PREMIUM = FRESH, PADRAO PROCESSED (U4).                  
053900         MOVE "PROCESSED     "        TO WRK-PROCESSAMENTO.               
054000         EVALUATE TRUE                                                    
054100             WHEN WRK-NOME-REDE(1:9)  EQUAL "MCDONALDS"                   
054200             WHEN WRK-NOME-REDE(1:11) EQUAL "BURGER KING"                 
054300             WHEN WRK-NOME-REDE(1:9)  EQUAL "TACO BELL"                   
054400                 MOVE "ULTRA_PROCESSED" TO WRK-PROCESSAMENTO              
054500             WHEN WRK-NOME-REDE(1:5)  EQUAL "CHIPO"                       
054600             WHEN WRK-NOME-REDE(1:5)  EQUAL "SWEET"                       
054700                 MOVE "FRESH         " TO WRK-PROCESSAMENTO               
054800         END-EVALUATE.                                                    
054900                                                                          
055000 2140-CLASSIFICAR-PROCESSO-FIM.          EXIT.                            
055100*-----------------------------------------------------------------        
055200 2150-CLASSIFICAR-PORCAO                 SECTION.                         
055300*    UMA DENTRE SNACK/ENTREE/PLATTER, PADRAO ENTREE (U4).                 
055400         MOVE "ENTREE"                  TO WRK-PORCAO-CLASSE.             
055500         IF RQ-PORCOES EQUAL 1                                            
055600             MOVE "ENTREE"              TO WRK-PORCAO-CLASSE              
055700         END-IF.                                                          
055800         IF RQ-PORCOES > 4                                                
055900             MOVE "PLATTER"             TO WRK-PORCAO-CLASSE              
056000         END-IF.                                                          
056100                                                                          
056200 2150-CLASSIFICAR-PORCAO-FIM.            EXIT.                            
056300*-----------------------------------------------------------------        
056400 2160-CLASSIFICAR-PRECO                  SECTION.                         
056500*    PRECO CONHECIDO: <10 CHEAP, <20 MID, SENAO PREMIUM. PRECO            
056600*    ZERADO: REDE PREMIUM/MID POR PALAVRA-CHAVE, SENAO CHEAP (U4).        
056700         IF RQ-PRECO > ZEROS                                              
056800             EVALUATE TRUE                                                
056900                 WHEN RQ-PRECO < 10                                       
057000                     MOVE "CHEAP  "     TO WRK-FAIXA-PRECO                
057100                 WHEN RQ-PRECO < 20                                       
057200                     MOVE "MID    "     TO WRK-FAIXA-PRECO                
057300                 WHEN OTHER                                               
057400                     MOVE "PREMIUM"     TO WRK-FAIXA-PRECO                
057500             END-EVALUATE                                                 
057600         ELSE                                                             
057700             MOVE "CHEAP  "             TO WRK-FAIXA-PRECO                
057800             IF WRK-NOME-REDE(1:9) EQUAL "OUTBACK  "                      
057900                 MOVE "PREMIUM"         TO WRK-FAIXA-PRECO                
058000             END-IF                                                       
058100             IF WRK-NOME-REDE(1:6) EQUAL "SUBWAY"                         
058200                 MOVE "MID    "         TO WRK-FAIXA-PRECO                
058300             END-IF                                                       
058400         END-IF.                                                          
058500                                                                          
058600 2160-CLASSIFICAR-PRECO-FIM.             EXIT.                            
058700*-----------------------------------------------------------------        
058800 2200-TESTAR-1-NIVEL                     SECTION.                         
058900*    HA DADO NESTE NIVEL SE EXISTE AO MENOS 1 RAZAO GRAVADA COM           
059000*    ESTE NIVEL/CHAVE, PARA QUALQUER MACRO (BOOK U5).                     
059100         SET IX-RATIO TO 1.                                               
059200         SEARCH WRK-RT-LINHA                                              
059300             AT END CONTINUE                                              
059400             WHEN WRK-RT-NIVEL(IX-RATIO) EQUAL WRK-IDX-NIVEL              
059500                 AND WRK-RT-CHAVE(IX-RATIO)                               
059600                     EQUAL WRK-HN-CHAVE(WRK-IDX-NIVEL)                    
059700                 MOVE 'S'               TO WRK-NIVEL-ACHOU                
059800                 MOVE WRK-IDX-NIVEL     TO WRK-NIVEL-ESCOLHIDO            
059900         END-SEARCH.                                                      
060000                                                                          
060100 2200-TESTAR-1-NIVEL-FIM.                EXIT.                            
060200*-----------------------------------------------------------------        
060300 2300-CALIBRAR-1-MACRO                   SECTION.                         
060400*    MONTA A LISTA DE RAZOES DO NIVEL ESCOLHIDO PARA ESTE MACRO           
060500*    E CALCULA O MULTIPLICADOR ROBUSTO (BOOK U5).                         
060600         MOVE ZEROS TO WRK-QTD-LISTA.                                     
060700         PERFORM 2310-COLETAR-1-RATIO                                     
060800             VARYING IX-RATIO FROM 1 BY 1                                 
060900             UNTIL IX-RATIO > WRK-QTD-RATIOS.                             
061000         MOVE WRK-QTD-LISTA                                               
061100             TO WRK-QTD-AMOSTRA(WRK-IDX-MACRO).                           
061200         IF WRK-QTD-LISTA > ZEROS                                         
061300             PERFORM 3100-MULTIPLICADOR-ROBUSTO THRU                      
061400                 3100-MULTIPLICADOR-ROBUSTO-FIM                           
061500             MOVE WRK-RESULT-ROBUSTO                                      
061600                 TO WRK-MULT(WRK-IDX-MACRO)                               
061700         END-IF.                                                          
061800                                                                          
061900 2300-CALIBRAR-1-MACRO-FIM.              EXIT.                            
062000*-----------------------------------------------------------------        
062100 2310-COLETAR-1-RATIO                    SECTION.                         
062200         IF WRK-RT-NIVEL(IX-RATIO) EQUAL WRK-NIVEL-ESCOLHIDO              
062300             AND WRK-RT-CHAVE(IX-RATIO)                                   
062400                 EQUAL WRK-HN-CHAVE(WRK-NIVEL-ESCOLHIDO)                  
062500             AND WRK-RT-MACRO(IX-RATIO) EQUAL WRK-IDX-MACRO               
062600             AND WRK-QTD-LISTA < 2000                                     
062700             ADD 1 TO WRK-QTD-LISTA                                       
062800             MOVE WRK-RT-RAZAO(IX-RATIO)                                  
062900                 TO WRK-LST-BRUTO(WRK-QTD-LISTA)                          
063000         END-IF.                                                          
063100                                                                          
063200 2310-COLETAR-1-RATIO-FIM.               EXIT.                            
063300*-----------------------------------------------------------------        
063400 2400-APLICAR-MULTIPLICADORES            SECTION.                         
063500         COMPUTE LK-CALB-VAL(WRK-IDX-MACRO) ROUNDED =                     
063600             LK-BASE-VAL(WRK-IDX-MACRO) * WRK-MULT(WRK-IDX-MACRO).        
063700                                                                          
063800 2400-APLICAR-MULTIPLICADORES-FIM.       EXIT.                            
063900*-----------------------------------------------------------------        
064000 3000-CALCULAR-CONFIANCA-L2              SECTION.                         
064100*    CONFIANCA MEDIA DAS 5 CONFIANCAS POR MACRO (BOOK U6).                
064200         MOVE ZEROS TO WRK-SOMA-CONF-MACROS.                              
064300         PERFORM 3010-CONFIANCA-1-MACRO                                   
064400             VARYING WRK-IDX-MACRO FROM 1 BY 1                            
064500             UNTIL WRK-IDX-MACRO > 5.                                     
064600         COMPUTE LK-CALB-CONF ROUNDED = WRK-SOMA-CONF-MACROS / 5.         
064700                                                                          
064800 3000-CALCULAR-CONFIANCA-L2-FIM.         EXIT.                            
064900*-----------------------------------------------------------------        
065000 3010-CONFIANCA-1-MACRO                  SECTION.                         
065100         PERFORM 3020-CONTAGEM-COM-FALLBACK.                              
065200         IF WRK-QTD-AMOSTRA-CONF EQUAL ZEROS                              
065300             MOVE 0.100                TO WRK-CONF-1-MACRO                
065400         ELSE                                                             
065500             PERFORM 3030-SAMPLE-CONF                                     
065600             PERFORM 3040-VARIANCE-CONF                                   
065700             PERFORM 3050-ONTOLOGY-CONF                                   
065800             COMPUTE WRK-CONF-1-MACRO ROUNDED =                           
065900                 (0.5 * WRK-SAMPLE-CONF)                                  
066000                     + (0.3 * WRK-VARIANCE-CONF)                          
066100                     + (0.2 * WRK-ONTOLOGY-CONF)                          
066200             IF WRK-CONF-1-MACRO > 1                                      
066300                 MOVE 1                TO WRK-CONF-1-MACRO                
066400             END-IF                                                       
066500         END-IF.                                                          
066600         ADD WRK-CONF-1-MACRO TO WRK-SOMA-CONF-MACROS.                    
066700                                                                          
066800 3010-CONFIANCA-1-MACRO-FIM.             EXIT.                            
066900*-----------------------------------------------------------------        
067000 3020-CONTAGEM-COM-FALLBACK              SECTION.                         
067100*    CONTAGEM POR REDE, SENAO CULINARIA, SENAO 1O METODO DE               
067200*    COCCAO (BOOK U6).                                                    
067300         MOVE 1 TO WRK-NIVEL-CONTAGEM.                                    
067400         MOVE ZEROS TO WRK-QTD-AMOSTRA-CONF.                              
067500         PERFORM 3021-CONTAR-1-NIVEL                                      
067600             VARYING WRK-NIVEL-CONTAGEM FROM 1 BY 1                       
067700             UNTIL WRK-NIVEL-CONTAGEM > 3                                 
067800                OR WRK-QTD-AMOSTRA-CONF > ZEROS.                          
067900                                                                          
068000 3020-CONTAGEM-COM-FALLBACK-FIM.         EXIT.                            
068100*-----------------------------------------------------------------        
068200 3021-CONTAR-1-NIVEL                     SECTION.                         
068300         MOVE ZEROS TO WRK-QTD-LISTA.                                     
068400         PERFORM 3022-COLETAR-P-CONTAGEM                                  
068500             VARYING IX-RATIO FROM 1 BY 1                                 
068600             UNTIL IX-RATIO > WRK-QTD-RATIOS.                             
068700         MOVE WRK-QTD-LISTA TO WRK-QTD-AMOSTRA-CONF.                      
068800                                                                          
068900 3021-CONTAR-1-NIVEL-FIM.                EXIT.                            
069000*-----------------------------------------------------------------        
069100 3022-COLETAR-P-CONTAGEM                 SECTION.                         
069200         IF WRK-RT-NIVEL(IX-RATIO) EQUAL WRK-NIVEL-CONTAGEM               
069300             AND WRK-RT-CHAVE(IX-RATIO)                                   
069400                 EQUAL WRK-HN-CHAVE(WRK-NIVEL-CONTAGEM)                   
069500             AND WRK-RT-MACRO(IX-RATIO) EQUAL WRK-IDX-MACRO               
069600             AND WRK-QTD-LISTA < 2000                                     
069700             ADD 1 TO WRK-QTD-LISTA                                       
069800             MOVE WRK-RT-RAZAO(IX-RATIO)                                  
069900                 TO WRK-LST-BRUTO(WRK-QTD-LISTA)                          
070000         END-IF.                                                          
070100                                                                          
070200 3022-COLETAR-P-CONTAGEM-FIM.            EXIT.                            
070300*-----------------------------------------------------------------        
070400 3030-SAMPLE-CONF                        SECTION.                         
070500*    CONTAGEM < 5: 0.3 + (CONTAGEM/5)*0.3; SENAO MIN(0.9,                 
070600*    0.6 + (CONTAGEM/50)*0.3) (BOOK U6).                                  
070700         IF WRK-QTD-AMOSTRA-CONF < 5                                      
070800             COMPUTE WRK-SAMPLE-CONF ROUNDED =                            
070900                 0.3 + ((WRK-QTD-AMOSTRA-CONF / 5) * 0.3)                 
071000         ELSE                                                             
071100             COMPUTE WRK-SAMPLE-CONF ROUNDED =                            
071200                 0.6 + ((WRK-QTD-AMOSTRA-CONF / 50) * 0.3)                
071300             IF WRK-SAMPLE-CONF > 0.9                                     
071400                 MOVE 0.900             TO WRK-SAMPLE-CONF                
071500             END-IF                                                       
071600         END-IF.                                                          
071700                                                                          
071800 3030-SAMPLE-CONF-FIM.                   EXIT.                            
071900*-----------------------------------------------------------------        
072000 3040-VARIANCE-CONF                      SECTION.                         
072100*    LISTA DE RAZOES DESTE NIVEL/MACRO JA ESTA EM WRK-LST-BRUTO           
072200*    (MONTADA POR 3021). MENOS DE 2 = 0.5; SENAO PELO CV (U6).            
072300         IF WRK-QTD-LISTA < 2                                             
072400             MOVE 0.500                 TO WRK-VARIANCE-CONF              
072500         ELSE                                                             
072600             MOVE WRK-QTD-LISTA          TO WRK-QTD-FILTRADA              
072700             PERFORM 3200-MEDIA-E-DESVIO                                  
072800             IF WRK-MEDIA-LISTA EQUAL ZEROS                               
072900                 MOVE 0.500              TO WRK-VARIANCE-CONF             
073000             ELSE                                                         
073100                 COMPUTE WRK-CV-COEF ROUNDED =                            
073200                     WRK-DESVIO-PAD / WRK-MEDIA-LISTA                     
073300                 EVALUATE TRUE                                            
073400                     WHEN WRK-CV-COEF < 0.1                               
073500                         MOVE 0.900 TO WRK-VARIANCE-CONF                  
073600                     WHEN WRK-CV-COEF < 0.3                               
073700                         MOVE 0.700 TO WRK-VARIANCE-CONF                  
073800                     WHEN WRK-CV-COEF < 0.5                               
073900                         MOVE 0.500 TO WRK-VARIANCE-CONF                  
074000                     WHEN OTHER                                           
074100                         MOVE 0.300 TO WRK-VARIANCE-CONF                  
074200                 END-EVALUATE                                             
074300             END-IF                                                       
074400         END-IF.                                                          
074500                                                                          
074600 3040-VARIANCE-CONF-FIM.                 EXIT.                            
074700*-----------------------------------------------------------------        
074800 3050-ONTOLOGY-CONF                      SECTION.                         
074900*    PENALIZA REDE DESCONHECIDA, CULINARIA/METODO PADRAO; BONIFICA        
075000*    MOLHO E PROCESSAMENTO NAO PADRAO; TETO 1.0 (BOOK U6).                
075100         MOVE 1.000 TO WRK-ONTOLOGY-CONF.                                 
075200         IF WRK-NOME-REDE(1:7) EQUAL "UNKNOWN"                            
075300             COMPUTE WRK-ONTOLOGY-CONF ROUNDED =                          
075400                 WRK-ONTOLOGY-CONF * 0.7                                  
075500         ELSE                                                             
075600             IF WRK-CULINARIA EQUAL "AMERICAN    "                        
075700                 COMPUTE WRK-ONTOLOGY-CONF ROUNDED =                      
075800                     WRK-ONTOLOGY-CONF * 0.9                              
075900             END-IF                                                       
076000         END-IF.                                                          
076100         IF WRK-METODO-ACHOU NOT EQUAL 'S'                                
076200             COMPUTE WRK-ONTOLOGY-CONF ROUNDED =                          
076300                 WRK-ONTOLOGY-CONF * 0.9                                  
076400         END-IF.                                                          
076500         IF WRK-MOLHO-NIVEL NOT EQUAL "NONE  "                            
076600             COMPUTE WRK-ONTOLOGY-CONF ROUNDED =                          
076700                 WRK-ONTOLOGY-CONF * 1.05                                 
076800         END-IF.                                                          
076900         IF WRK-PROCESSAMENTO NOT EQUAL "PROCESSED     "                  
077000             COMPUTE WRK-ONTOLOGY-CONF ROUNDED =                          
077100                 WRK-ONTOLOGY-CONF * 1.05                                 
077200         END-IF.                                                          
077300         IF WRK-ONTOLOGY-CONF > 1                                         
077400             MOVE 1                     TO WRK-ONTOLOGY-CONF              
077500         END-IF.                                                          
077600                                                                          
077700 3050-ONTOLOGY-CONF-FIM.                 EXIT.                            
077800*-----------------------------------------------------------------        
077900 3100-MULTIPLICADOR-ROBUSTO              SECTION.                         
078000*    DESCARTA VALORES A MAIS DE 3 DESVIOS-PADRAO DA MEDIA                 
078100*    (MANTEM TODOS SE ISSO ESVAZIAR A LISTA); COM MENOS DE 3              
078200*    RESTANTES USA A MEDIANA; SENAO APARA 10% DE CADA PONTA               
078300*    QUANDO A LISTA FOR GRANDE O BASTANTE E USA A MEDIA DO                
078400*    RESTANTE; SENAO MEDIA SIMPLES (BOOK U5).                             
078500         PERFORM 3200-MEDIA-E-DESVIO.                                     
078600         PERFORM 3110-FILTRAR-OUTLIERS.                                   
078700         IF WRK-QTD-FILTRADA < 3                                          
078800             GO TO 3100-USAR-MEDIANA                                      
078900         END-IF.                                                          
079000         COMPUTE WRK-TRIM-QTD =                                           
079100             WRK-QTD-FILTRADA * 0.10.                                     
079200         IF WRK-TRIM-QTD > ZEROS                                          
079300             AND WRK-QTD-FILTRADA > (2 * WRK-TRIM-QTD)                    
079400             PERFORM 3300-ORDENAR-FILTRADA                                
079500             PERFORM 3500-MEDIA-APARADA                                   
079600         ELSE                                                             
079700             PERFORM 3600-MEDIA-FILTRADA                                  
079800         END-IF.                                                          
079900         GO TO 3100-MULTIPLICADOR-ROBUSTO-FIM.                            
080000                                                                          
080100 3100-USAR-MEDIANA.                                                       
080200         PERFORM 3300-ORDENAR-FILTRADA.                                   
080300         PERFORM 3400-MEDIANA-FILTRADA.                                   
080400                                                                          
080500 3100-MULTIPLICADOR-ROBUSTO-FIM.         EXIT.                            
080600*-----------------------------------------------------------------        
080700 3110-FILTRAR-OUTLIERS                   SECTION.                         
080800*    LIMITE = MEDIA +/- 3 DESVIOS; SE NENHUM SOBRAR, MANTEM TODOS.        
080900         COMPUTE WRK-LIMITE-INF =                                         
081000             WRK-MEDIA-LISTA - (3 * WRK-DESVIO-PAD).                      
081100         COMPUTE WRK-LIMITE-SUP =                                         
081200             WRK-MEDIA-LISTA + (3 * WRK-DESVIO-PAD).                      
081300         MOVE ZEROS TO WRK-QTD-FILTRADA.                                  
081400         PERFORM 3111-FILTRAR-1-VALOR                                     
081500             VARYING WRK-IDX-LST FROM 1 BY 1                              
081600             UNTIL WRK-IDX-LST > WRK-QTD-LISTA.                           
081700         IF WRK-QTD-FILTRADA EQUAL ZEROS                                  
081800             MOVE WRK-QTD-LISTA        TO WRK-QTD-FILTRADA                
081900             PERFORM 3112-COPIAR-1-VALOR                                  
082000                 VARYING WRK-IDX-LST FROM 1 BY 1                          
082100                 UNTIL WRK-IDX-LST > WRK-QTD-LISTA                        
082200         END-IF.                                                          
082300                                                                          
082400 3110-FILTRAR-OUTLIERS-FIM.              EXIT.                            
082500*-----------------------------------------------------------------        
082600 3111-FILTRAR-1-VALOR                    SECTION.                         
082700         IF WRK-LST-BRUTO(WRK-IDX-LST) >= WRK-LIMITE-INF                  
082800             AND WRK-LST-BRUTO(WRK-IDX-LST) <= WRK-LIMITE-SUP             
082900             ADD 1 TO WRK-QTD-FILTRADA                                    
083000             MOVE WRK-LST-BRUTO(WRK-IDX-LST)                              
083100                 TO WRK-LST-FILTRO(WRK-QTD-FILTRADA)                      
083200         END-IF.                                                          
083300                                                                          
083400 3111-FILTRAR-1-VALOR-FIM.               EXIT.                            
083500*-----------------------------------------------------------------        
083600 3112-COPIAR-1-VALOR                     SECTION.                         
083700         MOVE WRK-LST-BRUTO(WRK-IDX-LST)                                  
083800             TO WRK-LST-FILTRO(WRK-IDX-LST).                              
083900                                                                          
084000 3112-COPIAR-1-VALOR-FIM.                EXIT.                            
084100*-----------------------------------------------------------------        
084200 3200-MEDIA-E-DESVIO                     SECTION.                         
084300*    MEDIA E DESVIO-PADRAO POPULACIONAL DA LISTA BRUTA ATUAL.             
084400         MOVE ZEROS TO WRK-SOMA-LISTA WRK-SOMA-QUAD.                      
084500         PERFORM 3210-SOMAR-1-VALOR                                       
084600             VARYING WRK-IDX-LST FROM 1 BY 1                              
084700             UNTIL WRK-IDX-LST > WRK-QTD-LISTA.                           
084800         COMPUTE WRK-MEDIA-LISTA ROUNDED =                                
084900             WRK-SOMA-LISTA / WRK-QTD-LISTA.                              
085000         COMPUTE WRK-VARIANCIA ROUNDED =                                  
085100             (WRK-SOMA-QUAD / WRK-QTD-LISTA)                              
085200                 - (WRK-MEDIA-LISTA * WRK-MEDIA-LISTA).                   
085300         MOVE 0                      TO WRK-DESVIO-PAD.                   
085400         PERFORM 3220-CALCULAR-RAIZ.                                      
085500                                                                          
085600 3200-MEDIA-E-DESVIO-FIM.                EXIT.                            
085700*-----------------------------------------------------------------        
085800 3210-SOMAR-1-VALOR                      SECTION.                         
085900         ADD WRK-LST-BRUTO(WRK-IDX-LST) TO WRK-SOMA-LISTA.                
086000         COMPUTE WRK-SOMA-QUAD =                                          
086100             WRK-SOMA-QUAD +                                              
086200             (WRK-LST-BRUTO(WRK-IDX-LST)                                  
086300                 * WRK-LST-BRUTO(WRK-IDX-LST)).                           
086400                                                                          
086500 3210-SOMAR-1-VALOR-FIM.                 EXIT.                            
086600*-----------------------------------------------------------------        
086700* RAIZ QUADRADA POR APROXIMACOES SUCESSIVAS DE NEWTON (10 PASSOS,         
086800* SEM FUNCAO INTRINSECA) - VARIANCIA E SEMPRE NAO-NEGATIVA.               
086900*-----------------------------------------------------------------        
087000 3220-CALCULAR-RAIZ                      SECTION.                         
087100         IF WRK-VARIANCIA > ZEROS                                         
087200             MOVE WRK-VARIANCIA          TO WRK-DESVIO-PAD                
087300             PERFORM 3221-PASSO-NEWTON                                    
087400                 VARYING WRK-IDX-LST FROM 1 BY 1                          
087500                 UNTIL WRK-IDX-LST > 10                                   
087600         END-IF.                                                          
087700                                                                          
087800 3220-CALCULAR-RAIZ-FIM.                 EXIT.                            
087900*-----------------------------------------------------------------        
088000 3221-PASSO-NEWTON                       SECTION.                         
088100         COMPUTE WRK-DESVIO-PAD ROUNDED =                                 
088200             (WRK-DESVIO-PAD + (WRK-VARIANCIA / WRK-DESVIO-PAD))          
088300                 / 2.                                                     
088400                                                                          
088500 3221-PASSO-NEWTON-FIM.                  EXIT.                            
088600*-----------------------------------------------------------------        
088700 3300-ORDENAR-FILTRADA                   SECTION.                         
088800*    ORDENACAO POR BOLHA (BUBBLE SORT CLASSICO) DA LISTA                  
088900*    FILTRADA, USADA PELA MEDIANA E PELA MEDIA APARADA (U5).              
089000         PERFORM 3310-PASSAGEM-BOLHA                                      
089100             VARYING WRK-IDX-LST FROM 1 BY 1                              
089200             UNTIL WRK-IDX-LST >= WRK-QTD-FILTRADA.                       
089300                                                                          
089400 3300-ORDENAR-FILTRADA-FIM.              EXIT.                            
089500*-----------------------------------------------------------------        
089600 3310-PASSAGEM-BOLHA                     SECTION.                         
089700         PERFORM 3311-COMPARAR-VIZINHOS                                   
089800             VARYING WRK-IDX-LST2 FROM 1 BY 1                             
089900             UNTIL WRK-IDX-LST2 >                                         
090000                 (WRK-QTD-FILTRADA - WRK-IDX-LST).                        
090100                                                                          
090200 3310-PASSAGEM-BOLHA-FIM.                EXIT.                            
090300*-----------------------------------------------------------------        
090400 3311-COMPARAR-VIZINHOS                  SECTION.                         
090500         IF WRK-LST-FILTRO(WRK-IDX-LST2)                                  
090600             > WRK-LST-FILTRO(WRK-IDX-LST2 + 1)                           
090700             MOVE WRK-LST-FILTRO(WRK-IDX-LST2)   TO WRK-TROCA-TMP         
090800             MOVE WRK-LST-FILTRO(WRK-IDX-LST2 + 1)                        
090900                 TO WRK-LST-FILTRO(WRK-IDX-LST2)                          
091000             MOVE WRK-TROCA-TMP                                           
091100                 TO WRK-LST-FILTRO(WRK-IDX-LST2 + 1)                      
091200         END-IF.                                                          
091300                                                                          
091400 3311-COMPARAR-VIZINHOS-FIM.             EXIT.                            
091500*-----------------------------------------------------------------        
091600 3400-MEDIANA-FILTRADA                   SECTION.                         
091700*    LISTA JA ORDENADA (WRK-QTD-FILTRADA < 3 ELEMENTOS) - PAR             
091800*    USA A MEDIA DOS DOIS CENTRAIS, IMPAR USA O CENTRAL (U5).             
091900         IF WRK-QTD-FILTRADA EQUAL ZEROS                                  
092000             MOVE 1.000 TO WRK-RESULT-ROBUSTO                             
092100         ELSE                                                             
092200             DIVIDE WRK-QTD-FILTRADA BY 2                                 
092300                 GIVING WRK-IDX-LST REMAINDER WRK-IDX-LST2                
092400             IF WRK-IDX-LST2 EQUAL ZEROS                                  
092500                 COMPUTE WRK-RESULT-ROBUSTO ROUNDED =                     
092600                     (WRK-LST-FILTRO(WRK-IDX-LST)                         
092700                         + WRK-LST-FILTRO(WRK-IDX-LST + 1)) / 2           
092800             ELSE                                                         
092900                 ADD 1 TO WRK-IDX-LST                                     
093000                 MOVE WRK-LST-FILTRO(WRK-IDX-LST)                         
093100                     TO WRK-RESULT-ROBUSTO                                
093200             END-IF                                                       
093300         END-IF.                                                          
093400                                                                          
093500 3400-MEDIANA-FILTRADA-FIM.              EXIT.                            
093600*-----------------------------------------------------------------        
093700 3500-MEDIA-APARADA                      SECTION.                         
093800*    MEDIA DOS ELEMENTOS ENTRE (TRIM+1) E (QTD-TRIM), LISTA JA            
093900*    ORDENADA (BOOK U5).                                                  
094000         MOVE ZEROS TO WRK-SOMA-LISTA.                                    
094100         COMPUTE WRK-IDX-LST = WRK-TRIM-QTD + 1.                          
094200         PERFORM 3510-SOMAR-APARADA                                       
094300             UNTIL WRK-IDX-LST >                                          
094400                 (WRK-QTD-FILTRADA - WRK-TRIM-QTD).                       
094500         COMPUTE WRK-RESULT-ROBUSTO ROUNDED =                             
094600             WRK-SOMA-LISTA                                               
094700                 / (WRK-QTD-FILTRADA - (2 * WRK-TRIM-QTD)).               
094800                                                                          
094900 3500-MEDIA-APARADA-FIM.                 EXIT.                            
095000*-----------------------------------------------------------------        
095100 3510-SOMAR-APARADA                      SECTION.                         
095200         ADD WRK-LST-FILTRO(WRK-IDX-LST) TO WRK-SOMA-LISTA.               
095300         ADD 1 TO WRK-IDX-LST.                                            
095400                                                                          
095500 3510-SOMAR-APARADA-FIM.                 EXIT.                            
095600*-----------------------------------------------------------------        
095700 3600-MEDIA-FILTRADA                     SECTION.                         
095800*    MEDIA SIMPLES DE TODA A LISTA FILTRADA (BOOK U5).                    
095900         MOVE ZEROS TO WRK-SOMA-LISTA.                                    
096000         PERFORM 3610-SOMAR-1-FILTRADO                                    
096100             VARYING WRK-IDX-LST FROM 1 BY 1                              
096200             UNTIL WRK-IDX-LST > WRK-QTD-FILTRADA.                        
096300         COMPUTE WRK-RESULT-ROBUSTO ROUNDED =                             
096400             WRK-SOMA-LISTA / WRK-QTD-FILTRADA.                           
096500                                                                          
096600 3600-MEDIA-FILTRADA-FIM.                EXIT.                            
096700*-----------------------------------------------------------------        
096800 3610-SOMAR-1-FILTRADO                   SECTION.                         
096900         ADD WRK-LST-FILTRO(WRK-IDX-LST) TO WRK-SOMA-LISTA.               
097000                                                                          
097100 3610-SOMAR-1-FILTRADO-FIM.              EXIT.                            
097200*-----------------------------------------------------------------        
